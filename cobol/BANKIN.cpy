000100* BANKIN.cpybk                                                    
000200***************************************************************** 
000300* AMENDMENT HISTORY:                                              
000400***************************************************************** 
000500* FINPI01 02/10/1995 RBH    - ORIGINAL COPY MEMBER - NORMALIZED   
000600*                              INBOUND BANK ROW, ONE PER CSV LINE 
000700* FINPI09 19/06/2001 TMPJAE - REQ 10075 ADD BI-DEBIT/BI-CREDIT    
000800*                              SPLIT-COLUMN FIELDS FOR BANKS      
000900*                              THAT DO NOT SEND A SINGLE AMOUNT   
001000***************************************************************** 
001100     05  BANKIN-RECORD              PIC X(160).                   
001200* PRE-SELECTED EXTRACT - THE UPSTREAM CSV LOAD STEP HAS ALREADY   
001300*   CHOSEN THE SOURCE COLUMN FOR EACH FIELD BELOW (DATE, DESC,    
001400*   ACCOUNT, ETC); TRFBIMPT READS THIS LAYOUT AS A GIVEN AND      
001500*   DOES NOT ITSELF PARSE THE ORIGINAL BANK CSV COLUMN HEADERS    
001600     05  BANKINR  REDEFINES BANKIN-RECORD.                        
001700         06  BI-DATE                 PIC 9(08).                   
001800*                                TRANSACTION DATE, CCYYMMDD       
001900         06  BI-AMOUNT               PIC S9(07)V9(02).            
002000*                                RAW AMOUNT, SIGN MAY NEED FIX    
002100* FINPI09                                                         
002200         06  BI-DEBIT                PIC 9(07)V9(02).             
002300*                                DEBIT COLUMN, ZERO IF ABSENT     
002400         06  BI-CREDIT               PIC 9(07)V9(02).             
002500*                                CREDIT COLUMN, ZERO IF ABSENT    
002600         06  BI-TYPE                 PIC X(12).                   
002700*                                TRANSACTION TYPE TOKEN           
002800         06  BI-DESCRIPTION          PIC X(60).                   
002900         06  BI-ACCOUNT              PIC X(40).                   
003000         06  FILLER                  PIC X(13).                   
003100                                                                  
003200                                                                  
