000100* BUDGREC.cpybk                                                   
000200***************************************************************** 
000300* AMENDMENT HISTORY:                                              
000400***************************************************************** 
000500* FINPB02 02/10/1995 RBH    - ORIGINAL COPY MEMBER - ANNUAL       
000600*                              BUDGET RECORD, ONE PER CATEGORY    
000700* FINPB11 19/06/2001 TMPJAE - REQ 10091 ADD BUDGREC-NOTE FIELD    
000800*                              PER BUDGET PLANNING REQUEST        
000900***************************************************************** 
001000     05  BUDGREC-RECORD             PIC X(57).                    
001100* I-O FORMAT: BUDGRECR  FROM FILE BUDGREC   OF LIBRARY FINPLIB    
001200     05  BUDGRECR  REDEFINES BUDGREC-RECORD.                      
001300         06  BUDGREC-CATGID          PIC X(08).                   
001400*                                CATEGORY ID, ONE BUDGET PER      
001500*                                CATEGORY                         
001600         06  BUDGREC-AMOUNT          PIC S9(07)V9(02).            
001700*                                ANNUAL BUDGET AMOUNT             
001800* FINPB11                                                         
001900         06  BUDGREC-NOTE            PIC X(40).                   
002000*                                OPTIONAL NOTE                    
002100                                                                  
