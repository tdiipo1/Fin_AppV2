000100* CATGMAP.cpybk                                                   
000200***************************************************************** 
000300* AMENDMENT HISTORY:                                              
000400***************************************************************** 
000500* FINPA01 11/09/1994 RBH    - ORIGINAL COPY MEMBER - CATEGORY     
000600*                              ASSIGNMENT RULE RECORD             
000700* FINPA12 14/11/2002 TMPJAE - REQ 11207 ADD CATGMAP-SOURCE SO WE  
000800*                              CAN TELL MANUAL RULES FROM THE     
000900*                              BATCH-GENERATED ONES               
001000* FINPA19 05/05/2011 CHYP   - REQ 14402 ADD CATGMAP-ACTIVE-SW,    
001100*                              SAME AS MERCMAP                    
001200***************************************************************** 
001300     05  CATGMAP-RECORD             PIC X(83).                    
001400* I-O FORMAT: CATGMAPR  FROM FILE CATGMAP   OF LIBRARY FINPLIB    
001500     05  CATGMAPR  REDEFINES CATGMAP-RECORD.                      
001600         06  CATGMAP-RULENO          PIC 9(06).                   
001700*                                RULE SEQUENCE NUMBER             
001800         06  CATGMAP-UNMAPDESC       PIC X(60).                   
001900*                                DESCRIPTION OR MERCHANT TO MATCH 
002000         06  CATGMAP-CATGID          PIC X(08).                   
002100*                                TARGET CATEGORY ID, MUST EXIST   
002200*                                ON CATGTXN                       
002300* FINPA12                                                         
002400         06  CATGMAP-SOURCE          PIC X(08).                   
002500*                                MANUAL / AI / IMPORT             
002600* FINPA19                                                         
002700         06  CATGMAP-ACTIVE-SW       PIC X(01).                   
002800*                                Y = ACTIVE, N = RETIRED          
002900                                                                  
