000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFXPARM.                                        
000500 AUTHOR.         DESMOND LIM.                                     
000600 INSTALLATION.   FINANCE SYSTEMS - PERSONAL LEDGER.               
000700 DATE-WRITTEN.   12 JUN 1988.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       NONE.                                            
001000*                                                                 
001100*DESCRIPTION :  THIS ROUTINE OBTAINS A PARAMETER VALUE BASED ON   
001200*               THE CODE SUPPLIED IN WK-C-LKPARM-CODE, FROM THE   
001300*               RUN PARAMETER FILE (PARMFILE).  USED BY THE       
001400*               BANK-FEED SYNC DRIVER (TRFBSYN) TO PICK UP THE    
001500*               FEED CUTOFF DATE WITHOUT HARD-CODING IT.          
001600*NOTE        :  COPIED FROM TRFXGSPA PROGRAM PATTERN.             
001700*                                                                 
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:                                        
002000*----------------------------------------------------------------*
002100* FINPP02 CHYP   12/06/1988 - ORIGINAL PROGRAM, REQ 2873          
002200* FINPP06 TMPJAE 21/05/2009 - REQ 13677 VALIDATE ATTRIBUTE BYTE   
002300*                             IS "N" OR "X" BEFORE MOVING VALUE,  
002400*                             OTHERWISE RAISE FIN0248             
002500* FINPP11 AWN    14/03/2018 - REQ 18310 GOBACK CHANGED TO EXIT    
002600*                             PROGRAM SO THIS ROUTINE CAN BE      
002700*                             CALLED FROM WITHIN A BATCH STEP     
002800*                             AS WELL AS FROM A CL EXIT PROGRAM   
002900*----------------------------------------------------------------*
003000 EJECT                                                            
003100**********************                                            
003200 ENVIRONMENT DIVISION.                                            
003300**********************                                            
003400 CONFIGURATION SECTION.                                           
003500 SOURCE-COMPUTER.  IBM-AS400.                                     
003600 OBJECT-COMPUTER.  IBM-AS400.                                     
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  
003800                   UPSI-0 IS UPSI-SWITCH-0                        
003900                     ON  STATUS IS U0-ON                          
004000                     OFF STATUS IS U0-OFF.                        
004100                                                                  
004200 INPUT-OUTPUT SECTION.                                            
004300 FILE-CONTROL.                                                    
004400     SELECT PARMFILE ASSIGN TO DATABASE-PARMFILE                  
004500            ORGANIZATION      IS INDEXED                          
004600            ACCESS MODE       IS RANDOM                           
004700            RECORD KEY        IS PARMREC-CODE                     
004800            FILE STATUS       IS WK-C-FILE-STATUS.                
004900                                                                  
005000***************                                                   
005100 DATA DIVISION.                                                   
005200***************                                                   
005300 FILE SECTION.                                                    
005400***************                                                   
005500 FD  PARMFILE                                                     
005600     LABEL RECORDS ARE OMITTED                                    
005700     DATA RECORD IS WK-C-PARMFILE.                                
005800 01  WK-C-PARMFILE.                                               
005900     COPY PARMREC.                                                
006000                                                                  
006100*************************                                         
006200 WORKING-STORAGE SECTION.                                         
006300*************************                                         
006400 01  FILLER                          PIC X(24)        VALUE       
006500     "** PROGRAM TRFXPARM **".                                    
006600                                                                  
006700* ------------------ PROGRAM WORKING STORAGE -------------------* 
006900 COPY WKCMAREA.                                                   
007000 01    WK-C-ATTR-BYTE                 PIC X(01).                  
007100 01    WK-C-CODE-WORK                 PIC X(12).                  
007200 01    WK-C-CODE-WORK-R REDEFINES WK-C-CODE-WORK.                 
007300     05  WK-C-CODE-WORK-08             PIC X(08).                 
007400     05  FILLER                        PIC X(04).                 
007500 01    FILLER                         PIC X(04).                  
007600                                                                  
007700*****************                                                 
007800 LINKAGE SECTION.                                                 
007900*****************                                                 
008000 COPY LKPARM.                                                     
008100 EJECT                                                            
008200*********************************************                     
008300 PROCEDURE DIVISION USING WK-C-LKPARM.                            
008400*********************************************                     
008500 MAIN-MODULE.                                                     
008600     PERFORM A000-MAIN-PROCESSING                                 
008700        THRU A099-MAIN-PROCESSING-EX.                             
008800     PERFORM Z000-END-PROGRAM-ROUTINE                             
008900        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
009000     EXIT PROGRAM.                                                
009100                                                                  
009200*---------------------------------------------------------------* 
009300 A000-MAIN-PROCESSING.                                            
009400*---------------------------------------------------------------* 
009500     OPEN INPUT PARMFILE.                                         
009600     IF  NOT WK-C-SUCCESSFUL                                      
009700         DISPLAY "TRFXPARM - OPEN FILE ERROR - PARMFILE"          
009800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
009900         GO TO Y900-ABNORMAL-TERMINATION.                         
010000                                                                  
010100     MOVE    SPACES                  TO    WK-C-LKPARM-VALUE-X.   
010200     MOVE    SPACES                  TO    WK-C-LKPARM-ERROR-CD.  
010300                                                                  
010400     MOVE    WK-C-LKPARM-CODE        TO    PARMREC-CODE.          
010500     READ PARMFILE KEY IS PARMREC-CODE.                           
010600                                                                  
010700     MOVE    WK-C-LKPARM-CODE        TO    WK-C-CODE-WORK.        
010800     IF  NOT WK-C-SUCCESSFUL                                      
010900         IF  WK-C-RECORD-NOT-FOUND                                
011000             MOVE   "FIN0245"        TO    WK-C-LKPARM-ERROR-CD   
011100         ELSE                                                     
011200             MOVE   "FIN0206"        TO    WK-C-LKPARM-ERROR-CD   
011300             DISPLAY "TRFXPARM - READ ERROR ON " WK-C-CODE-WORK-08
011400         END-IF                                                   
011500         GO TO A099-MAIN-PROCESSING-EX.                           
011600                                                                  
011700* FINPP06                                                         
011800     MOVE    PARMREC-ATTRIBUTE       TO    WK-C-ATTR-BYTE.        
011900     IF  WK-C-ATTR-BYTE NOT = "N" AND WK-C-ATTR-BYTE NOT = "X"    
012000         MOVE   "FIN0248"            TO    WK-C-LKPARM-ERROR-CD   
012100         GO TO A099-MAIN-PROCESSING-EX.                           
012200                                                                  
012300     MOVE    PARMREC-VALUE-X         TO    WK-C-LKPARM-VALUE-X.   
012400                                                                  
012500 A099-MAIN-PROCESSING-EX.                                         
012600     EXIT.                                                        
012700                                                                  
012800*---------------------------------------------------------------* 
012900*                   PROGRAM SUBROUTINE                         *  
013000*---------------------------------------------------------------* 
013100 Y900-ABNORMAL-TERMINATION.                                       
013200     PERFORM Z000-END-PROGRAM-ROUTINE.                            
013300     EXIT PROGRAM.                                                
013400                                                                  
013500 Z000-END-PROGRAM-ROUTINE.                                        
013600     CLOSE PARMFILE.                                              
013700     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE             
013800         DISPLAY "TRFXPARM - CLOSE FILE ERROR - PARMFILE"         
013900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              
014000                                                                  
014100 Z999-END-PROGRAM-ROUTINE-EX.                                     
014200     EXIT.                                                        
014300                                                                  
014400******************************************************************
014500************** END OF PROGRAM SOURCE -  TRFXPARM ***************  
014600******************************************************************
014700                                                                  
014800                                                                  

