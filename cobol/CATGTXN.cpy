000100* CATGTXN.cpybk                                                   
000200***************************************************************** 
000300* AMENDMENT HISTORY:                                              
000400***************************************************************** 
000500* FINPC01 03/06/1993 RBH    - ORIGINAL COPY MEMBER - CATEGORY     
000600*                              TAXONOMY RECORD LAYOUT             
000700* FINPC09 18/01/1999 LKT    - Y2K REVIEW - NO DATE FIELDS ON      
000800*                              THIS RECORD, NO CHANGE REQUIRED    
000900* FINPC15 30/07/2006 CHYP   - REQ 9930 ADD CATG-SUBCATEGORY LEVEL 
001000***************************************************************** 
001100     05  CATGTXN-RECORD             PIC X(98).                    
001200* I-O FORMAT: CATGTXNR  FROM FILE CATGTXN   OF LIBRARY FINPLIB    
001300     05  CATGTXNR  REDEFINES CATGTXN-RECORD.                      
001400         06  CATGTXN-CATGID          PIC X(08).                   
001500*                                CATEGORY KEY, SCSC+4 DIGIT NO.   
001600         06  CATGTXN-SECTION         PIC X(30).                   
001700*                                TOP LEVEL SECTION NAME           
001800         06  CATGTXN-CATEGORY        PIC X(30).                   
001900*                                CATEGORY NAME                    
002000* FINPC15                                                         
002100         06  CATGTXN-SUBCATG         PIC X(30).                   
002200*                                SUBCATEGORY NAME, SPACE IF NONE  
002300                                                                  
