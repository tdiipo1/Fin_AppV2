000100*HISTORY OF MODIFICATION:                                         
000200*================================================================ 
000300* TAG NAME   DATE       DESCRIPTION                               
000400*---------------------------------------------------------------- 
000500* FINPP05 CHYP   12/06/1988 - ORIGINAL LINKAGE COPY MEMBER FOR    
000600*                             TRFXPARM RUN PARAMETER FETCH,       
000700*                             REQ 2873                            
000800*---------------------------------------------------------------- 
000900 01  WK-C-LKPARM.                                                 
001000     05  WK-C-LKPARM-INPUT.                                       
001100         10  WK-C-LKPARM-CODE        PIC X(12).                   
001200     05  WK-C-LKPARM-OUTPUT.                                      
001300         10  WK-C-LKPARM-VALUE-X     PIC X(20).                   
001400         10  WK-C-LKPARM-VALUE-N REDEFINES WK-C-LKPARM-VALUE-X    
001500                                     PIC 9(08).                   
001600         10  WK-C-LKPARM-ERROR-CD    PIC X(08).                   
001700                                                                  
