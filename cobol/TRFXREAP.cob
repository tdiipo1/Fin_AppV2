000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFXREAP.                                        
000500 AUTHOR.         C H YAP.                                         
000600 INSTALLATION.   FINANCE SYSTEMS - PERSONAL LEDGER.               
000700 DATE-WRITTEN.   02 OCT 1995.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       NONE.                                            
001000*                                                                 
001100*DESCRIPTION :  THIS IS A BATCH DRIVER TO RE-APPLY THE CURRENT    
001200*               EXCLUSION RULE TABLE (EXCLRUL) AGAINST EVERY ROW  
001300*               ALREADY POSTED ON THE TRANSACTION MASTER          
001400*               (TRANMAST), SINCE A RULE ADDED OR RETIRED AFTER A 
001500*               ROW WAS IMPORTED OTHERWISE NEVER GETS RE-TESTED   
001600*               AGAINST THAT ROW.  EACH ROW IS RE-MATCHED BY      
001700*               CALLING TRFVEXCL - THE SAME SUBROUTINE THE IMPORT 
001800*               ENGINE (TRFBIMPT) CALLS - SO THE MATCH LOGIC IS   
001900*               MAINTAINED IN EXACTLY ONE PLACE.  RUN BY THE      
002000*               NIGHTLY BATCH STEP IMMEDIATELY AFTER THE          
002100*               REFERENCE DATA LOADER (TRFLREFD) WHEN EXCLRUL     
002200*               HAS BEEN MAINTAINED THAT DAY.                     
002300*NOTE        :  TX-RAW-DESC IS THE MATCH INPUT, NOT TX-DESCRIPTION
002400*               OR TX-CLEAN-DESC, SO A ROW MATCHES THE SAME WAY   
002500*               HERE AS IT DID WHEN TRFBIMPT FIRST IMPORTED IT,   
002600*               REGARDLESS OF ANY LATER ENRICHMENT.               
002700*                                                                 
002800*----------------------------------------------------------------*
002900* HISTORY OF MODIFICATION:                                        
003000*----------------------------------------------------------------*
003100* FINPQ01 CHYP   02/10/1995 - ORIGINAL PROGRAM, REQ 7705, BUILT   
003200*                             ALONGSIDE TRFVEXCL SO A RULE CHANGE 
003300*                             CAN BE RE-APPLIED WITHOUT A FULL    
003400*                             RE-IMPORT                           
003500* FINPQ04 TMPJAE 17/08/2013 - REQ 15960 COUNT ROWS WHERE THE FLAG 
003600*                             CAME BACK EXCLUDED EVEN WHEN NOT    
003700*                             CHANGED, SEE WK-C-RUN-TOTAL-EXCL    
003800* FINPQ07 AWN    11/02/2019 - REQ 18842 DISPLAY ROW DESCRIPTION ON
003900*                             TRFVEXCL ERROR RETURN FOR EASIER    
004000*                             BATCH ABEND TRIAGE, TRUNCATED TO    
004100*                             30 BYTES LIKE THE OTHER CALLERS     
004200*----------------------------------------------------------------*
004300 EJECT                                                            
004400**********************                                            
004500 ENVIRONMENT DIVISION.                                            
004600**********************                                            
004700 CONFIGURATION SECTION.                                           
004800 SOURCE-COMPUTER.  IBM-AS400.                                     
004900 OBJECT-COMPUTER.  IBM-AS400.                                     
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  
005100                    UPSI-0 IS UPSI-SWITCH-0                       
005200                      ON  STATUS IS U0-ON                         
005300                      OFF STATUS IS U0-OFF.                       
005400                                                                  
005500 INPUT-OUTPUT SECTION.                                            
005600 FILE-CONTROL.                                                    
005700     SELECT TRANMAST ASSIGN TO DATABASE-TRANMAST                  
005800            ORGANIZATION      IS SEQUENTIAL                       
005900            FILE STATUS       IS WK-C-FILE-STATUS.                
006000                                                                  
006100***************                                                   
006200 DATA DIVISION.                                                   
006300***************                                                   
006400 FILE SECTION.                                                    
006500***************                                                   
006600 FD  TRANMAST                                                     
006700     LABEL RECORDS ARE OMITTED                                    
006800     DATA RECORD IS WK-C-TRANMAST.                                
006900 01  WK-C-TRANMAST.                                               
007000     COPY TRANMAST.                                               
007100                                                                  
007200*************************                                         
007300 WORKING-STORAGE SECTION.                                         
007400*************************                                         
007500 01  FILLER                          PIC X(24)        VALUE       
007600     "** PROGRAM TRFXREAP **".                                    
007700                                                                  
007800* ------------------ PROGRAM WORKING STORAGE -------------------* 
007900 COPY WKCMAREA.                                                   
008000 01    WK-C-RUN-TOTAL-READ           PIC 9(07)        COMP        
008100                                      VALUE ZERO.                 
008200 01    WK-C-RUN-TOTAL-CHANGED        PIC 9(07)        COMP        
008300                                      VALUE ZERO.                 
008400 01    WK-C-RUN-TOTAL-EXCL           PIC 9(07)        COMP        
008500                                      VALUE ZERO.                 
008600* FINPQ01                                                         
008700 01    WK-C-PRIOR-EXCL-SW            PIC X(01).                   
008800 01    WK-C-DESC-WORK                PIC X(60).                   
008900 01    WK-C-DESC-WORK-R REDEFINES WK-C-DESC-WORK.                 
009000     05  WK-C-DESC-WORK-30             PIC X(30).                 
009100     05  FILLER                        PIC X(30).                 
009200* FINPQ04                                                         
009300 01    WK-C-READ-EDIT                PIC 9(07).                   
009400 01    WK-C-READ-EDIT-R REDEFINES WK-C-READ-EDIT.                 
009500     05  FILLER                        PIC 9(07).                 
009600 01    WK-C-CHANGED-EDIT             PIC 9(07).                   
009700 01    WK-C-CHANGED-EDIT-R REDEFINES WK-C-CHANGED-EDIT.           
009800     05  FILLER                        PIC 9(07).                 
009900 01    WK-C-EXCL-EDIT                 PIC 9(07).                  
010000 01    FILLER                         PIC X(04).                  
010100                                                                  
010200*****************                                                 
010300 LINKAGE SECTION.                                                 
010400*****************                                                 
010500 COPY LKEXCL.                                                     
010600 EJECT                                                            
010700*********************************************                     
010800 PROCEDURE DIVISION.                                              
010900*********************************************                     
011000 MAIN-MODULE.                                                     
011100     PERFORM A000-OPEN-FILES                                      
011200        THRU A099-OPEN-FILES-EX.                                  
011300     PERFORM B000-REAPPLY-ALL-ROWS                                
011400        THRU B099-REAPPLY-ALL-ROWS-EX.                            
011500     PERFORM C100-DISPLAY-RUN-TOTALS                              
011600        THRU C199-DISPLAY-RUN-TOTALS-EX.                          
011700     PERFORM Z000-END-PROGRAM-ROUTINE                             
011800        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
011900     EXIT PROGRAM.                                                
012000                                                                  
012100*---------------------------------------------------------------* 
012200 A000-OPEN-FILES.                                                 
012300*---------------------------------------------------------------* 
012400     OPEN I-O TRANMAST.                                           
012500     IF  NOT WK-C-SUCCESSFUL                                      
012600         DISPLAY "TRFXREAP - OPEN FILE ERROR - TRANMAST"          
012700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
012800         GO TO Y900-ABNORMAL-TERMINATION.                         
012900                                                                  
013000 A099-OPEN-FILES-EX.                                              
013100     EXIT.                                                        
013200                                                                  
013300*---------------------------------------------------------------* 
013400 B000-REAPPLY-ALL-ROWS.                                           
013500*---------------------------------------------------------------* 
013600     PERFORM B100-REAPPLY-MASTER                                  
013700        THRU B199-REAPPLY-MASTER-EX                               
013800        UNTIL WK-C-END-OF-FILE.                                   
013900                                                                  
014000 B099-REAPPLY-ALL-ROWS-EX.                                        
014100     EXIT.                                                        
014200                                                                  
014300*---------------------------------------------------------------* 
014400* FINPQ01                                                         
014500 B100-REAPPLY-MASTER.                                             
014600*---------------------------------------------------------------* 
014700     READ TRANMAST.                                               
014800     IF  WK-C-END-OF-FILE                                         
014900         GO TO B199-REAPPLY-MASTER-EX.                            
015000                                                                  
015100     ADD     1                       TO    WK-C-RUN-TOTAL-READ.   
015200     MOVE    TX-EXCLUDED             TO    WK-C-PRIOR-EXCL-SW.    
015300                                                                  
015400     MOVE    TX-RAW-DESC             TO    WK-C-LKEXCL-DESC.      
015500     CALL "TRFVEXCL" USING WK-C-LKEXCL.                           
015600                                                                  
015700* FINPQ07                                                         
015800     IF  WK-C-LKEXCL-ERROR-CD NOT = SPACES                        
015900         MOVE    TX-RAW-DESC         TO    WK-C-DESC-WORK         
016000         DISPLAY "TRFXREAP - TRFVEXCL ERROR ON " TX-ID            
016100         DISPLAY "           " WK-C-DESC-WORK-30                  
016200         GO TO B199-REAPPLY-MASTER-EX.                            
016300                                                                  
016400     IF  WK-C-LKEXCL-EXCLUDED                                     
016500         ADD     1                   TO    WK-C-RUN-TOTAL-EXCL    
016600         IF  WK-C-PRIOR-EXCL-SW NOT = "Y"                         
016700             MOVE   "Y"              TO    TX-EXCLUDED            
016800             ADD     1               TO    WK-C-RUN-TOTAL-CHANGED 
016900             REWRITE WK-C-TRANMAST                                
017000         END-IF                                                   
017100     ELSE                                                         
017200         IF  WK-C-PRIOR-EXCL-SW = "Y"                             
017300             MOVE   "N"              TO    TX-EXCLUDED            
017400             ADD     1               TO    WK-C-RUN-TOTAL-CHANGED 
017500             REWRITE WK-C-TRANMAST                                
017600         END-IF                                                   
017700     END-IF.                                                      
017800                                                                  
017900 B199-REAPPLY-MASTER-EX.                                          
018000     EXIT.                                                        
018100                                                                  
018200*---------------------------------------------------------------* 
018300* FINPQ04                                                         
018400 C100-DISPLAY-RUN-TOTALS.                                         
018500*---------------------------------------------------------------* 
018600     MOVE    WK-C-RUN-TOTAL-READ     TO    WK-C-READ-EDIT.        
018700     MOVE    WK-C-RUN-TOTAL-CHANGED  TO    WK-C-CHANGED-EDIT.     
018800     MOVE    WK-C-RUN-TOTAL-EXCL     TO    WK-C-EXCL-EDIT.        
018900                                                                  
019000     DISPLAY "TRFXREAP - EXCLUSION RE-APPLY RUN TOTALS".          
019100     DISPLAY "  ROWS READ .......... " WK-C-READ-EDIT.            
019200     DISPLAY "  ROWS CHANGED ....... " WK-C-CHANGED-EDIT.         
019300     DISPLAY "  ROWS NOW EXCLUDED .. " WK-C-EXCL-EDIT.            
019400                                                                  
019500 C199-DISPLAY-RUN-TOTALS-EX.                                      
019600     EXIT.                                                        
019700                                                                  
019800*---------------------------------------------------------------* 
019900*                   PROGRAM SUBROUTINE                         *  
020000*---------------------------------------------------------------* 
020100 Y900-ABNORMAL-TERMINATION.                                       
020200     PERFORM Z000-END-PROGRAM-ROUTINE.                            
020300     EXIT PROGRAM.                                                
020400                                                                  
020500 Z000-END-PROGRAM-ROUTINE.                                        
020600     CLOSE TRANMAST.                                              
020700     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE             
020800         DISPLAY "TRFXREAP - CLOSE FILE ERROR - TRANMAST"         
020900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              
021000                                                                  
021100 Z999-END-PROGRAM-ROUTINE-EX.                                     
021200     EXIT.                                                        
021300                                                                  
021400******************************************************************
021500************** END OF PROGRAM SOURCE -  TRFXREAP ***************  
021600******************************************************************
021700                                                                  

