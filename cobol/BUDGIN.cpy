000100*HISTORY OF MODIFICATION:                                         
000200*================================================================ 
000300* TAG NAME   DATE       DESCRIPTION                               
000400*---------------------------------------------------------------- 
000500* FINPF14 TMPJAE 19/08/2004 - ORIGINAL RECORD LAYOUT, INBOUND     
000600*                             BUDGET EXTRACT, REQ 11950 - CARRIES 
000700*                             EITHER THE CATEGORY ID OR THE       
000800*                             SECTION/CATEGORY/SUBCATEGORY NAME   
000900*                             TRIPLE, NOT BOTH, SEE TRFLREFD B420 
001000*---------------------------------------------------------------- 
001100 01  BUDGIN-RECORD.                                               
001200     05  BUDGIN-CATGID           PIC X(08).                       
001300     05  BUDGIN-SECTION          PIC X(30).                       
001400     05  BUDGIN-CATEGORY         PIC X(30).                       
001500     05  BUDGIN-SUBCATG          PIC X(30).                       
001600     05  BUDGIN-AMOUNT           PIC S9(07)V9(02).                
001700     05  BUDGIN-NOTE             PIC X(40).                       
001800     05  FILLER                  PIC X(06).                       
001900                                                                  
