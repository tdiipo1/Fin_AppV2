000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFVCATG.                                        
000500 AUTHOR.         R B HENG.                                        
000600 INSTALLATION.   FINANCE SYSTEMS - PERSONAL LEDGER.               
000700 DATE-WRITTEN.   02 OCT 1995.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       NONE.                                            
001000*                                                                 
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP A RAW BANK    
001200*               DESCRIPTION AGAINST THE CATEGORY ASSIGNMENT       
001300*               TABLE (CATGMAP) AND RETURN THE CATEGORY ID.       
001400*               EXACT MATCH ONLY - CALLED BY THE IMPORT ENGINE    
001500*               (TRFBIMPT).                                       
001600*                                                                 
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                        
001900*----------------------------------------------------------------*
002000* FINPA01 RBH    11/09/1994 - ORIGINAL PROGRAM                    
002100* FINPA05 RBH    14/03/1996 - ADDED OPEN/CLOSE FILE STATUS CHECKS 
002200* FINPA08 LKT    22/03/1999 - Y2K REVIEW, NO CHANGE REQUIRED      
002300* FINPA11 TMPJAE 19/06/2001 - STANDARDIZED ERROR CODES TO THE     
002400*                             FIN0xxx SERIES                      
002500* FINPA12 TMPJAE 14/11/2002 - REQ 11207 RETURN ERROR WHEN THE     
002600*                             MATCHED ROW'S CATGMAP-CATGID DOES   
002700*                             NOT EXIST ON CATGTXN - SEE          
002800*                             B100-VALIDATE-CATGID                
002900* FINPA19 CHYP   05/05/2011 - REQ 14402 SKIP ROWS WHERE           
003000*                             CATGMAP-ACTIVE-SW = "N"             
003100* FINPA27 AWN    11/02/2019 - REQ 18842 TRUNCATE DESCRIPTION ON   
003200*                             DIAGNOSTIC DISPLAY LINE             
003300*----------------------------------------------------------------*
003400 EJECT                                                            
003500**********************                                            
003600 ENVIRONMENT DIVISION.                                            
003700**********************                                            
003800 CONFIGURATION SECTION.                                           
003900 SOURCE-COMPUTER.  IBM-AS400.                                     
004000 OBJECT-COMPUTER.  IBM-AS400.                                     
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  
004200                   UPSI-0 IS UPSI-SWITCH-0                        
004300                     ON  STATUS IS U0-ON                          
004400                     OFF STATUS IS U0-OFF.                        
004500                                                                  
004600 INPUT-OUTPUT SECTION.                                            
004700 FILE-CONTROL.                                                    
004800     SELECT CATGMAP ASSIGN TO DATABASE-CATGMAP                    
004900            ORGANIZATION      IS INDEXED                          
005000            ACCESS MODE       IS RANDOM                           
005100            RECORD KEY        IS CATGMAP-UNMAPDESC                
005200            FILE STATUS       IS WK-C-FILE-STATUS.                
005300     SELECT CATGTXN ASSIGN TO DATABASE-CATGTXN                    
005400            ORGANIZATION      IS INDEXED                          
005500            ACCESS MODE       IS RANDOM                           
005600            RECORD KEY        IS CATGTXN-CATGID                   
005700            FILE STATUS       IS WK-C-FS2.                        
005800                                                                  
005900***************                                                   
006000 DATA DIVISION.                                                   
006100***************                                                   
006200 FILE SECTION.                                                    
006300***************                                                   
006400 FD  CATGMAP                                                      
006500     LABEL RECORDS ARE OMITTED                                    
006600     DATA RECORD IS WK-C-CATGMAP.                                 
006700 01  WK-C-CATGMAP.                                                
006800     COPY CATGMAP.                                                
006900                                                                  
007000 FD  CATGTXN                                                      
007100     LABEL RECORDS ARE OMITTED                                    
007200     DATA RECORD IS WK-C-CATGTXN.                                 
007300 01  WK-C-CATGTXN.                                                
007400     COPY CATGTXN.                                                
007500                                                                  
007600*************************                                         
007700 WORKING-STORAGE SECTION.                                         
007800*************************                                         
007900 01  FILLER                          PIC X(24)        VALUE       
008000     "** PROGRAM TRFVCATG **".                                    
008100                                                                  
008200* ------------------ PROGRAM WORKING STORAGE -------------------* 
008400 COPY WKCMAREA.                                                   
008500 01    WK-C-FS2                       PIC X(02).                  
008600     88  WK-C-FS2-OK                       VALUE "00".            
008700 01    WK-C-CALL-COUNT                PIC 9(07)        COMP.      
008800 01    WK-C-DESC-WORK                 PIC X(60).                  
008900 01    WK-C-DESC-WORK-R REDEFINES WK-C-DESC-WORK.                 
009000     05  WK-C-DESC-WORK-30             PIC X(30).                 
009100     05  FILLER                        PIC X(30).                 
009200 01    FILLER                         PIC X(04).                  
009300                                                                  
009400*****************                                                 
009500 LINKAGE SECTION.                                                 
009600*****************                                                 
009700 COPY LKCATG.                                                     
009800 EJECT                                                            
009900*********************************************                     
010000 PROCEDURE DIVISION USING WK-C-LKCATG.                            
010100*********************************************                     
010200 MAIN-MODULE.                                                     
010300     ADD 1 TO WK-C-CALL-COUNT.                                    
010400     PERFORM A000-LOOKUP-CATEGORY                                 
010500        THRU A099-LOOKUP-CATEGORY-EX.                             
010600     PERFORM Z000-END-PROGRAM-ROUTINE                             
010700        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
010800     EXIT PROGRAM.                                                
010900                                                                  
011000*---------------------------------------------------------------* 
011100 A000-LOOKUP-CATEGORY.                                            
011200*---------------------------------------------------------------* 
011300     OPEN INPUT CATGMAP.                                          
011400     IF  NOT WK-C-SUCCESSFUL                                      
011500         DISPLAY "TRFVCATG - OPEN FILE ERROR - CATGMAP"           
011600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
011700         GO TO Y900-ABNORMAL-TERMINATION.                         
011800     OPEN INPUT CATGTXN.                                          
011900     IF  NOT WK-C-FS2-OK                                          
012000         DISPLAY "TRFVCATG - OPEN FILE ERROR - CATGTXN"           
012100         DISPLAY "FILE STATUS IS " WK-C-FS2                       
012200         GO TO Y900-ABNORMAL-TERMINATION.                         
012300                                                                  
012400     MOVE    SPACES                  TO    WK-C-LKCATG-CATGID.    
012500     MOVE    "N"                     TO    WK-C-LKCATG-FOUND-SW.  
012600     MOVE    SPACES                  TO    WK-C-LKCATG-ERROR-CD.  
012700                                                                  
012800     MOVE    WK-C-LKCATG-MATCHVAL    TO    CATGMAP-UNMAPDESC.     
012900     READ CATGMAP KEY IS CATGMAP-UNMAPDESC.                       
013000                                                                  
013100* FINPA27                                                         
013200     MOVE    WK-C-LKCATG-MATCHVAL    TO    WK-C-DESC-WORK.        
013300     IF  NOT WK-C-SUCCESSFUL                                      
013400         IF  WK-C-RECORD-NOT-FOUND                                
013500             MOVE   "FIN0245"        TO    WK-C-LKCATG-ERROR-CD   
013600             GO TO A099-LOOKUP-CATEGORY-EX                        
013700         ELSE                                                     
013800             MOVE   "FIN0206"        TO    WK-C-LKCATG-ERROR-CD   
013900             DISPLAY "TRFVCATG - READ ERROR ON " WK-C-DESC-WORK-30
014000             GO TO A099-LOOKUP-CATEGORY-EX.                       
014100                                                                  
014200* FINPA19                                                         
014300     IF  CATGMAP-ACTIVE-SW NOT = "Y"                              
014400         MOVE   "FIN0245"            TO    WK-C-LKCATG-ERROR-CD   
014500         GO TO A099-LOOKUP-CATEGORY-EX.                           
014600                                                                  
014700     PERFORM B100-VALIDATE-CATGID                                 
014800        THRU B199-VALIDATE-CATGID-EX.                             
014900                                                                  
015000 A099-LOOKUP-CATEGORY-EX.                                         
015100     EXIT.                                                        
015200                                                                  
015300*---------------------------------------------------------------* 
015400* FINPA12                                                         
015500 B100-VALIDATE-CATGID.                                            
015600*---------------------------------------------------------------* 
015700     MOVE    CATGMAP-CATGID          TO    CATGTXN-CATGID.        
015800     READ CATGTXN KEY IS CATGTXN-CATGID.                          
015900     IF  NOT WK-C-FS2-OK                                          
016000         MOVE   "FIN0246"            TO    WK-C-LKCATG-ERROR-CD   
016100         GO TO B199-VALIDATE-CATGID-EX.                           
016200                                                                  
016300     MOVE    "Y"                     TO    WK-C-LKCATG-FOUND-SW.  
016400     MOVE    CATGMAP-CATGID          TO    WK-C-LKCATG-CATGID.    
016500                                                                  
016600 B199-VALIDATE-CATGID-EX.                                         
016700     EXIT.                                                        
016800                                                                  
016900*---------------------------------------------------------------* 
017000*                   PROGRAM SUBROUTINE                         *  
017100*---------------------------------------------------------------* 
017200 Y900-ABNORMAL-TERMINATION.                                       
017300     PERFORM Z000-END-PROGRAM-ROUTINE.                            
017400     EXIT PROGRAM.                                                
017500                                                                  
017600 Z000-END-PROGRAM-ROUTINE.                                        
017700     CLOSE CATGMAP.                                               
017800     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE             
017900         DISPLAY "TRFVCATG - CLOSE FILE ERROR - CATGMAP"          
018000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              
018100     CLOSE CATGTXN.                                               
018200                                                                  
018300 Z999-END-PROGRAM-ROUTINE-EX.                                     
018400     EXIT.                                                        
018500                                                                  
018600******************************************************************
018700************** END OF PROGRAM SOURCE -  TRFVCATG ***************  
018800******************************************************************
018900                                                                  
