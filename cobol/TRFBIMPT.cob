000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFBIMPT.                                        
000500 AUTHOR.         R B HENG.                                        
000600 INSTALLATION.   FINANCE SYSTEMS - PERSONAL LEDGER.               
000700 DATE-WRITTEN.   02 OCT 1995.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       NONE.                                            
001000*                                                                 
001100*DESCRIPTION :  DRIVES THE TRANSACTION IMPORT BATCH.  READS THE   
001200*               NORMALISED BANK EXTRACT (BANKIN), DERIVES A       
001300*               SIGNED AMOUNT AND A DUPLICATE-DETECT FINGERPRINT  
001400*               FOR EACH ROW, SKIPS ROWS ALREADY ON THE MASTER    
001500*               OR ALREADY SEEN THIS RUN, APPLIES THE EXCLUSION   
001600*               RULES AND THE MERCHANT/CATEGORY MAPS, THEN        
001700*               POSTS THE SURVIVING ROWS TO TRANMAST.  PRINTS     
001800*               THE RUN TOTALS AS REPORT 5.                       
001900*NOTE        :  SHAPE FOLLOWS TRFVTD2 - ONE BIG SEQUENTIAL PASS   
002000*               OVER THE INBOUND EXTRACT, IN-MEMORY TABLE USED    
002100*               FOR THE DUP CHECK IN PLACE OF A KEYED RE-READ.    
002200*                                                                 
002300*----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:                                        
002500*----------------------------------------------------------------*
002600* FINPR02 RBH    02/10/1995 - ORIGINAL PROGRAM, REQ 7701          
002700* FINPR05 RBH    14/03/1996 - ADDED OPEN/CLOSE FILE STATUS CHECKS 
002800* FINPR08 LKT     9/09/1998 - Y2K REVIEW - BI-DATE AND TX-DATE    
002900*                             ALREADY CCYYMMDD, NO CHANGE MADE    
003000* FINPR11 TMPJAE 19/06/2001 - REQ 10075 DERIVE AMOUNT FROM THE    
003100*                             SPLIT DEBIT/CREDIT COLUMNS WHEN THE 
003200*                             SINGLE AMOUNT COLUMN IS ZERO        
003300* FINPR13 TMPJAE 14/11/2002 - REQ 11207 SET TX-IMPORT-METHOD,     
003400*                             TX-SOURCE-FILE ON EVERY POSTED ROW  
003500* FINPR15 CHYP   22/11/2004 - REQ 13310 ADD THE FINGERPRINT TABLE,
003600*                             LOADED FROM TRANMAST AT START UP,   
003700*                             SO A ROW ALREADY POSTED IS COUNTED  
003800*                             AS STATREC-EXISTING AND A REPEATED  
003900*                             ROW WITHIN THE SAME EXTRACT IS      
004000*                             COUNTED AS A SKIP AS WELL, NOT      
004100*                             POSTED TWICE                        
004200* FINPR18 CHYP   05/05/2011 - REQ 14402 CALL TRFVEXCL INSTEAD OF  
004300*                             AN IN-LINE EXCLUSION TABLE SCAN     
004400* FINPR22 AWN    11/02/2019 - REQ 18842 REASON COUNTS ADDED TO    
004500*                             REPORT 5 - NO DATE, DUPLICATE IN    
004600*                             FILE, ALREADY ON MASTER, LOOKUP     
004700*                             ERROR, BROKEN OUT SEPARATELY        
004800* FINPR24 CHYP   18/05/2020 - REQ 19210 TX-ACCOUNT-NAME NO LONGER 
004900*                             LEFT BLANK WHEN BI-ACCOUNT IS BLANK;
005000*                             MOVES "Imported CSV" INSTEAD - SEE  
005100*                             B500-POST-RECORD                    
005200*----------------------------------------------------------------*
005300 EJECT                                                            
005400**********************                                            
005500 ENVIRONMENT DIVISION.                                            
005600**********************                                            
005700 CONFIGURATION SECTION.                                           
005800 SOURCE-COMPUTER.  IBM-AS400.                                     
005900 OBJECT-COMPUTER.  IBM-AS400.                                     
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  
006100                    C01 IS TOP-OF-FORM.                           
006200*                                                                 
006300 INPUT-OUTPUT SECTION.                                            
006400 FILE-CONTROL.                                                    
006500     SELECT BANKIN ASSIGN TO DATABASE-BANKIN                      
006600            ORGANIZATION      IS SEQUENTIAL                       
006700            FILE STATUS       IS WK-C-FILE-STATUS.                
006800     SELECT TRANMAST ASSIGN TO DATABASE-TRANMAST                  
006900            ORGANIZATION      IS SEQUENTIAL                       
007000            FILE STATUS       IS WK-C-FS2.                        
007100     SELECT RPTFILE ASSIGN TO DATABASE-RPTFILE                    
007200            ORGANIZATION      IS SEQUENTIAL                       
007300            FILE STATUS       IS WK-C-FS3.                        
007400*                                                                 
007500***************                                                   
007600 DATA DIVISION.                                                   
007700***************                                                   
007800 FILE SECTION.                                                    
007900***************                                                   
008000 FD  BANKIN                                                       
008100     LABEL RECORDS ARE OMITTED                                    
008200     DATA RECORD IS WK-C-BANKIN.                                  
008300 01  WK-C-BANKIN.                                                 
008400     COPY BANKIN.                                                 
008500*                                                                 
008600 FD  TRANMAST                                                     
008700     LABEL RECORDS ARE OMITTED                                    
008800     DATA RECORD IS WK-C-TRANMAST.                                
008900 01  WK-C-TRANMAST.                                               
009000     COPY TRANMAST.                                               
009100*                                                                 
009200 FD  RPTFILE                                                      
009300     LABEL RECORDS ARE OMITTED                                    
009400     DATA RECORD IS WK-C-RPTLINE.                                 
009500 01  WK-C-RPTLINE                    PIC X(132).                  
009600*                                                                 
009700*************************                                         
009800 WORKING-STORAGE SECTION.                                         
009900*************************                                         
010000 01  FILLER                          PIC X(24)        VALUE       
010100     "** PROGRAM TRFBIMPT **".                                    
010200*                                                                 
010300* ------------------ PROGRAM WORKING STORAGE -------------------* 
010400 COPY WKCMAREA.                                                   
010500 01    WK-C-FS-AREA.                                              
010600     05  WK-C-FS2                    PIC X(02).                   
010700         88  WK-C-FS2-OK                   VALUE "00".            
010800         88  WK-C-FS2-EOF                  VALUE "10".            
010900     05  WK-C-FS3                    PIC X(02).                   
011000         88  WK-C-FS3-OK                   VALUE "00".            
011100     05  FILLER                      PIC X(04).                   
011200*                                                                 
011300 COPY STATREC.                                                    
011400*                                                                 
011500 01    WK-C-REASON-COUNTS.                                        
011600     05  WK-C-RSN-NODATE              PIC 9(06)   COMP.           
011700     05  WK-C-RSN-DUPFILE             PIC 9(06)   COMP.           
011800     05  WK-C-RSN-EXISTING            PIC 9(06)   COMP.           
011900     05  WK-C-RSN-LOOKUP-ERR          PIC 9(06)   COMP.           
012000     05  FILLER                       PIC X(04).                  
012100*                                                                 
012200* FINPR15 - IN-MEMORY FINGERPRINT TABLE, LOADED FROM TRANMAST     
012300* THEN GROWN AS EACH ROW OF BANKIN IS POSTED.  ENTRIES 1 THRU     
012400* WK-C-FP-EXIST-COUNT CAME FROM TRANMAST, THE REST FROM THIS RUN. 
012500 01    WK-C-FP-MAX                    PIC 9(05)   COMP            
012600                                       VALUE 3000.                
012700 01    WK-C-FP-COUNT                  PIC 9(05)   COMP.           
012800 01    WK-C-FP-EXIST-COUNT            PIC 9(05)   COMP.           
012900 01    WK-C-FP-MATCH-POS              PIC 9(05)   COMP.           
013000 01    WK-C-TX-ID-NEXT                PIC 9(08)   COMP.           
013100 01    WK-C-FP-TABLE.                                             
013200     05  WK-C-FP-ENTRY OCCURS 3000 TIMES                          
013300                       INDEXED BY WK-C-FP-NDX.                    
013400         10  WK-C-FP-VALUE            PIC X(64).                  
013500 01    WK-C-FP-FOUND-SW               PIC X(01).                  
013600     88  WK-C-FP-FOUND                     VALUE "Y".             
013700*                                                                 
013800 01    WK-C-TX-AMOUNT-WORK            PIC S9(07)V9(02).           
013900 01    WK-C-TYPE-UPPER                PIC X(12).                  
014000 01    WK-C-DATE-NUM-WORK             PIC 9(08).                  
014100*                                                                 
014200 01    WK-C-DATE-EDIT.                                            
014300     05  WK-C-DATE-EDIT-CCYY          PIC X(04).                  
014400     05  FILLER                       PIC X(01)  VALUE "-".       
014500     05  WK-C-DATE-EDIT-MM            PIC X(02).                  
014600     05  FILLER                       PIC X(01)  VALUE "-".       
014700     05  WK-C-DATE-EDIT-DD            PIC X(02).                  
014800 01    WK-C-DATE-EDIT-R REDEFINES WK-C-DATE-EDIT                  
014900                                      PIC X(10).                  
015000*                                                                 
015100 01    WK-C-AMT-EDIT                  PIC -9999999.99.            
015200 01    WK-C-DESC-NORM                 PIC X(60).                  
015300 01    WK-C-COLLAPSE-CTR              PIC 9(02)   COMP.           
015400*                                                                 
015500* FINPR15 - R5 FINGERPRINT: DATE(10) "|" AMOUNT(11) "|" DESC(41), 
015600* EXACTLY 64 BYTES, MOVED STRAIGHT INTO TX-FINGERPRINT.           
015700 01    WK-C-FP-BUILD.                                             
015800     05  WK-C-FP-BUILD-DATE           PIC X(10).                  
015900     05  FILLER                       PIC X(01)  VALUE "|".       
016000     05  WK-C-FP-BUILD-AMT            PIC X(11).                  
016100     05  FILLER                       PIC X(01)  VALUE "|".       
016200     05  WK-C-FP-BUILD-DESC           PIC X(41).                  
016300 01    WK-C-FP-BUILD-R REDEFINES WK-C-FP-BUILD.                   
016400     05  WK-C-FP-STRING               PIC X(64).                  
016500*                                                                 
016600 COPY LKMRCH.                                                     
016700 COPY LKCATG.                                                     
016800 COPY LKEXCL.                                                     
016900*                                                                 
017000 01    WK-C-RPT-TITLE                 PIC X(40)  VALUE            
017100       "PERSONAL LEDGER - IMPORT STATISTICS".                     
017200 01    WK-C-RPT-NUM-EDIT               PIC ZZZZZ9.                
017300 01    FILLER                         PIC X(04).                  
017400 EJECT                                                            
017500*****************                                                 
017600 PROCEDURE DIVISION.                                              
017700*****************                                                 
017800 MAIN-MODULE.                                                     
017900     PERFORM A000-OPEN-FILES                                      
018000        THRU A099-OPEN-FILES-EX.                                  
018100     PERFORM A100-LOAD-EXISTING-MASTER                            
018200        THRU A199-LOAD-EXISTING-MASTER-EX.                        
018300     PERFORM B000-PROCESS-ALL-ROWS                                
018400        THRU B099-PROCESS-ALL-ROWS-EX.                            
018500     PERFORM C100-WRITE-STATS-TOTALS                              
018600        THRU C199-WRITE-STATS-TOTALS-EX.                          
018700     PERFORM C200-PRINT-IMPORT-STATS                              
018800        THRU C299-PRINT-IMPORT-STATS-EX.                          
018900     PERFORM Z000-END-PROGRAM-ROUTINE                             
019000        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
019100     EXIT PROGRAM.                                                
019200*                                                                 
019300*---------------------------------------------------------------* 
019400 A000-OPEN-FILES.                                                 
019500*---------------------------------------------------------------* 
019600     OPEN INPUT  BANKIN.                                          
019700     IF  NOT WK-C-SUCCESSFUL                                      
019800         DISPLAY "TRFBIMPT - OPEN FILE ERROR - BANKIN"            
019900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
020000         GO TO Y900-ABNORMAL-TERMINATION.                         
020100*                                                                 
020200     OPEN OUTPUT RPTFILE.                                         
020300     IF  NOT WK-C-FS3-OK                                          
020400         DISPLAY "TRFBIMPT - OPEN FILE ERROR - RPTFILE"           
020500         DISPLAY "FILE STATUS IS " WK-C-FS3                       
020600         GO TO Y900-ABNORMAL-TERMINATION.                         
020700*                                                                 
020800     INITIALIZE WK-C-STATREC.                                     
020900     INITIALIZE WK-C-REASON-COUNTS.                               
021000     MOVE ZERO TO WK-C-FP-COUNT.                                  
021100     MOVE ZERO TO WK-C-FP-EXIST-COUNT.                            
021200     MOVE ZERO TO WK-C-TX-ID-NEXT.                                
021300 A099-OPEN-FILES-EX.                                              
021400     EXIT.                                                        
021500*                                                                 
021600*---------------------------------------------------------------* 
021700 A100-LOAD-EXISTING-MASTER.                                       
021800*---------------------------------------------------------------* 
021900     OPEN INPUT TRANMAST.                                         
022000     IF  NOT WK-C-FS2-OK                                          
022100         DISPLAY "TRFBIMPT - OPEN FILE ERROR - TRANMAST"          
022200         DISPLAY "FILE STATUS IS " WK-C-FS2                       
022300         GO TO Y900-ABNORMAL-TERMINATION.                         
022400*                                                                 
022500     PERFORM A110-READ-MASTER                                     
022600        THRU A119-READ-MASTER-EX                                  
022700        UNTIL WK-C-FS2-EOF.                                       
022800*                                                                 
022900     CLOSE TRANMAST.                                              
023000     MOVE WK-C-FP-COUNT TO WK-C-FP-EXIST-COUNT.                   
023100*                                                                 
023200     OPEN EXTEND TRANMAST.                                        
023300     IF  NOT WK-C-FS2-OK                                          
023400         DISPLAY "TRFBIMPT - OPEN EXTEND ERROR - TRANMAST"        
023500         DISPLAY "FILE STATUS IS " WK-C-FS2                       
023600         GO TO Y900-ABNORMAL-TERMINATION.                         
023700 A199-LOAD-EXISTING-MASTER-EX.                                    
023800     EXIT.                                                        
023900*                                                                 
024000 A110-READ-MASTER.                                                
024100     READ TRANMAST.                                               
024200     IF  WK-C-FS2-EOF                                             
024300         GO TO A119-READ-MASTER-EX.                               
024400*                                                                 
024500     IF  TX-ID > WK-C-TX-ID-NEXT                                  
024600         MOVE TX-ID TO WK-C-TX-ID-NEXT.                           
024700*                                                                 
024800     IF  WK-C-FP-COUNT < WK-C-FP-MAX                              
024900         ADD 1 TO WK-C-FP-COUNT                                   
025000         SET WK-C-FP-NDX TO WK-C-FP-COUNT                         
025100         MOVE TX-FINGERPRINT TO WK-C-FP-VALUE(WK-C-FP-NDX).       
025200 A119-READ-MASTER-EX.                                             
025300     EXIT.                                                        
025400 EJECT                                                            
025500*---------------------------------------------------------------* 
025600 B000-PROCESS-ALL-ROWS.                                           
025700*---------------------------------------------------------------* 
025800     PERFORM B010-READ-AND-DISPATCH                               
025900        THRU B019-READ-AND-DISPATCH-EX                            
026000        UNTIL WK-C-END-OF-FILE.                                   
026100 B099-PROCESS-ALL-ROWS-EX.                                        
026200     EXIT.                                                        
026300*                                                                 
026400 B010-READ-AND-DISPATCH.                                          
026500     READ BANKIN.                                                 
026600     IF  WK-C-END-OF-FILE                                         
026700         GO TO B019-READ-AND-DISPATCH-EX.                         
026800     ADD 1 TO STATREC-TOTAL-ROWS.                                 
026900*                                                                 
027000     IF  BI-DATE = ZERO                                           
027100         ADD 1 TO WK-C-RSN-NODATE                                 
027200         ADD 1 TO STATREC-SKIPPED                                 
027300         GO TO B019-READ-AND-DISPATCH-EX.                         
027400*                                                                 
027500     PERFORM B100-NORMALIZE-ROW                                   
027600        THRU B199-NORMALIZE-ROW-EX.                               
027700     PERFORM B200-BUILD-FINGERPRINT                               
027800        THRU B299-BUILD-FINGERPRINT-EX.                           
027900     PERFORM B300-CHECK-DUPLICATE                                 
028000        THRU B399-CHECK-DUPLICATE-EX.                             
028100     IF  WK-C-FP-FOUND                                            
028200         IF  WK-C-FP-MATCH-POS NOT > WK-C-FP-EXIST-COUNT          
028300             ADD 1 TO WK-C-RSN-EXISTING                           
028400             ADD 1 TO STATREC-EXISTING                            
028500         ELSE                                                     
028600             ADD 1 TO WK-C-RSN-DUPFILE                            
028700         END-IF                                                   
028800         ADD 1 TO STATREC-SKIPPED                                 
028900         GO TO B019-READ-AND-DISPATCH-EX.                         
029000*                                                                 
029100     PERFORM B400-CHECK-EXCLUSION                                 
029200        THRU B499-CHECK-EXCLUSION-EX.                             
029300     PERFORM B500-POST-RECORD                                     
029400        THRU B599-POST-RECORD-EX.                                 
029500 B019-READ-AND-DISPATCH-EX.                                       
029600     EXIT.                                                        
029700 EJECT                                                            
029800*---------------------------------------------------------------* 
029900* R2/R3 - DERIVE A SIGNED AMOUNT.  SINGLE COLUMN TAKES PRIORITY   
030000* OVER THE DEBIT/CREDIT SPLIT; SIGN IS ONLY CORRECTED BY TYPE     
030100* WHEN THE SINGLE COLUMN WAS USED - A SPLIT-COLUMN AMOUNT IS      
030200* ALREADY SIGNED CORRECTLY BY CONSTRUCTION.                       
030300 B100-NORMALIZE-ROW.                                              
030400*---------------------------------------------------------------* 
030500     MOVE ZERO TO WK-C-TX-AMOUNT-WORK.                            
030600     IF  BI-AMOUNT NOT = ZERO                                     
030700         MOVE BI-AMOUNT TO WK-C-TX-AMOUNT-WORK                    
030800         PERFORM B110-SIGN-CORRECT-BY-TYPE                        
030900            THRU B119-SIGN-CORRECT-BY-TYPE-EX                     
031000     ELSE                                                         
031100         IF  BI-DEBIT NOT = ZERO OR BI-CREDIT NOT = ZERO          
031200             COMPUTE WK-C-TX-AMOUNT-WORK =                        
031300                     BI-CREDIT - BI-DEBIT                         
031400         END-IF                                                   
031500     END-IF.                                                      
031600 B199-NORMALIZE-ROW-EX.                                           
031700     EXIT.                                                        
031800*                                                                 
031900 B110-SIGN-CORRECT-BY-TYPE.                                       
032000     MOVE SPACES TO WK-C-TYPE-UPPER.                              
032100     MOVE BI-TYPE TO WK-C-TYPE-UPPER.                             
032200     INSPECT WK-C-TYPE-UPPER CONVERTING                           
032300             "abcdefghijklmnopqrstuvwxyz"                         
032400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        
032500*                                                                 
032600     IF  WK-C-TYPE-UPPER = "DEBIT" OR "DR" OR "WITHDRAWAL"        
032700                        OR "OUTFLOW" OR "SALE" OR "PAYMENT"       
032800                        OR "FEE"                                  
032900         IF  WK-C-TX-AMOUNT-WORK > ZERO                           
033000             MULTIPLY WK-C-TX-AMOUNT-WORK BY -1                   
033100                     GIVING WK-C-TX-AMOUNT-WORK                   
033200         END-IF                                                   
033300     ELSE                                                         
033400         IF  WK-C-TYPE-UPPER = "CREDIT" OR "CR" OR "DEPOSIT"      
033500                            OR "INFLOW" OR "REFUND"               
033600             IF  WK-C-TX-AMOUNT-WORK < ZERO                       
033700                 MULTIPLY WK-C-TX-AMOUNT-WORK BY -1               
033800                         GIVING WK-C-TX-AMOUNT-WORK               
033900             END-IF                                               
034000         END-IF                                                   
034100     END-IF.                                                      
034200 B119-SIGN-CORRECT-BY-TYPE-EX.                                    
034300     EXIT.                                                        
034400 EJECT                                                            
034500*---------------------------------------------------------------* 
034600* R5 - FINGERPRINT: CCYY-MM-DD "|" AMOUNT TO 2 DECIMALS "|"       
034700* DESCRIPTION WITH RUNS OF BLANKS COLLAPSED, FIRST 41 BYTES.      
034800 B200-BUILD-FINGERPRINT.                                          
034900*---------------------------------------------------------------* 
035000     MOVE SPACES TO WK-C-FP-BUILD.                                
035100     MOVE BI-DATE TO WK-C-DATE-NUM-WORK.                          
035200     MOVE WK-C-DATE-NUM-WORK(1:4) TO WK-C-DATE-EDIT-CCYY.         
035300     MOVE WK-C-DATE-NUM-WORK(5:2) TO WK-C-DATE-EDIT-MM.           
035400     MOVE WK-C-DATE-NUM-WORK(7:2) TO WK-C-DATE-EDIT-DD.           
035500     MOVE WK-C-DATE-EDIT TO WK-C-FP-BUILD-DATE.                   
035600*                                                                 
035700     MOVE WK-C-TX-AMOUNT-WORK TO WK-C-AMT-EDIT.                   
035800     MOVE WK-C-AMT-EDIT TO WK-C-FP-BUILD-AMT.                     
035900*                                                                 
036000     PERFORM B210-COLLAPSE-DESC                                   
036100        THRU B219-COLLAPSE-DESC-EX.                               
036200     MOVE WK-C-DESC-NORM(1:41) TO WK-C-FP-BUILD-DESC.             
036300 B299-BUILD-FINGERPRINT-EX.                                       
036400     EXIT.                                                        
036500*                                                                 
036600 B210-COLLAPSE-DESC.                                              
036700     MOVE BI-DESCRIPTION TO WK-C-DESC-NORM.                       
036800     PERFORM B211-COLLAPSE-PASS                                   
036900        THRU B211-COLLAPSE-PASS-EX                                
037000        VARYING WK-C-COLLAPSE-CTR FROM 1 BY 1                     
037100        UNTIL WK-C-COLLAPSE-CTR > 10.                             
037200 B219-COLLAPSE-DESC-EX.                                           
037300     EXIT.                                                        
037400*                                                                 
037500 B211-COLLAPSE-PASS.                                              
037600     INSPECT WK-C-DESC-NORM REPLACING ALL "  " BY " ".            
037700 B211-COLLAPSE-PASS-EX.                                           
037800     EXIT.                                                        
037900 EJECT                                                            
038000*---------------------------------------------------------------* 
038100* SEARCH THE FINGERPRINT TABLE.  POSITION 1 THRU THE EXISTING     
038200* COUNT CAME FROM TRANMAST AT START UP; ANYTHING BEYOND THAT CAME 
038300* FROM THIS RUN.  WK-C-FP-MATCH-POS IS SET INSIDE B311 SO IT IS   
038400* NOT LOST TO THE LOOP'S OWN INCREMENT WHEN THE SCAN STOPS.       
038500 B300-CHECK-DUPLICATE.                                            
038600*---------------------------------------------------------------* 
038700     MOVE "N" TO WK-C-FP-FOUND-SW.                                
038800     MOVE ZERO TO WK-C-FP-MATCH-POS.                              
038900     PERFORM B310-SCAN-FP-ENTRY                                   
039000        THRU B310-SCAN-FP-ENTRY-EX                                
039100        VARYING WK-C-FP-NDX FROM 1 BY 1                           
039200        UNTIL WK-C-FP-NDX > WK-C-FP-COUNT                         
039300           OR WK-C-FP-FOUND.                                      
039400 B399-CHECK-DUPLICATE-EX.                                         
039500     EXIT.                                                        
039600*                                                                 
039700 B310-SCAN-FP-ENTRY.                                              
039800     IF  WK-C-FP-VALUE(WK-C-FP-NDX) = WK-C-FP-STRING              
039900         MOVE "Y" TO WK-C-FP-FOUND-SW                             
040000         SET WK-C-FP-MATCH-POS TO WK-C-FP-NDX.                    
040100 B310-SCAN-FP-ENTRY-EX.                                           
040200     EXIT.                                                        
040300 EJECT                                                            
040400*---------------------------------------------------------------* 
040500* FINPR18 - R6 EXCLUSION MATCH, DELEGATED TO TRFVEXCL.            
040600 B400-CHECK-EXCLUSION.                                            
040700*---------------------------------------------------------------* 
040800     MOVE SPACES TO WK-C-LKEXCL-DESC.                             
040900     MOVE SPACES TO WK-C-LKEXCL-EXCL-SW.                          
041000     MOVE SPACES TO WK-C-LKEXCL-ERROR-CD.                         
041100     MOVE BI-DESCRIPTION TO WK-C-LKEXCL-DESC.                     
041200     CALL "TRFVEXCL" USING WK-C-LKEXCL.                           
041300 B499-CHECK-EXCLUSION-EX.                                         
041400     EXIT.                                                        
041500 EJECT                                                            
041600*---------------------------------------------------------------* 
041700* MERCHANT/CATEGORY LOOKUP, POST TO TRANMAST, UPDATE TOTALS AND   
041800* GROW THE FINGERPRINT TABLE SO A LATER ROW IN THE SAME EXTRACT   
041900* IS CAUGHT AS A DUPLICATE TOO.                                   
042000 B500-POST-RECORD.                                                
042100*---------------------------------------------------------------* 
042200     PERFORM B510-LOOKUP-MERCHANT                                 
042300        THRU B519-LOOKUP-MERCHANT-EX.                             
042400     PERFORM B520-LOOKUP-CATEGORY                                 
042500        THRU B529-LOOKUP-CATEGORY-EX.                             
042600*                                                                 
042700     ADD 1 TO WK-C-TX-ID-NEXT.                                    
042800     MOVE WK-C-TX-ID-NEXT TO TX-ID.                               
042900     MOVE SPACES TO TX-EXTERNAL-ID.                               
043000     MOVE WK-C-FP-STRING TO TX-FINGERPRINT.                       
043100     MOVE BI-DATE TO TX-DATE.                                     
043200     MOVE WK-C-TX-AMOUNT-WORK TO TX-AMOUNT.                       
043300     MOVE BI-DESCRIPTION TO TX-DESCRIPTION.                       
043400     MOVE BI-DESCRIPTION TO TX-RAW-DESC.                          
043500     MOVE BI-TYPE TO TX-TYPE.                                     
043600*                                R4 - ACCOUNT NAME; BANKIN CARRIES
043700*                                NO DISTINCT CARD/ACCOUNT NUMBER  
043800*                                FIELD SO THE "ACCOUNT "+NUMBER   
043900*                                FALLBACK IN SPEC IS NOT CARRIED  
044000*                                FORWARD - ONLY THE LITERAL BELOW 
044100     IF  BI-ACCOUNT = SPACES                                      
044200         MOVE "Imported CSV" TO TX-ACCOUNT-NAME                   
044300     ELSE                                                         
044400         MOVE BI-ACCOUNT TO TX-ACCOUNT-NAME                       
044500     END-IF.                                                      
044600     MOVE "CSV" TO TX-IMPORT-METHOD.                              
044700     MOVE "BANKIN" TO TX-SOURCE-FILE.                             
044800     MOVE SPACES TO TX-CLEAN-DESC.                                
044900*                                                                 
045000     IF  WK-C-LKMRCH-FOUND                                        
045100         MOVE WK-C-LKMRCH-STDNAME TO TX-STD-MERCHANT              
045200     ELSE                                                         
045300         MOVE SPACES TO TX-STD-MERCHANT                           
045400     END-IF.                                                      
045500     IF  WK-C-LKCATG-FOUND                                        
045600         MOVE WK-C-LKCATG-CATGID TO TX-CATEGORY-ID                
045700     ELSE                                                         
045800         MOVE SPACES TO TX-CATEGORY-ID                            
045900     END-IF.                                                      
046000     IF  WK-C-LKEXCL-EXCLUDED                                     
046100         MOVE "Y" TO TX-EXCLUDED                                  
046200     ELSE                                                         
046300         MOVE "N" TO TX-EXCLUDED                                  
046400     END-IF.                                                      
046500*                                                                 
046600     WRITE WK-C-TRANMAST.                                         
046700     IF  NOT WK-C-FS2-OK                                          
046800         ADD 1 TO STATREC-ERRORS                                  
046900         DISPLAY "TRFBIMPT - WRITE ERROR - TRANMAST"              
047000         DISPLAY "FILE STATUS IS " WK-C-FS2                       
047100     ELSE                                                         
047200         ADD 1 TO STATREC-ADDED                                   
047300     END-IF.                                                      
047400*                                                                 
047500     IF  WK-C-FP-COUNT < WK-C-FP-MAX                              
047600         ADD 1 TO WK-C-FP-COUNT                                   
047700         SET WK-C-FP-NDX TO WK-C-FP-COUNT                         
047800         MOVE WK-C-FP-STRING TO WK-C-FP-VALUE(WK-C-FP-NDX).       
047900 B599-POST-RECORD-EX.                                             
048000     EXIT.                                                        
048100*                                                                 
048200 B510-LOOKUP-MERCHANT.                                            
048300     MOVE SPACES TO WK-C-LKMRCH-RAWDESC.                          
048400     MOVE SPACES TO WK-C-LKMRCH-STDNAME.                          
048500     MOVE SPACES TO WK-C-LKMRCH-FOUND-SW.                         
048600     MOVE SPACES TO WK-C-LKMRCH-ERROR-CD.                         
048700     MOVE BI-DESCRIPTION TO WK-C-LKMRCH-RAWDESC.                  
048800     CALL "TRFVMRCH" USING WK-C-LKMRCH.                           
048900     IF  WK-C-LKMRCH-ERROR-CD = "FIN0206"                         
049000         ADD 1 TO WK-C-RSN-LOOKUP-ERR.                            
049100 B519-LOOKUP-MERCHANT-EX.                                         
049200     EXIT.                                                        
049300*                                                                 
049400 B520-LOOKUP-CATEGORY.                                            
049500     MOVE SPACES TO WK-C-LKCATG-MATCHVAL.                         
049600     MOVE SPACES TO WK-C-LKCATG-CATGID.                           
049700     MOVE SPACES TO WK-C-LKCATG-FOUND-SW.                         
049800     MOVE SPACES TO WK-C-LKCATG-ERROR-CD.                         
049900     MOVE BI-DESCRIPTION TO WK-C-LKCATG-MATCHVAL.                 
050000     CALL "TRFVCATG" USING WK-C-LKCATG.                           
050100     IF  WK-C-LKCATG-ERROR-CD = "FIN0206"                         
050200         ADD 1 TO WK-C-RSN-LOOKUP-ERR.                            
050300 B529-LOOKUP-CATEGORY-EX.                                         
050400     EXIT.                                                        
050500 EJECT                                                            
050600*---------------------------------------------------------------* 
050700 C100-WRITE-STATS-TOTALS.                                         
050800*---------------------------------------------------------------* 
050900* RUN TOTALS ARE ALREADY CURRENT IN WK-C-STATREC; NOTHING FURTHER 
051000* TO ACCUMULATE HERE - KEPT AS ITS OWN STEP SO THE PRINT ROUTINE  
051100* BELOW HAS A CLEAN POINT TO PICK UP A FUTURE LOG FILE AS WELL    
051200* AS THE PRINTED REPORT, WITHOUT CHANGING MAIN-MODULE AGAIN.      
051300     CONTINUE.                                                    
051400 C199-WRITE-STATS-TOTALS-EX.                                      
051500     EXIT.                                                        
051600 EJECT                                                            
051700*---------------------------------------------------------------* 
051800 C200-PRINT-IMPORT-STATS.                                         
051900*---------------------------------------------------------------* 
052000     MOVE SPACES TO WK-C-RPTLINE.                                 
052100     MOVE WK-C-RPT-TITLE TO WK-C-RPTLINE(1:40).                   
052200     WRITE WK-C-RPTLINE.                                          
052300     MOVE SPACES TO WK-C-RPTLINE.                                 
052400     WRITE WK-C-RPTLINE.                                          
052500*                                                                 
052600     MOVE STATREC-TOTAL-ROWS TO WK-C-RPT-NUM-EDIT.                
052700     MOVE SPACES TO WK-C-RPTLINE.                                 
052800     STRING "TOTAL ROWS READ ............ " DELIMITED BY SIZE     
052900            WK-C-RPT-NUM-EDIT            DELIMITED BY SIZE        
053000            INTO WK-C-RPTLINE.                                    
053100     WRITE WK-C-RPTLINE.                                          
053200*                                                                 
053300     MOVE STATREC-ADDED TO WK-C-RPT-NUM-EDIT.                     
053400     MOVE SPACES TO WK-C-RPTLINE.                                 
053500     STRING "ADDED ....................... " DELIMITED BY SIZE    
053600            WK-C-RPT-NUM-EDIT            DELIMITED BY SIZE        
053700            INTO WK-C-RPTLINE.                                    
053800     WRITE WK-C-RPTLINE.                                          
053900*                                                                 
054000     MOVE STATREC-SKIPPED TO WK-C-RPT-NUM-EDIT.                   
054100     MOVE SPACES TO WK-C-RPTLINE.                                 
054200     STRING "SKIPPED ...................... " DELIMITED BY SIZE   
054300            WK-C-RPT-NUM-EDIT            DELIMITED BY SIZE        
054400            INTO WK-C-RPTLINE.                                    
054500     WRITE WK-C-RPTLINE.                                          
054600*                                                                 
054700     MOVE STATREC-EXISTING TO WK-C-RPT-NUM-EDIT.                  
054800     MOVE SPACES TO WK-C-RPTLINE.                                 
054900     STRING "EXISTING ON MASTER .......... " DELIMITED BY SIZE    
055000            WK-C-RPT-NUM-EDIT            DELIMITED BY SIZE        
055100            INTO WK-C-RPTLINE.                                    
055200     WRITE WK-C-RPTLINE.                                          
055300*                                                                 
055400     MOVE STATREC-ERRORS TO WK-C-RPT-NUM-EDIT.                    
055500     MOVE SPACES TO WK-C-RPTLINE.                                 
055600     STRING "ERRORS ....................... " DELIMITED BY SIZE   
055700            WK-C-RPT-NUM-EDIT            DELIMITED BY SIZE        
055800            INTO WK-C-RPTLINE.                                    
055900     WRITE WK-C-RPTLINE.                                          
056000*                                                                 
056100     MOVE SPACES TO WK-C-RPTLINE.                                 
056200     WRITE WK-C-RPTLINE.                                          
056300*                                                                 
056400* FINPR22                                                         
056500     MOVE WK-C-RSN-NODATE TO WK-C-RPT-NUM-EDIT.                   
056600     MOVE SPACES TO WK-C-RPTLINE.                                 
056700     STRING "  SKIP REASON - NO DATE ...... " DELIMITED BY SIZE   
056800            WK-C-RPT-NUM-EDIT            DELIMITED BY SIZE        
056900            INTO WK-C-RPTLINE.                                    
057000     WRITE WK-C-RPTLINE.                                          
057100*                                                                 
057200     MOVE WK-C-RSN-DUPFILE TO WK-C-RPT-NUM-EDIT.                  
057300     MOVE SPACES TO WK-C-RPTLINE.                                 
057400     STRING "  SKIP REASON - DUP IN FILE .. " DELIMITED BY SIZE   
057500            WK-C-RPT-NUM-EDIT            DELIMITED BY SIZE        
057600            INTO WK-C-RPTLINE.                                    
057700     WRITE WK-C-RPTLINE.                                          
057800*                                                                 
057900     MOVE WK-C-RSN-EXISTING TO WK-C-RPT-NUM-EDIT.                 
058000     MOVE SPACES TO WK-C-RPTLINE.                                 
058100     STRING "  SKIP REASON - ON MASTER .... " DELIMITED BY SIZE   
058200            WK-C-RPT-NUM-EDIT            DELIMITED BY SIZE        
058300            INTO WK-C-RPTLINE.                                    
058400     WRITE WK-C-RPTLINE.                                          
058500*                                                                 
058600     MOVE WK-C-RSN-LOOKUP-ERR TO WK-C-RPT-NUM-EDIT.               
058700     MOVE SPACES TO WK-C-RPTLINE.                                 
058800     STRING "  ERROR REASON - LOOKUP ERROR  " DELIMITED BY SIZE   
058900            WK-C-RPT-NUM-EDIT            DELIMITED BY SIZE        
059000            INTO WK-C-RPTLINE.                                    
059100     WRITE WK-C-RPTLINE.                                          
059200 C299-PRINT-IMPORT-STATS-EX.                                      
059300     EXIT.                                                        
059400 EJECT                                                            
059500*---------------------------------------------------------------* 
059600*                   PROGRAM SUBROUTINE                         *  
059700*---------------------------------------------------------------* 
059800 Y900-ABNORMAL-TERMINATION.                                       
059900     PERFORM Z000-END-PROGRAM-ROUTINE.                            
060000     EXIT PROGRAM.                                                
060100*                                                                 
060200 Z000-END-PROGRAM-ROUTINE.                                        
060300     CLOSE BANKIN.                                                
060400     CLOSE TRANMAST.                                              
060500     CLOSE RPTFILE.                                               
060600*                                                                 
060700 Z999-END-PROGRAM-ROUTINE-EX.                                     
060800     EXIT.                                                        
060900*                                                                 
061000******************************************************************
061100************** END OF PROGRAM SOURCE -  TRFBIMPT ***************  
061200******************************************************************
061300                                                                  
061400                                                                  
061500                                                                  
061600                                                                  
