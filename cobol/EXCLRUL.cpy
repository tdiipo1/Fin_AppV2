000100* EXCLRUL.cpybk                                                   
000200***************************************************************** 
000300* AMENDMENT HISTORY:                                              
000400***************************************************************** 
000500* FINPE01 02/10/1995 RBH    - ORIGINAL COPY MEMBER - EXCLUSION    
000600*                              RULE RECORD (TRANSFERS, CC         
000700*                              PAYMENTS ETC. EXCLUDED FROM        
000800*                              ANALYTICS)                         
000900* FINPE13 03/04/2003 TMPJAE - REQ 11640 ADD EXCLRUL-TYPE          
001000*                              (EXACT/CONTAINS/PATTERN) - WAS     
001100*                              EXACT-ONLY BEFORE                  
001200* FINPE19 05/05/2011 CHYP   - REQ 14402 ADD EXCLRUL-ACTIVE-SW     
001300***************************************************************** 
001400     05  EXCLRUL-RECORD             PIC X(79).                    
001500* I-O FORMAT: EXCLRULR  FROM FILE EXCLRUL   OF LIBRARY FINPLIB    
001600     05  EXCLRULR  REDEFINES EXCLRUL-RECORD.                      
001700         06  EXCLRUL-RULENO          PIC 9(06).                   
001800*                                RULE SEQUENCE NUMBER             
001900* FINPE13                                                         
002000         06  EXCLRUL-TYPE            PIC X(12).                   
002100*                                EXACT / CONTAINS / PATTERN       
002200         06  EXCLRUL-VALUE           PIC X(60).                   
002300*                                MATCH VALUE, UNIQUE              
002400* FINPE19                                                         
002500         06  EXCLRUL-ACTIVE-SW       PIC X(01).                   
002600*                                Y = ACTIVE, N = RETIRED          
002700                                                                  
