000100* TRANMAST.cpybk                                                  
000200***************************************************************** 
000300* AMENDMENT HISTORY:                                              
000400***************************************************************** 
000500* FINPT01 02/10/1995 RBH    - ORIGINAL COPY MEMBER - TRANSACTION  
000600*                              MASTER RECORD, ONE ROW PER POSTED  
000700*                              TRANSACTION                        
000800* FINPT06 09/09/1998 LKT    - Y2K: TX-DATE ALREADY CCYYMMDD, NO   
000900*                              CHANGE REQUIRED                    
001000* FINPT12 19/06/2001 TMPJAE - REQ 10091 ADD TX-CLEAN-DESC AND     
001100*                              TX-STD-MERCHANT FOR ENRICHMENT     
001200*                              ENGINE OUTPUT (WAS CATEGORY-ID     
001300*                              ONLY BEFORE)                       
001400* FINPT18 14/11/2002 TMPJAE - REQ 11207 ADD TX-IMPORT-METHOD,     
001500*                              TX-SOURCE-FILE, TX-EXTERNAL-ID FOR 
001600*                              BANK-FEED STAGING SYNC             
001700* FINPT24 22/11/2004 CHYP   - REQ 13310 ADD TX-FINGERPRINT, KEY   
001800*                              OF THE IN-MEMORY DUP TABLE, AND    
001900*                              TX-EXCLUDED FLAG                   
002000***************************************************************** 
002100     05  TRANMAST-RECORD            PIC X(450).                   
002200* I-O FORMAT: TRANMASTR  FROM FILE TRANMAST   OF LIBRARY FINPLIB  
002300     05  TRANMASTR  REDEFINES TRANMAST-RECORD.                    
002400         06  TX-ID                   PIC 9(08).                   
002500*                                POSTING SEQUENCE NUMBER          
002600* FINPT18                                                         
002700         06  TX-EXTERNAL-ID          PIC X(30).                   
002800*                                BANK-FEED ID, SPACE IF FILE      
002900*                                IMPORTED                         
003000* FINPT24                                                         
003100         06  TX-FINGERPRINT          PIC X(64).                   
003200*                                DETERMINISTIC DUP-DETECT KEY     
003300         06  TX-DATE                 PIC 9(08).                   
003400         06  TX-DATE-BRKDN REDEFINES TX-DATE.                     
003500             08  TX-DATE-CCYY         PIC 9(04).                  
003600             08  TX-DATE-MM           PIC 9(02).                  
003700             08  TX-DATE-DD           PIC 9(02).                  
003800         06  TX-AMOUNT               PIC S9(07)V9(02).            
003900*                                SIGNED, NEGATIVE = EXPENSE       
004000         06  TX-DESCRIPTION          PIC X(60).                   
004100*                                DISPLAY DESCRIPTION              
004200         06  TX-RAW-DESC             PIC X(60).                   
004300*                                ORIGINAL BANK TEXT               
004400         06  TX-TYPE                 PIC X(12).                   
004500*                                DEBIT / CREDIT / SALE / PAYMENT  
004600         06  TX-ACCOUNT-NAME         PIC X(40).                   
004700* FINPT18                                                         
004800         06  TX-IMPORT-METHOD        PIC X(12).                   
004900*                                CSV / FEED / FEED-MERGE / MANUAL 
005000         06  TX-SOURCE-FILE          PIC X(30).                   
005100*                                ORIGINATING FILE LABEL           
005200* FINPT12                                                         
005300         06  TX-CLEAN-DESC           PIC X(60).                   
005400         06  TX-STD-MERCHANT         PIC X(40).                   
005500*                                SPACE IF UNMAPPED                
005600         06  TX-CATEGORY-ID          PIC X(08).                   
005700*                                SPACE IF UNCATEGORIZED           
005800* FINPT24                                                         
005900         06  TX-EXCLUDED             PIC X(01).                   
006000             88  TX-IS-EXCLUDED            VALUE "Y".             
006100             88  TX-NOT-EXCLUDED           VALUE "N" " ".         
006200         06  FILLER                  PIC X(08).                   
006300                                                                  
