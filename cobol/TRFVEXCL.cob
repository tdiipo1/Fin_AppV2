000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFVEXCL.                                        
000500 AUTHOR.         R B HENG.                                        
000600 INSTALLATION.   FINANCE SYSTEMS - PERSONAL LEDGER.               
000700 DATE-WRITTEN.   02 OCT 1995.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       NONE.                                            
001000*                                                                 
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO MATCH A TRANSACTION   
001200*               DESCRIPTION AGAINST THE ACTIVE EXCLUSION RULE     
001300*               TABLE (EXCLRUL) AND RETURN WHETHER THE            
001400*               TRANSACTION SHOULD BE EXCLUDED FROM ANALYTICS.    
001500*               CALLED BY THE IMPORT ENGINE (TRFBIMPT) AND THE    
001600*               RE-APPLY BATCH (TRFXREAP).  THE RULE TABLE IS     
001700*               LOADED ONCE PER RUN AND KEPT IN WORKING STORAGE   
001800*               FOR THE LIFE OF THE CALLING PROGRAM - SEE         
001900*               WK-C-FIRST-CALL-SW BELOW.                         
002000*                                                                 
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:                                        
002300*----------------------------------------------------------------*
002400* FINPE01 RBH    02/10/1995 - ORIGINAL PROGRAM, EXACT MATCH ONLY  
002500* FINPE08 LKT    22/03/1999 - Y2K REVIEW, NO CHANGE REQUIRED      
002600* FINPE13 TMPJAE 03/04/2003 - REQ 11640 ADD CONTAINS AND PATTERN  
002700*                             MATCH TYPES, WAS EXACT-ONLY BEFORE  
002800*                             SEE B200/B300-MATCH-RULE            
002900* FINPE14 TMPJAE 17/04/2003 - REQ 11640 FIX: BLANK DESCRIPTION    
003000*                             MUST NEVER MATCH ANY RULE           
003100* FINPE19 CHYP   05/05/2011 - REQ 14402 SKIP ROWS WHERE           
003200*                             EXCLRUL-ACTIVE-SW = "N" AT LOAD TIME
003300* FINPE25 CHYP   09/02/2009 - REQ 13904 LOAD TABLE ONCE PER RUN   
003400*                             INSTEAD OF RE-READING EXCLRUL ON    
003500*                             EVERY CALL - THIS ROUTINE IS CALLED 
003600*                             ONCE PER TRANSACTION                
003700* FINPE31 AWN    06/06/2016 - REQ 17701 INVALID PATTERN RULES ARE 
003800*                             LOGGED AND IGNORED, NOT ABENDED     
003900* FINPE33 CHYP   14/03/2020 - REQ 19215 PATTERN RULES NOW         
004000*                             EXPAND THE WILDCARD CHARACTER       
004100*                             INSTEAD OF TREATING IT AS           
004200*                             LITERAL TEXT - SEE A150/B210        
004300*----------------------------------------------------------------*
004400 EJECT                                                            
004500**********************                                            
004600 ENVIRONMENT DIVISION.                                            
004700**********************                                            
004800 CONFIGURATION SECTION.                                           
004900 SOURCE-COMPUTER.  IBM-AS400.                                     
005000 OBJECT-COMPUTER.  IBM-AS400.                                     
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  
005200                   UPSI-0 IS UPSI-SWITCH-0                        
005300                     ON  STATUS IS U0-ON                          
005400                     OFF STATUS IS U0-OFF.                        
005500                                                                  
005600 INPUT-OUTPUT SECTION.                                            
005700 FILE-CONTROL.                                                    
005800     SELECT EXCLRUL ASSIGN TO DATABASE-EXCLRUL                    
005900            ORGANIZATION      IS SEQUENTIAL                       
006000            FILE STATUS       IS WK-C-FILE-STATUS.                
006100                                                                  
006200***************                                                   
006300 DATA DIVISION.                                                   
006400***************                                                   
006500 FILE SECTION.                                                    
006600***************                                                   
006700 FD  EXCLRUL                                                      
006800     LABEL RECORDS ARE OMITTED                                    
006900     DATA RECORD IS WK-C-EXCLRUL.                                 
007000 01  WK-C-EXCLRUL.                                                
007100     COPY EXCLRUL.                                                
007200                                                                  
007300*************************                                         
007400 WORKING-STORAGE SECTION.                                         
007500*************************                                         
007600 01  FILLER                          PIC X(24)        VALUE       
007700     "** PROGRAM TRFVEXCL **".                                    
007800                                                                  
007900* ------------------ PROGRAM WORKING STORAGE -------------------* 
008000 COPY WKCMAREA.                                                   
008100* FINPE25                                                         
008200 01    WK-C-FIRST-CALL-SW             PIC X(01)        VALUE "Y". 
008300     88  WK-C-FIRST-CALL                    VALUE "Y".            
008400 01    WK-C-RULE-COUNT                PIC 9(05)        COMP       
008500                                       VALUE ZERO.                
008600 01    WK-C-RULE-SUB                  PIC 9(05)        COMP.      
008700 01    WK-C-CALL-COUNT                PIC 9(07)        COMP.      
008800 01    WK-C-DESC-WORK                 PIC X(60).                  
008900 01    WK-C-DESC-WORK-R REDEFINES WK-C-DESC-WORK.                 
009000     05  WK-C-DESC-WORK-30             PIC X(30).                 
009100     05  FILLER                        PIC X(30).                 
009200 01    WK-C-DESC-UPPER                PIC X(60).                  
009300 01    WK-C-RULE-TABLE.                                           
009400     05  WK-C-RULE-ENTRY OCCURS 500 TIMES                         
009500                         INDEXED BY WK-C-RULE-NDX.                
009600         10  WK-C-RULE-TYPE            PIC X(12).                 
009700         10  WK-C-RULE-VALUE           PIC X(60).                 
009800         10  WK-C-RULE-VALUE-UPPER REDEFINES WK-C-RULE-VALUE      
009900                                       PIC X(60).                 
010000         10  WK-C-RULE-PATT-OK-SW      PIC X(01).                 
010100             88  WK-C-RULE-PATT-OK         VALUE "Y".             
010200         10  WK-C-RULE-PATT-KIND       PIC X(01).                 
010300         10  WK-C-RULE-PATT-SEG1       PIC X(60).                 
010400         10  WK-C-RULE-PATT-LEN1       PIC 9(02)    COMP.         
010500         10  WK-C-RULE-PATT-SEG2       PIC X(60).                 
010600         10  WK-C-RULE-PATT-LEN2       PIC 9(02)    COMP.         
010700 01    FILLER                         PIC X(04).                  
010800 01    WK-C-RULE-RAWLEN               PIC 9(02)        COMP.      
010900 01    WK-C-RULE-SCAN-SUB             PIC 9(02)        COMP.      
011000 01    WK-C-STAR-COUNT                PIC 9(02)        COMP.      
011100 01    WK-C-QMARK-COUNT               PIC 9(02)        COMP.      
011200 01    WK-C-STAR-POS-1                PIC 9(02)        COMP.      
011300 01    WK-C-STAR-POS-2                PIC 9(02)        COMP.      
011400 01    WK-C-PATT-TEST-VALUE           PIC X(60).                  
011500 01    WK-C-PATT-SEGLEN1              PIC 9(02)        COMP.      
011600 01    WK-C-PATT-SEGLEN2              PIC 9(02)        COMP.      
011700 01    WK-C-PATT-STARTPOS             PIC 9(02)        COMP.      
011800 01    WK-C-DESC-LEN                  PIC 9(02)        COMP.      
011900 01    WK-C-LEN-SCAN-FIELD            PIC X(60).                  
012000 01    WK-C-LEN-SCAN-FIELD-R REDEFINES WK-C-LEN-SCAN-FIELD.       
012100     05  WK-C-LEN-SCAN-FIELD-30        PIC X(30).                 
012200     05  FILLER                        PIC X(30).                 
012300 01    WK-C-LEN-SCAN-RESULT           PIC 9(02)        COMP.      
012400                                                                  
012500*****************                                                 
012600 LINKAGE SECTION.                                                 
012700*****************                                                 
012800 COPY LKEXCL.                                                     
012900 EJECT                                                            
013000*********************************************                     
013100 PROCEDURE DIVISION USING WK-C-LKEXCL.                            
013200*********************************************                     
013300 MAIN-MODULE.                                                     
013400     ADD 1 TO WK-C-CALL-COUNT.                                    
013500     IF  WK-C-FIRST-CALL                                          
013600         PERFORM A000-LOAD-RULE-TABLE                             
013700            THRU A099-LOAD-RULE-TABLE-EX                          
013800         MOVE "N" TO WK-C-FIRST-CALL-SW.                          
013900     PERFORM B000-MATCH-DESCRIPTION                               
014000        THRU B099-MATCH-DESCRIPTION-EX.                           
014100     EXIT PROGRAM.                                                
014200                                                                  
014300*---------------------------------------------------------------* 
014400* FINPE25                                                         
014500 A000-LOAD-RULE-TABLE.                                            
014600*---------------------------------------------------------------* 
014700     OPEN INPUT EXCLRUL.                                          
014800     IF  NOT WK-C-SUCCESSFUL                                      
014900         DISPLAY "TRFVEXCL - OPEN FILE ERROR - EXCLRUL"           
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
015100         GO TO Y900-ABNORMAL-TERMINATION.                         
015200                                                                  
015300     MOVE    ZERO                    TO    WK-C-RULE-COUNT.       
015400     PERFORM A100-READ-NEXT-RULE                                  
015500        THRU A199-READ-NEXT-RULE-EX                               
015600        UNTIL WK-C-END-OF-FILE                                    
015700           OR WK-C-RULE-COUNT = 500.                              
015800                                                                  
015900     CLOSE EXCLRUL.                                               
016000                                                                  
016100 A099-LOAD-RULE-TABLE-EX.                                         
016200     EXIT.                                                        
016300                                                                  
016400 A100-READ-NEXT-RULE.                                             
016500     READ EXCLRUL.                                                
016600     IF  WK-C-END-OF-FILE                                         
016700         GO TO A199-READ-NEXT-RULE-EX.                            
016800     IF  EXCLRUL-ACTIVE-SW NOT = "Y"                              
016900         GO TO A199-READ-NEXT-RULE-EX.                            
017000                                                                  
017100     ADD  1                          TO    WK-C-RULE-COUNT.       
017200     SET  WK-C-RULE-NDX              TO    WK-C-RULE-COUNT.       
017300     MOVE EXCLRUL-TYPE      TO WK-C-RULE-TYPE (WK-C-RULE-NDX).    
017400     MOVE EXCLRUL-VALUE     TO WK-C-RULE-VALUE (WK-C-RULE-NDX).   
017500     INSPECT WK-C-RULE-VALUE-UPPER (WK-C-RULE-NDX)                
017600             CONVERTING                                           
017700             "abcdefghijklmnopqrstuvwxyz"                         
017800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        
017900                                                                  
018000* FINPE33                                                         
018100     IF  WK-C-RULE-TYPE (WK-C-RULE-NDX) = "PATTERN"               
018200         PERFORM A150-PARSE-PATTERN-RULE                          
018300            THRU A159-PARSE-PATTERN-RULE-EX.                      
018400                                                                  
018500 A199-READ-NEXT-RULE-EX.                                          
018600     EXIT.                                                        
018700                                                                  
018800*---------------------------------------------------------------* 
018900* FINPE33                                                         
019000 A150-PARSE-PATTERN-RULE.                                         
019100*---------------------------------------------------------------* 
019200     MOVE  WK-C-RULE-VALUE-UPPER (WK-C-RULE-NDX)                  
019300                                 TO    WK-C-PATT-TEST-VALUE.      
019400     MOVE  "N"                  TO    WK-C-RULE-PATT-OK-SW        
019500                                             (WK-C-RULE-NDX).     
019600     MOVE  SPACES               TO    WK-C-RULE-PATT-SEG1         
019700                                             (WK-C-RULE-NDX)      
019800                                       WK-C-RULE-PATT-SEG2        
019900                                             (WK-C-RULE-NDX).     
020000     MOVE  ZERO                 TO    WK-C-RULE-PATT-LEN1         
020100                                             (WK-C-RULE-NDX)      
020200                                       WK-C-RULE-PATT-LEN2        
020300                                             (WK-C-RULE-NDX).     
020400                                                                  
020500     MOVE  WK-C-PATT-TEST-VALUE TO    WK-C-LEN-SCAN-FIELD.        
020600     PERFORM B250-CALC-FIELD-LENGTH                               
020700        THRU B259-CALC-FIELD-LENGTH-EX.                           
020800     MOVE  WK-C-LEN-SCAN-RESULT TO    WK-C-RULE-RAWLEN.           
020900     IF  WK-C-RULE-RAWLEN = ZERO                                  
021000         DISPLAY "TRFVEXCL - FINPE33 BLANK PATTERN IGNORED"       
021100         GO TO A159-PARSE-PATTERN-RULE-EX.                        
021200                                                                  
021300     MOVE  ZERO                 TO    WK-C-STAR-COUNT             
021400                                       WK-C-QMARK-COUNT           
021500                                       WK-C-STAR-POS-1            
021600                                       WK-C-STAR-POS-2.           
021700     PERFORM A160-SCAN-PATTERN-CHARS                              
021800        THRU A169-SCAN-PATTERN-CHARS-EX                           
021900        VARYING WK-C-RULE-SCAN-SUB FROM 1 BY 1                    
022000           UNTIL WK-C-RULE-SCAN-SUB > WK-C-RULE-RAWLEN.           
022100                                                                  
022200     IF  WK-C-QMARK-COUNT > ZERO                                  
022300         DISPLAY "TRFVEXCL - FINPE33 ? WILDCARD NOT SUPPORTED"    
022400         GO TO A159-PARSE-PATTERN-RULE-EX.                        
022500                                                                  
022600     IF  WK-C-STAR-COUNT = ZERO                                   
022700         MOVE "N"               TO WK-C-RULE-PATT-KIND            
022800                                       (WK-C-RULE-NDX)            
022900         MOVE WK-C-PATT-TEST-VALUE (1 : WK-C-RULE-RAWLEN)         
023000                                  TO WK-C-RULE-PATT-SEG1          
023100                                       (WK-C-RULE-NDX)            
023200         MOVE WK-C-RULE-RAWLEN   TO WK-C-RULE-PATT-LEN1           
023300                                       (WK-C-RULE-NDX)            
023400         MOVE "Y"                TO WK-C-RULE-PATT-OK-SW          
023500                                       (WK-C-RULE-NDX)            
023600         GO TO A159-PARSE-PATTERN-RULE-EX.                        
023700                                                                  
023800     IF  WK-C-STAR-COUNT = 1                                      
023900         IF  WK-C-STAR-POS-1 = 1                                  
024000             SUBTRACT 1 FROM WK-C-RULE-RAWLEN                     
024100                                 GIVING WK-C-PATT-SEGLEN1         
024200             IF  WK-C-PATT-SEGLEN1 = ZERO                         
024300                 DISPLAY "TRFVEXCL - FINPE33 EMPTY PATTERN "      
024400                          "SEGMENT IGNORED"                       
024500                 GO TO A159-PARSE-PATTERN-RULE-EX                 
024600             END-IF                                               
024700             MOVE "L"            TO WK-C-RULE-PATT-KIND           
024800                                       (WK-C-RULE-NDX)            
024900             MOVE WK-C-PATT-SEGLEN1                               
025000                                  TO WK-C-RULE-PATT-LEN1          
025100                                       (WK-C-RULE-NDX)            
025200             MOVE WK-C-PATT-TEST-VALUE (2 : WK-C-PATT-SEGLEN1)    
025300                                  TO WK-C-RULE-PATT-SEG1          
025400                                       (WK-C-RULE-NDX)            
025500             MOVE "Y"             TO WK-C-RULE-PATT-OK-SW         
025600                                       (WK-C-RULE-NDX)            
025700             GO TO A159-PARSE-PATTERN-RULE-EX                     
025800         END-IF                                                   
025900         IF  WK-C-STAR-POS-1 = WK-C-RULE-RAWLEN                   
026000             SUBTRACT 1 FROM WK-C-RULE-RAWLEN                     
026100                                 GIVING WK-C-PATT-SEGLEN1         
026200             MOVE "T"            TO WK-C-RULE-PATT-KIND           
026300                                       (WK-C-RULE-NDX)            
026400             MOVE WK-C-PATT-SEGLEN1                               
026500                                  TO WK-C-RULE-PATT-LEN1          
026600                                       (WK-C-RULE-NDX)            
026700             MOVE WK-C-PATT-TEST-VALUE (1 : WK-C-PATT-SEGLEN1)    
026800                                  TO WK-C-RULE-PATT-SEG1          
026900                                       (WK-C-RULE-NDX)            
027000             MOVE "Y"             TO WK-C-RULE-PATT-OK-SW         
027100                                       (WK-C-RULE-NDX)            
027200             GO TO A159-PARSE-PATTERN-RULE-EX                     
027300         END-IF                                                   
027400         SUBTRACT 1 FROM WK-C-STAR-POS-1 GIVING WK-C-PATT-SEGLEN1 
027500         MOVE  WK-C-STAR-POS-1   TO    WK-C-PATT-STARTPOS         
027600         SUBTRACT WK-C-STAR-POS-1 FROM WK-C-RULE-RAWLEN           
027700                                 GIVING WK-C-PATT-SEGLEN2         
027800         MOVE  "M"               TO    WK-C-RULE-PATT-KIND        
027900                                             (WK-C-RULE-NDX)      
028000         MOVE  WK-C-PATT-SEGLEN1 TO    WK-C-RULE-PATT-LEN1        
028100                                             (WK-C-RULE-NDX)      
028200         MOVE  WK-C-PATT-SEGLEN2 TO    WK-C-RULE-PATT-LEN2        
028300                                             (WK-C-RULE-NDX)      
028400         MOVE  WK-C-PATT-TEST-VALUE (1 : WK-C-PATT-SEGLEN1)       
028500                                  TO    WK-C-RULE-PATT-SEG1       
028600                                             (WK-C-RULE-NDX)      
028700         ADD   1                 TO    WK-C-PATT-STARTPOS         
028800         MOVE  WK-C-PATT-TEST-VALUE (WK-C-PATT-STARTPOS :         
028900                                      WK-C-PATT-SEGLEN2)          
029000                                  TO    WK-C-RULE-PATT-SEG2       
029100                                             (WK-C-RULE-NDX)      
029200         MOVE  "Y"               TO    WK-C-RULE-PATT-OK-SW       
029300                                             (WK-C-RULE-NDX)      
029400         GO TO A159-PARSE-PATTERN-RULE-EX.                        
029500                                                                  
029600     IF  WK-C-STAR-COUNT = 2                                      
029700         IF  WK-C-STAR-POS-1 NOT = 1                              
029800                OR WK-C-STAR-POS-2 NOT = WK-C-RULE-RAWLEN         
029900             DISPLAY "TRFVEXCL - FINPE33 UNSUPPORTED PATTERN "    
030000                      "SHAPE IGNORED"                             
030100             GO TO A159-PARSE-PATTERN-RULE-EX                     
030200         END-IF                                                   
030300         SUBTRACT 2 FROM WK-C-RULE-RAWLEN GIVING WK-C-PATT-SEGLEN1
030400         IF  WK-C-PATT-SEGLEN1 = ZERO                             
030500             DISPLAY "TRFVEXCL - FINPE33 EMPTY PATTERN "          
030600                      "SEGMENT IGNORED"                           
030700             GO TO A159-PARSE-PATTERN-RULE-EX                     
030800         END-IF                                                   
030900         MOVE  "B"               TO    WK-C-RULE-PATT-KIND        
031000                                             (WK-C-RULE-NDX)      
031100         MOVE  WK-C-PATT-SEGLEN1 TO    WK-C-RULE-PATT-LEN1        
031200                                             (WK-C-RULE-NDX)      
031300         MOVE  WK-C-PATT-TEST-VALUE (2 : WK-C-PATT-SEGLEN1)       
031400                                  TO    WK-C-RULE-PATT-SEG1       
031500                                             (WK-C-RULE-NDX)      
031600         MOVE  "Y"               TO    WK-C-RULE-PATT-OK-SW       
031700                                             (WK-C-RULE-NDX)      
031800         GO TO A159-PARSE-PATTERN-RULE-EX.                        
031900                                                                  
032000     DISPLAY "TRFVEXCL - FINPE33 TOO MANY WILDCARDS IGNORED".     
032100                                                                  
032200 A159-PARSE-PATTERN-RULE-EX.                                      
032300     EXIT.                                                        
032400                                                                  
032500*---------------------------------------------------------------* 
032600 A160-SCAN-PATTERN-CHARS.                                         
032700*---------------------------------------------------------------* 
032800     IF  WK-C-PATT-TEST-VALUE (WK-C-RULE-SCAN-SUB : 1) = "*"      
032900         ADD  1                 TO    WK-C-STAR-COUNT             
033000         IF  WK-C-STAR-COUNT = 1                                  
033100             MOVE WK-C-RULE-SCAN-SUB TO WK-C-STAR-POS-1           
033200         ELSE                                                     
033300             IF  WK-C-STAR-COUNT = 2                              
033400                 MOVE WK-C-RULE-SCAN-SUB TO WK-C-STAR-POS-2       
033500             END-IF                                               
033600         END-IF                                                   
033700     END-IF.                                                      
033800     IF  WK-C-PATT-TEST-VALUE (WK-C-RULE-SCAN-SUB : 1) = "?"      
033900         ADD  1                 TO    WK-C-QMARK-COUNT.           
034000 A169-SCAN-PATTERN-CHARS-EX.                                      
034100     EXIT.                                                        
034200                                                                  
034300*---------------------------------------------------------------* 
034400 B000-MATCH-DESCRIPTION.                                          
034500*---------------------------------------------------------------* 
034600     MOVE    "N"                     TO    WK-C-LKEXCL-EXCL-SW.   
034700     MOVE    SPACES                  TO    WK-C-LKEXCL-ERROR-CD.  
034800                                                                  
034900* FINPE14                                                         
035000     IF  WK-C-LKEXCL-DESC = SPACES                                
035100         GO TO B099-MATCH-DESCRIPTION-EX.                         
035200                                                                  
035300     MOVE    WK-C-LKEXCL-DESC        TO    WK-C-DESC-UPPER.       
035400     INSPECT WK-C-DESC-UPPER CONVERTING                           
035500             "abcdefghijklmnopqrstuvwxyz"                         
035600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        
035700                                                                  
035800* FINPE33                                                         
035900     MOVE    WK-C-DESC-UPPER         TO    WK-C-LEN-SCAN-FIELD.   
036000     PERFORM B250-CALC-FIELD-LENGTH                               
036100        THRU B259-CALC-FIELD-LENGTH-EX.                           
036200     MOVE    WK-C-LEN-SCAN-RESULT    TO    WK-C-DESC-LEN.         
036300                                                                  
036400     PERFORM B100-MATCH-RULE                                      
036500        THRU B199-MATCH-RULE-EX                                   
036600        VARYING WK-C-RULE-SUB FROM 1 BY 1                         
036700           UNTIL WK-C-RULE-SUB > WK-C-RULE-COUNT                  
036800              OR WK-C-LKEXCL-EXCLUDED.                            
036900                                                                  
037000 B099-MATCH-DESCRIPTION-EX.                                       
037100     EXIT.                                                        
037200                                                                  
037300*---------------------------------------------------------------* 
037400* FINPE13                                                         
037500 B100-MATCH-RULE.                                                 
037600*---------------------------------------------------------------* 
037700     SET  WK-C-RULE-NDX              TO    WK-C-RULE-SUB.         
037800     EVALUATE WK-C-RULE-TYPE (WK-C-RULE-NDX)                      
037900         WHEN "EXACT"                                             
038000             IF  WK-C-DESC-UPPER = WK-C-RULE-VALUE-UPPER          
038100                                             (WK-C-RULE-NDX)      
038200                 MOVE "Y" TO WK-C-LKEXCL-EXCL-SW                  
038300             END-IF                                               
038400         WHEN "CONTAINS"                                          
038500             PERFORM B200-SCAN-CONTAINS                           
038600                THRU B299-SCAN-CONTAINS-EX                        
038700* FINPE33                                                         
038800         WHEN "PATTERN"                                           
038900             PERFORM B210-SCAN-PATTERN                            
039000                THRU B219-SCAN-PATTERN-EX                         
039100         WHEN OTHER                                               
039200             CONTINUE                                             
039300     END-EVALUATE.                                                
039400                                                                  
039500 B199-MATCH-RULE-EX.                                              
039600     EXIT.                                                        
039700                                                                  
039800*---------------------------------------------------------------* 
039900* FINPE13  CONTAINS RESOLVES TO A PLAIN SUBSTRING SCAN -  SEE     
040000*          B210-SCAN-PATTERN FOR THE WILDCARD-AWARE PATTERN       
040100*          MATCH INTRODUCED BY FINPE33 - THIS PARAGRAPH NOW       
040200*          SERVES THE CONTAINS RULE TYPE ONLY.                    
040300 B200-SCAN-CONTAINS.                                              
040400*---------------------------------------------------------------* 
040500     IF  WK-C-RULE-VALUE-UPPER (WK-C-RULE-NDX) = SPACES           
040600         GO TO B299-SCAN-CONTAINS-EX.                             
040700     UNSTRING WK-C-DESC-UPPER DELIMITED BY                        
040800               WK-C-RULE-VALUE-UPPER (WK-C-RULE-NDX)              
040900               INTO WK-C-DESC-WORK.                               
041000     IF  WK-C-DESC-WORK NOT = WK-C-DESC-UPPER                     
041100         MOVE "Y" TO WK-C-LKEXCL-EXCL-SW.                         
041200                                                                  
041300 B299-SCAN-CONTAINS-EX.                                           
041400     EXIT.                                                        
041500*---------------------------------------------------------------* 
041600* FINPE33                                                         
041700 B210-SCAN-PATTERN.                                               
041800*---------------------------------------------------------------* 
041900     IF  NOT WK-C-RULE-PATT-OK (WK-C-RULE-NDX)                    
042000         GO TO B219-SCAN-PATTERN-EX.                              
042100                                                                  
042200     EVALUATE WK-C-RULE-PATT-KIND (WK-C-RULE-NDX)                 
042300         WHEN "N"                                                 
042400             PERFORM B220-SCAN-PATTERN-CONTAINS                   
042500                THRU B229-SCAN-PATTERN-CONTAINS-EX                
042600         WHEN "B"                                                 
042700             PERFORM B220-SCAN-PATTERN-CONTAINS                   
042800                THRU B229-SCAN-PATTERN-CONTAINS-EX                
042900         WHEN "T"                                                 
043000             IF  WK-C-RULE-PATT-LEN1 (WK-C-RULE-NDX)              
043100                                       <= WK-C-DESC-LEN           
043200               IF WK-C-DESC-UPPER (1 : WK-C-RULE-PATT-LEN1        
043300                                         (WK-C-RULE-NDX))         
043400                    = WK-C-RULE-PATT-SEG1 (WK-C-RULE-NDX)         
043500                         (1 : WK-C-RULE-PATT-LEN1                 
043600                                 (WK-C-RULE-NDX))                 
043700                  MOVE "Y" TO WK-C-LKEXCL-EXCL-SW                 
043800               END-IF                                             
043900             END-IF                                               
044000         WHEN "L"                                                 
044100             PERFORM B230-SCAN-PATTERN-ENDS-WITH                  
044200                THRU B239-SCAN-PATTERN-ENDS-WITH-EX               
044300         WHEN "M"                                                 
044400             PERFORM B240-SCAN-PATTERN-STARTS-ENDS                
044500                THRU B249-SCAN-PATTERN-STARTS-ENDS-EX             
044600         WHEN OTHER                                               
044700             CONTINUE                                             
044800     END-EVALUATE.                                                
044900                                                                  
045000 B219-SCAN-PATTERN-EX.                                            
045100     EXIT.                                                        
045200                                                                  
045300*---------------------------------------------------------------* 
045400 B220-SCAN-PATTERN-CONTAINS.                                      
045500*---------------------------------------------------------------* 
045600     IF  WK-C-RULE-PATT-SEG1 (WK-C-RULE-NDX) = SPACES             
045700         GO TO B229-SCAN-PATTERN-CONTAINS-EX.                     
045800     UNSTRING WK-C-DESC-UPPER DELIMITED BY                        
045900               WK-C-RULE-PATT-SEG1 (WK-C-RULE-NDX)                
046000               INTO WK-C-DESC-WORK.                               
046100     IF  WK-C-DESC-WORK NOT = WK-C-DESC-UPPER                     
046200         MOVE "Y" TO WK-C-LKEXCL-EXCL-SW.                         
046300                                                                  
046400 B229-SCAN-PATTERN-CONTAINS-EX.                                   
046500     EXIT.                                                        
046600                                                                  
046700*---------------------------------------------------------------* 
046800 B230-SCAN-PATTERN-ENDS-WITH.                                     
046900*---------------------------------------------------------------* 
047000     IF  WK-C-RULE-PATT-LEN1 (WK-C-RULE-NDX) > WK-C-DESC-LEN      
047100         GO TO B239-SCAN-PATTERN-ENDS-WITH-EX.                    
047200     SUBTRACT WK-C-RULE-PATT-LEN1 (WK-C-RULE-NDX)                 
047300              FROM WK-C-DESC-LEN GIVING WK-C-PATT-STARTPOS.       
047400     ADD  1                     TO    WK-C-PATT-STARTPOS.         
047500     IF  WK-C-DESC-UPPER (WK-C-PATT-STARTPOS :                    
047600                           WK-C-RULE-PATT-LEN1 (WK-C-RULE-NDX))   
047700            = WK-C-RULE-PATT-SEG1 (WK-C-RULE-NDX)                 
047800                 (1 : WK-C-RULE-PATT-LEN1 (WK-C-RULE-NDX))        
047900         MOVE "Y"               TO    WK-C-LKEXCL-EXCL-SW.        
048000                                                                  
048100 B239-SCAN-PATTERN-ENDS-WITH-EX.                                  
048200     EXIT.                                                        
048300                                                                  
048400*---------------------------------------------------------------* 
048500 B240-SCAN-PATTERN-STARTS-ENDS.                                   
048600*---------------------------------------------------------------* 
048700     ADD  WK-C-RULE-PATT-LEN1 (WK-C-RULE-NDX)                     
048800          WK-C-RULE-PATT-LEN2 (WK-C-RULE-NDX)                     
048900                               GIVING WK-C-PATT-SEGLEN1.          
049000     IF  WK-C-PATT-SEGLEN1 > WK-C-DESC-LEN                        
049100         GO TO B249-SCAN-PATTERN-STARTS-ENDS-EX.                  
049200     IF  WK-C-DESC-UPPER (1 : WK-C-RULE-PATT-LEN1 (WK-C-RULE-NDX))
049300            NOT = WK-C-RULE-PATT-SEG1 (WK-C-RULE-NDX)             
049400                     (1 : WK-C-RULE-PATT-LEN1 (WK-C-RULE-NDX))    
049500         GO TO B249-SCAN-PATTERN-STARTS-ENDS-EX.                  
049600     SUBTRACT WK-C-RULE-PATT-LEN2 (WK-C-RULE-NDX)                 
049700              FROM WK-C-DESC-LEN GIVING WK-C-PATT-STARTPOS.       
049800     ADD  1                     TO    WK-C-PATT-STARTPOS.         
049900     IF  WK-C-DESC-UPPER (WK-C-PATT-STARTPOS :                    
050000                           WK-C-RULE-PATT-LEN2 (WK-C-RULE-NDX))   
050100            = WK-C-RULE-PATT-SEG2 (WK-C-RULE-NDX)                 
050200                 (1 : WK-C-RULE-PATT-LEN2 (WK-C-RULE-NDX))        
050300         MOVE "Y"               TO    WK-C-LKEXCL-EXCL-SW.        
050400                                                                  
050500 B249-SCAN-PATTERN-STARTS-ENDS-EX.                                
050600     EXIT.                                                        
050700                                                                  
050800*---------------------------------------------------------------* 
050900 B250-CALC-FIELD-LENGTH.                                          
051000*---------------------------------------------------------------* 
051100     PERFORM B255-CALC-LEN-STEP                                   
051200        THRU B258-CALC-LEN-STEP-EX                                
051300        VARYING WK-C-LEN-SCAN-RESULT FROM 60 BY -1                
051400           UNTIL WK-C-LEN-SCAN-RESULT = ZERO                      
051500              OR WK-C-LEN-SCAN-FIELD (WK-C-LEN-SCAN-RESULT : 1)   
051600                    NOT = SPACE.                                  
051700                                                                  
051800 B259-CALC-FIELD-LENGTH-EX.                                       
051900     EXIT.                                                        
052000                                                                  
052100 B255-CALC-LEN-STEP.                                              
052200     CONTINUE.                                                    
052300 B258-CALC-LEN-STEP-EX.                                           
052400     EXIT.                                                        
052500                                                                  
052600                                                                  
052700*---------------------------------------------------------------* 
052800*                   PROGRAM SUBROUTINE                         *  
052900*---------------------------------------------------------------* 
053000 Y900-ABNORMAL-TERMINATION.                                       
053100     MOVE "FIN0206" TO WK-C-LKEXCL-ERROR-CD.                      
053200     EXIT PROGRAM.                                                
053300                                                                  
053400******************************************************************
053500************** END OF PROGRAM SOURCE -  TRFVEXCL ***************  
053600******************************************************************
053700                                                                  
053800                                                                  
