000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFVMRCH.                                        
000500 AUTHOR.         R B HENG.                                        
000600 INSTALLATION.   FINANCE SYSTEMS - PERSONAL LEDGER.               
000700 DATE-WRITTEN.   02 OCT 1995.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       NONE.                                            
001000*                                                                 
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP A RAW BANK    
001200*               DESCRIPTION AGAINST THE MERCHANT STANDARDIZATION  
001300*               TABLE (MERCMAP) AND RETURN THE STANDARDIZED       
001400*               MERCHANT NAME.  EXACT MATCH ONLY - CALLED BY      
001500*               THE IMPORT ENGINE (TRFBIMPT).                     
001600*                                                                 
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                        
001900*----------------------------------------------------------------*
002000* FINPM01 RBH    02/10/1995 - ORIGINAL PROGRAM                    
002100* FINPM05 RBH    14/03/1996 - ADDED OPEN/CLOSE FILE STATUS CHECKS,
002200*                             PREVIOUSLY FELL THROUGH SILENTLY    
002300* FINPM08 LKT    22/03/1999 - Y2K REVIEW, NO CHANGE REQUIRED      
002400* FINPM11 TMPJAE 19/06/2001 - STANDARDIZED ERROR CODES TO THE     
002500*                             FIN0xxx SERIES USED BY THE REST OF  
002600*                             THE FINANCE SYSTEMS SUBROUTINES     
002700* FINPM19 CHYP   05/05/2011 - REQ 14402 SKIP ROWS WHERE           
002800*                             MERCMAP-ACTIVE-SW = "N" SO RETIRED  
002900*                             MERCHANT RULES DO NOT STILL MATCH   
003000* FINPM23 CHYP   17/08/2013 - REQ 15960 CALL COUNT KEPT FOR THE   
003100*                             BATCH DIAGNOSTIC DISPLAY, SEE       
003200*                             WK-C-CALL-COUNT BELOW               
003300* FINPM27 AWN    11/02/2019 - REQ 18842 DISPLAY CALLED ROUTINE    
003400*                             NAME ON FILE ERRORS FOR EASIER      
003500*                             BATCH ABEND TRIAGE, ALSO TRUNCATE   
003600*                             THE DESCRIPTION ON THE DIAGNOSTIC   
003700*                             DISPLAY LINE TO 30 BYTES            
003800*----------------------------------------------------------------*
003900 EJECT                                                            
004000**********************                                            
004100 ENVIRONMENT DIVISION.                                            
004200**********************                                            
004300 CONFIGURATION SECTION.                                           
004400 SOURCE-COMPUTER.  IBM-AS400.                                     
004500 OBJECT-COMPUTER.  IBM-AS400.                                     
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  
004700                   UPSI-0 IS UPSI-SWITCH-0                        
004800                     ON  STATUS IS U0-ON                          
004900                     OFF STATUS IS U0-OFF.                        
005000                                                                  
005100 INPUT-OUTPUT SECTION.                                            
005200 FILE-CONTROL.                                                    
005300     SELECT MERCMAP ASSIGN TO DATABASE-MERCMAP                    
005400            ORGANIZATION      IS INDEXED                          
005500            ACCESS MODE       IS RANDOM                           
005600            RECORD KEY        IS MERCMAP-RAWDESC                  
005700            FILE STATUS       IS WK-C-FILE-STATUS.                
005800                                                                  
005900***************                                                   
006000 DATA DIVISION.                                                   
006100***************                                                   
006200 FILE SECTION.                                                    
006300***************                                                   
006400 FD  MERCMAP                                                      
006500     LABEL RECORDS ARE OMITTED                                    
006600     DATA RECORD IS WK-C-MERCMAP.                                 
006700 01  WK-C-MERCMAP.                                                
006800     COPY MERCMAP.                                                
006900                                                                  
007000*************************                                         
007100 WORKING-STORAGE SECTION.                                         
007200*************************                                         
007300 01  FILLER                          PIC X(24)        VALUE       
007400     "** PROGRAM TRFVMRCH **".                                    
007500                                                                  
007600* ------------------ PROGRAM WORKING STORAGE -------------------* 
007800 COPY WKCMAREA.                                                   
007900* FINPM23                                                         
008000 01    WK-C-CALL-COUNT                PIC 9(07)        COMP.      
008100 01    WK-C-DESC-WORK                 PIC X(60).                  
008200 01    WK-C-DESC-WORK-R REDEFINES WK-C-DESC-WORK.                 
008300     05  WK-C-DESC-WORK-30             PIC X(30).                 
008400     05  FILLER                        PIC X(30).                 
008500 01    FILLER                         PIC X(04).                  
008600                                                                  
008700*****************                                                 
008800 LINKAGE SECTION.                                                 
008900*****************                                                 
009000 COPY LKMRCH.                                                     
009100 EJECT                                                            
009200*********************************************                     
009300 PROCEDURE DIVISION USING WK-C-LKMRCH.                            
009400*********************************************                     
009500 MAIN-MODULE.                                                     
009600     ADD 1 TO WK-C-CALL-COUNT.                                    
009700     PERFORM A000-LOOKUP-MERCHANT                                 
009800        THRU A099-LOOKUP-MERCHANT-EX.                             
009900     PERFORM Z000-END-PROGRAM-ROUTINE                             
010000        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
010100     EXIT PROGRAM.                                                
010200                                                                  
010300*---------------------------------------------------------------* 
010400 A000-LOOKUP-MERCHANT.                                            
010500*---------------------------------------------------------------* 
010600     OPEN INPUT MERCMAP.                                          
010700     IF  NOT WK-C-SUCCESSFUL                                      
010800         DISPLAY "TRFVMRCH - OPEN FILE ERROR - MERCMAP"           
010900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
011000         GO TO Y900-ABNORMAL-TERMINATION.                         
011100                                                                  
011200     MOVE    SPACES                  TO    WK-C-LKMRCH-STDNAME.   
011300     MOVE    "N"                     TO    WK-C-LKMRCH-FOUND-SW.  
011400     MOVE    SPACES                  TO    WK-C-LKMRCH-ERROR-CD.  
011500                                                                  
011600     MOVE    WK-C-LKMRCH-RAWDESC     TO    MERCMAP-RAWDESC.       
011700     READ MERCMAP KEY IS MERCMAP-RAWDESC.                         
011800                                                                  
011900* FINPM27                                                         
012000     MOVE    WK-C-LKMRCH-RAWDESC     TO    WK-C-DESC-WORK.        
012100     IF  NOT WK-C-SUCCESSFUL                                      
012200         IF  WK-C-RECORD-NOT-FOUND                                
012300             MOVE   "FIN0245"        TO    WK-C-LKMRCH-ERROR-CD   
012400             GO TO A099-LOOKUP-MERCHANT-EX                        
012500         ELSE                                                     
012600             MOVE   "FIN0206"        TO    WK-C-LKMRCH-ERROR-CD   
012700             DISPLAY "TRFVMRCH - READ ERROR ON " WK-C-DESC-WORK-30
012800             GO TO A099-LOOKUP-MERCHANT-EX.                       
012900                                                                  
013000     IF  MERCMAP-ACTIVE-SW NOT = "Y"                              
013100         MOVE   "FIN0245"            TO    WK-C-LKMRCH-ERROR-CD   
013200         GO TO A099-LOOKUP-MERCHANT-EX.                           
013300                                                                  
013400     MOVE    "Y"                     TO    WK-C-LKMRCH-FOUND-SW.  
013500     MOVE    MERCMAP-STDNAME         TO    WK-C-LKMRCH-STDNAME.   
013600                                                                  
013700 A099-LOOKUP-MERCHANT-EX.                                         
013800     EXIT.                                                        
013900*---------------------------------------------------------------* 
014000*                   PROGRAM SUBROUTINE                         *  
014100*---------------------------------------------------------------* 
014200 Y900-ABNORMAL-TERMINATION.                                       
014300     PERFORM Z000-END-PROGRAM-ROUTINE.                            
014400     EXIT PROGRAM.                                                
014500                                                                  
014600 Z000-END-PROGRAM-ROUTINE.                                        
014700     CLOSE MERCMAP.                                               
014800     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE             
014900         DISPLAY "TRFVMRCH - CLOSE FILE ERROR - MERCMAP"          
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              
015100                                                                  
015200 Z999-END-PROGRAM-ROUTINE-EX.                                     
015300     EXIT.                                                        
015400                                                                  
015500******************************************************************
015600************** END OF PROGRAM SOURCE -  TRFVMRCH ***************  
015700******************************************************************
015800                                                                  
