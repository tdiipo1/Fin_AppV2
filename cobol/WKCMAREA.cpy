000100* WKCMAREA.cpybk                                                  
000200***************************************************************** 
000300* AMENDMENT HISTORY:                                              
000400***************************************************************** 
000500* FINPB01 14/02/1991 RBH    - ORIGINAL COPY MEMBER - COMMON WORK  
000600*                              AREA FOR ALL TRF- CALLED ROUTINES  
000700* FINPB07 09/09/1998 LKT    - Y2K: WK-C-TODAY-CCYY EXPANDED TO    
000800*                              4-DIGIT CENTURY, WK-C-FILE-STATUS  
000900*                              UNCHANGED                          
001000* FINPB14 22/11/2004 CHYP   - ADD WK-C-DUPLICATE-KEY 88 FOR       
001100*                              FINGERPRINT DEDUP LOGIC (REQ 8814) 
001200***************************************************************** 
001300 01  WK-C-COMMON.                                                 
001400     05  WK-C-FILE-STATUS           PIC X(02).                    
001500         88  WK-C-SUCCESSFUL                  VALUE "00".         
001600         88  WK-C-RECORD-NOT-FOUND            VALUE "23".         
001700         88  WK-C-DUPLICATE-KEY               VALUE "22".         
001800         88  WK-C-END-OF-FILE                 VALUE "10".         
001900     05  WK-C-TODAY-CCYYMMDD         PIC 9(08).                   
002000     05  WK-C-TODAY-CCYY REDEFINES WK-C-TODAY-CCYYMMDD.           
002100         10  WK-C-TODAY-YYYY         PIC 9(04).                   
002200         10  WK-C-TODAY-MM           PIC 9(02).                   
002300         10  WK-C-TODAY-DD           PIC 9(02).                   
002400     05  WK-C-RECORDS-READ           PIC 9(08)     COMP.          
002500     05  WK-C-RECORDS-WRITTEN        PIC 9(08)     COMP.          
002600     05  FILLER                      PIC X(10).                   
002700                                                                  
