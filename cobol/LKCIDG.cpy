000100* HISTORY OF MODIFICATION:                                        
000200* ================================================================
000300* TAG NAME   DATE       DESCRIPTION                               
000400* ----------------------------------------------------------------
000500* FINPL04 RBH    14/02/1993 - ORIGINAL LINKAGE COPY MEMBER FOR    
000600*                             TRFXCIDG CATEGORY ID GENERATOR,     
000700*                             REQ 5120                            
000800* ----------------------------------------------------------------
000900 01  WK-C-LKCIDG.                                                 
001000     05  WK-C-LKCIDG-OUTPUT.                                      
001100         10  WK-C-LKCIDG-NEXT-ID     PIC X(08).                   
001200         10  WK-C-LKCIDG-ERROR-CD    PIC X(08).                   
001300                                                                  
