000100*HISTORY OF MODIFICATION:                                         
000200*================================================================ 
000300* TAG NAME   DATE       DESCRIPTION                               
000400*---------------------------------------------------------------- 
000500* FINPF01 RBH    16/11/1996 - ORIGINAL RECORD LAYOUT, REFERENCE   
000600*                             FILE LOAD CONTROL TOTALS            
000700* FINPF09 CHYP   05/05/2011 - REQ 14402 ADD WK-C-STAT-UPDATED,    
000800*                             LOADS CAN NOW REPLACE AN EXISTING   
000900*                             ROW AS WELL AS INSERT A NEW ONE     
001000*---------------------------------------------------------------- 
001100 01  WK-C-STATREC-REF.                                            
001200     05  WK-C-STAT-TOTAL          PIC 9(06)     COMP.             
001300     05  WK-C-STAT-INSERTED       PIC 9(06)     COMP.             
001400     05  WK-C-STAT-UPDATED        PIC 9(06)     COMP.             
001500     05  WK-C-STAT-SKIPPED        PIC 9(06)     COMP.             
001600     05  WK-C-STAT-ERRORS         PIC 9(06)     COMP.             
001700     05  FILLER                   PIC X(04).                      
001800                                                                  
