000100* HISTORY OF MODIFICATION:                                        
000200* ================================================================
000300* TAG NAME   DATE       DESCRIPTION                               
000400* ----------------------------------------------------------------
000500* FINPL02 RBH    02/10/1995 - ORIGINAL LINKAGE COPY MEMBER FOR    
000600*                             TRFVCATG CATEGORY LOOKUP            
000700* ----------------------------------------------------------------
000800 01  WK-C-LKCATG.                                                 
000900     05  WK-C-LKCATG-INPUT.                                       
001000         10  WK-C-LKCATG-MATCHVAL    PIC X(60).                   
001100     05  WK-C-LKCATG-OUTPUT.                                      
001200         10  WK-C-LKCATG-CATGID      PIC X(08).                   
001300         10  WK-C-LKCATG-FOUND-SW    PIC X(01).                   
001400             88  WK-C-LKCATG-FOUND         VALUE "Y".             
001500         10  WK-C-LKCATG-ERROR-CD    PIC X(08).                   
001600                                                                  
