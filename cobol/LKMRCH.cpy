000100* HISTORY OF MODIFICATION:                                        
000200* ================================================================
000300* TAG NAME   DATE       DESCRIPTION                               
000400* ----------------------------------------------------------------
000500* FINPL01 RBH    02/10/1995 - ORIGINAL LINKAGE COPY MEMBER FOR    
000600*                             TRFVMRCH MERCHANT LOOKUP            
000700* ----------------------------------------------------------------
000800 01  WK-C-LKMRCH.                                                 
000900     05  WK-C-LKMRCH-INPUT.                                       
001000         10  WK-C-LKMRCH-RAWDESC     PIC X(60).                   
001100     05  WK-C-LKMRCH-OUTPUT.                                      
001200         10  WK-C-LKMRCH-STDNAME     PIC X(40).                   
001300         10  WK-C-LKMRCH-FOUND-SW    PIC X(01).                   
001400             88  WK-C-LKMRCH-FOUND         VALUE "Y".             
001500         10  WK-C-LKMRCH-ERROR-CD    PIC X(08).                   
001600                                                                  
