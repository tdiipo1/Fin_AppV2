000100* STAGETXN.cpybk                                                  
000200***************************************************************** 
000300* AMENDMENT HISTORY:                                              
000400***************************************************************** 
000500* FINPS01 14/11/2002 TMPJAE - ORIGINAL COPY MEMBER - STAGING      
000600*                              RECORD FOR BANK-FEED SYNC, REQ     
000700*                              11207, PENDING APPROVAL QUEUE      
000800***************************************************************** 
000900     05  STAGETXN-RECORD            PIC X(157).                   
001000* I-O FORMAT: STAGETXNR  FROM FILE STAGETXN   OF LIBRARY FINPLIB  
001100     05  STAGETXNR  REDEFINES STAGETXN-RECORD.                    
001200         06  ST-EXTERNAL-ID          PIC X(30).                   
001300*                                ACCOUNT-ID + '-' + TXN-ID,       
001400*                                UNIQUE                           
001500         06  ST-DATE                 PIC 9(08).                   
001600*                                POSTED DATE                      
001700         06  ST-DESCRIPTION          PIC X(60).                   
001800*                                RAW DESCRIPTION, PAYEE FALLBACK  
001900         06  ST-AMOUNT               PIC S9(07)V9(02).            
002000         06  ST-ACCOUNT-NAME         PIC X(40).                   
002100*                                "ORG - ACCOUNT"                  
002200         06  ST-STATUS               PIC X(10).                   
002300             88  ST-PENDING                VALUE "PENDING".       
002400             88  ST-APPROVED               VALUE "APPROVED".      
002500             88  ST-REJECTED               VALUE "REJECTED".      
002600                                                                  
