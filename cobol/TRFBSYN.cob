000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFBSYN.                                         
000500 AUTHOR.         LIM KOK THYE.                                    
000600 INSTALLATION.   FINANCE SYSTEMS - PERSONAL LEDGER.               
000700 DATE-WRITTEN.   15 AUG 1995.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       NONE.                                            
001000*                                                                 
001100*DESCRIPTION :  DRIVES THE OVERNIGHT BANK-FEED SYNC BATCH IN TWO  
001200*               STEPS.  STEP ONE READS THE FEED EXTRACT (FEEDIN), 
001300*               DROPS ANYTHING OLDER THAN THE HARD CUTOFF HELD ON 
001400*               THE RUN PARAMETER FILE, BUILDS THE EXTERNAL ID    
001500*               AND STAGES EACH SURVIVING ROW ONTO STAGETXN AS    
001600*               PENDING, SKIPPING ANYTHING ALREADY KNOWN TO THE   
001700*               MASTER OR ALREADY STAGED THIS RUN.  STEP TWO      
001800*               PICKS UP EVERY APPROVED ROW LEFT ON STAGETXN BY   
001900*               WHOEVER REVIEWS THE STAGING QUEUE AND MERGES IT   
002000*               ONTO TRANMAST - AN EXISTING MASTER ROW WITH THE   
002100*               SAME EXTERNAL ID IS LEFT ALONE (ALREADY MERGED    
002200*               ON AN EARLIER RUN), AN EXISTING ROW WITH THE SAME 
002300*               FINGERPRINT IS UPGRADED IN PLACE, OTHERWISE A NEW 
002400*               ROW IS POSTED.                                    
002500*NOTE        :  THE EXTERNAL-ID TABLE BUILT AT A200 IS SEEDED     
002600*               FROM TRANMAST AND FROM ANY ROW STILL SITTING ON   
002700*               STAGETXN, AND IS READ BY BOTH STEPS - STEP ONE    
002800*               GROWS IT AS EACH ROW IS STAGED SO A LATER ROW IN  
002900*               THE SAME EXTRACT IS CAUGHT TOO, STEP TWO READS IT 
003000*               BACK UNCHANGED TO TELL A FRESH MASTER HIT FROM A  
003100*               ROW THAT HAS NOT REACHED THE MASTER YET.          
003200*                                                                 
003300*----------------------------------------------------------------*
003400* HISTORY OF MODIFICATION:                                        
003500*----------------------------------------------------------------*
003600* FINPH01 LKT    15/08/1995 - ORIGINAL PROGRAM, REQ 7690          
003700* FINPH05 LKT    14/09/1998 - Y2K REVIEW - FI-DATE AND ST-DATE    
003800*                             ALREADY CCYYMMDD, NO CHANGE MADE    
003900* FINPH09 TMPJAE 19/06/2001 - REQ 10091 ACCOUNT NAME NOW COMES    
004000*                             STRAIGHT FROM THE FEED ROW INSTEAD  
004100*                             OF BEING HARD-CODED "FEED IMPORT"   
004200* FINPH13 CHYP   09/02/2009 - REQ 13904 CALL TRFXPARM FOR THE     
004300*                             CUTOFF DATE INSTEAD OF A HARD-CODED 
004400*                             LITERAL IN A000-OPEN-FILES          
004500* FINPH17 AWN    11/02/2019 - REQ 18842 FETCHED/STAGED/SKIPPED/   
004600*                             MERGED/ADDED RUN TOTALS DISPLAYED   
004700* FINPH21 CHYP   26/07/2020 - REQ 19488 EXTERNAL-ID TABLE AT A200 
004800*                             NOW ALSO SEEDED FROM STAGETXN SO A  
004900*                             ROW ALREADY QUEUED (NOT YET MERGED) 
005000*                             IS NOT STAGED A SECOND TIME         
005100*----------------------------------------------------------------*
005200 EJECT                                                            
005300**********************                                            
005400 ENVIRONMENT DIVISION.                                            
005500**********************                                            
005600 CONFIGURATION SECTION.                                           
005700 SOURCE-COMPUTER.  IBM-AS400.                                     
005800 OBJECT-COMPUTER.  IBM-AS400.                                     
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  
006000                    UPSI-0 IS UPSI-SWITCH-0                       
006100                      ON  STATUS IS U0-ON                         
006200                      OFF STATUS IS U0-OFF.                       
006300*                                                                 
006400 INPUT-OUTPUT SECTION.                                            
006500 FILE-CONTROL.                                                    
006600     SELECT FEEDIN  ASSIGN TO DATABASE-FEEDIN                     
006700            ORGANIZATION      IS SEQUENTIAL                       
006800            FILE STATUS       IS WK-C-FILE-STATUS.                
006900     SELECT TRANMAST ASSIGN TO DATABASE-TRANMAST                  
007000            ORGANIZATION      IS SEQUENTIAL                       
007100            FILE STATUS       IS WK-C-FS2.                        
007200     SELECT STAGETXN ASSIGN TO DATABASE-STAGETXN                  
007300            ORGANIZATION      IS SEQUENTIAL                       
007400            FILE STATUS       IS WK-C-FS3.                        
007500*                                                                 
007600***************                                                   
007700 DATA DIVISION.                                                   
007800***************                                                   
007900 FILE SECTION.                                                    
008000***************                                                   
008100 FD  FEEDIN                                                       
008200     LABEL RECORDS ARE OMITTED                                    
008300     DATA RECORD IS WK-C-FEEDIN.                                  
008400 01  WK-C-FEEDIN.                                                 
008500     COPY FEEDIN.                                                 
008600*                                                                 
008700 FD  TRANMAST                                                     
008800     LABEL RECORDS ARE OMITTED                                    
008900     DATA RECORD IS WK-C-TRANMAST.                                
009000 01  WK-C-TRANMAST.                                               
009100     COPY TRANMAST.                                               
009200*                                                                 
009300 FD  STAGETXN                                                     
009400     LABEL RECORDS ARE OMITTED                                    
009500     DATA RECORD IS WK-C-STAGETXN.                                
009600 01  WK-C-STAGETXN.                                               
009700     COPY STAGETXN.                                               
009800*                                                                 
009900*************************                                         
010000 WORKING-STORAGE SECTION.                                         
010100*************************                                         
010200 01  FILLER                          PIC X(24)        VALUE       
010300     "** PROGRAM TRFBSYN **".                                     
010400*                                                                 
010500* ------------------ PROGRAM WORKING STORAGE -------------------* 
010600     COPY WKCMAREA.                                               
010700 01    WK-C-FS-AREA.                                              
010800     05  WK-C-FS2                    PIC X(02).                   
010900         88  WK-C-FS2-OK                   VALUE "00".            
011000         88  WK-C-FS2-EOF                  VALUE "10".            
011100     05  WK-C-FS3                    PIC X(02).                   
011200         88  WK-C-FS3-OK                   VALUE "00".            
011300         88  WK-C-FS3-EOF                  VALUE "10".            
011400     05  FILLER                      PIC X(04).                   
011500*                                                                 
011600* FINPH13 - CUTOFF DATE FETCHED FROM THE RUN PARAMETER FILE VIA   
011700* TRFXPARM INSTEAD OF BEING WIRED INTO THIS PROGRAM.              
011800 01    WK-C-CUTOFF-DATE              PIC 9(08).                   
011900*                                                                 
012000* RUN TOTALS                                                      
012100 01    WK-C-RUN-TOTAL-FETCHED        PIC 9(07)   COMP             
012200                                      VALUE ZERO.                 
012300 01    WK-C-RUN-TOTAL-STAGED         PIC 9(07)   COMP             
012400                                      VALUE ZERO.                 
012500 01    WK-C-RUN-TOTAL-SKIPPED        PIC 9(07)   COMP             
012600                                      VALUE ZERO.                 
012700 01    WK-C-RUN-TOTAL-MERGED         PIC 9(07)   COMP             
012800                                      VALUE ZERO.                 
012900 01    WK-C-RUN-TOTAL-ADDED          PIC 9(07)   COMP             
013000                                      VALUE ZERO.                 
013100 01    WK-C-TX-ID-NEXT               PIC 9(08)   COMP.            
013200*                                                                 
013300* EXTERNAL-ID TABLE - LOADED FROM TRANMAST AND FROM STAGETXN AT   
013400* A200, GROWN AS EACH ROW IS STAGED SO A REPEAT IN THE SAME FEED  
013500* IS CAUGHT TOO.                                                  
013600 01    WK-C-EXT-MAX                  PIC 9(05)   COMP             
013700                                      VALUE 3000.                 
013800 01    WK-C-EXT-COUNT                PIC 9(05)   COMP.            
013900 01    WK-C-EXT-MATCH-POS            PIC 9(05)   COMP.            
014000 01    WK-C-EXT-TABLE.                                            
014100     05  WK-C-EXT-ENTRY OCCURS 3000 TIMES                         
014200                       INDEXED BY WK-C-EXT-NDX.                   
014300         10  WK-C-EXT-VALUE           PIC X(30).                  
014400 01    WK-C-EXT-FOUND-SW             PIC X(01).                   
014500     88  WK-C-EXT-FOUND                    VALUE "Y".             
014600*                                                                 
014700* APPROVED-STAGING TABLE - LOADED FROM STAGETXN AT C100, ONE      
014800* ENTRY PER APPROVED ROW AWAITING MERGE ONTO TRANMAST.            
014900 01    WK-C-APR-MAX                  PIC 9(05)   COMP             
015000                                      VALUE 3000.                 
015100 01    WK-C-APR-COUNT                PIC 9(05)   COMP.            
015200 01    WK-C-APR-TABLE.                                            
015300     05  WK-C-APR-ENTRY OCCURS 3000 TIMES                         
015400                       INDEXED BY WK-C-APR-NDX.                   
015500         10  WK-C-APR-EXTID           PIC X(30).                  
015600         10  WK-C-APR-DATE            PIC 9(08).                  
015700         10  WK-C-APR-AMOUNT          PIC S9(07)V9(02).           
015800         10  WK-C-APR-DESC            PIC X(60).                  
015900         10  WK-C-APR-ACCTNAME        PIC X(40).                  
016000         10  WK-C-APR-FPRINT          PIC X(64).                  
016100         10  WK-C-APR-STATUS-SW       PIC X(01).                  
016200             88  WK-C-APR-PENDING           VALUE "P".            
016300             88  WK-C-APR-EXISTS            VALUE "X".            
016400             88  WK-C-APR-MERGED            VALUE "M".            
016500*                                                                 
016600 01    WK-C-EXTID-WORK               PIC X(30).                   
016700 01    WK-C-COLLAPSE-CTR             PIC 9(02)   COMP.            
016800 01    WK-C-DESC-NORM                PIC X(60).                   
016900*                                                                 
017000* R5 FINGERPRINT BUILD - SAME SHAPE AS THE ONE TRFBIMPT USES:     
017100* DATE(10) "|" AMOUNT(11) "|" DESC(41), EXACTLY 64 BYTES.         
017200 01    WK-C-FP-BUILD.                                             
017300     05  WK-C-FP-BUILD-DATE           PIC X(10).                  
017400     05  FILLER                       PIC X(01)  VALUE "|".       
017500     05  WK-C-FP-BUILD-AMT            PIC X(11).                  
017600     05  FILLER                       PIC X(01)  VALUE "|".       
017700     05  WK-C-FP-BUILD-DESC           PIC X(41).                  
017800 01    WK-C-FP-BUILD-R REDEFINES WK-C-FP-BUILD.                   
017900     05  WK-C-FP-STRING               PIC X(64).                  
018000*                                                                 
018100 01    WK-C-DATE-NUM-WORK             PIC 9(08).                  
018200 01    WK-C-DATE-EDIT.                                            
018300     05  WK-C-DATE-EDIT-CCYY          PIC X(04).                  
018400     05  FILLER                       PIC X(01)  VALUE "-".       
018500     05  WK-C-DATE-EDIT-MM            PIC X(02).                  
018600     05  FILLER                       PIC X(01)  VALUE "-".       
018700     05  WK-C-DATE-EDIT-DD            PIC X(02).                  
018800 01    WK-C-DATE-EDIT-R REDEFINES WK-C-DATE-EDIT                  
018900                                      PIC X(10).                  
019000*                                                                 
019100 01    WK-C-AMT-EDIT                 PIC -9999999.99.             
019200*                                                                 
019300 01    WK-C-FETCHED-EDIT             PIC 9(07).                   
019400 01    WK-C-FETCHED-EDIT-R REDEFINES WK-C-FETCHED-EDIT.           
019500     05  FILLER                        PIC 9(07).                 
019600 01    WK-C-STAGED-EDIT              PIC 9(07).                   
019700 01    WK-C-SKIPPED-EDIT             PIC 9(07).                   
019800 01    WK-C-MERGED-EDIT              PIC 9(07).                   
019900 01    WK-C-ADDED-EDIT               PIC 9(07).                   
020000 01    FILLER                        PIC X(04).                   
020100*                                                                 
020200*****************                                                 
020300 LINKAGE SECTION.                                                 
020400*****************                                                 
020500     COPY LKPARM.                                                 
020600 EJECT                                                            
020700*********************************************                     
020800 PROCEDURE DIVISION.                                              
020900*********************************************                     
021000 MAIN-MODULE.                                                     
021100     PERFORM A000-OPEN-FEED-FILE                                  
021200        THRU A099-OPEN-FEED-FILE-EX.                              
021300     PERFORM A100-FETCH-CUTOFF-DATE                               
021400        THRU A199-FETCH-CUTOFF-DATE-EX.                           
021500     PERFORM A200-LOAD-EXISTING-EXTIDS                            
021600        THRU A299-LOAD-EXISTING-EXTIDS-EX.                        
021700     PERFORM B000-STAGE-ALL-FEED-ROWS                             
021800        THRU B099-STAGE-ALL-FEED-ROWS-EX.                         
021900     PERFORM C000-MERGE-ALL-APPROVED                              
022000        THRU C099-MERGE-ALL-APPROVED-EX.                          
022100     PERFORM D100-DISPLAY-RUN-TOTALS                              
022200        THRU D199-DISPLAY-RUN-TOTALS-EX.                          
022300     PERFORM Z000-END-PROGRAM-ROUTINE                             
022400        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
022500     EXIT PROGRAM.                                                
022600*                                                                 
022700*---------------------------------------------------------------* 
022800 A000-OPEN-FEED-FILE.                                             
022900*---------------------------------------------------------------* 
023000     OPEN INPUT FEEDIN.                                           
023100     IF  NOT WK-C-SUCCESSFUL                                      
023200         DISPLAY "TRFBSYN - OPEN FILE ERROR - FEEDIN"             
023300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
023400         GO TO Y900-ABNORMAL-TERMINATION.                         
023500 A099-OPEN-FEED-FILE-EX.                                          
023600     EXIT.                                                        
023700*                                                                 
023800*---------------------------------------------------------------* 
023900* FINPH13                                                         
024000 A100-FETCH-CUTOFF-DATE.                                          
024100*---------------------------------------------------------------* 
024200     MOVE SPACES         TO WK-C-LKPARM-CODE.                     
024300     MOVE "FEEDCUTOFF"   TO WK-C-LKPARM-CODE.                     
024400     CALL "TRFXPARM" USING WK-C-LKPARM.                           
024500     IF  WK-C-LKPARM-ERROR-CD NOT = SPACES                        
024600         DISPLAY "TRFBSYN - TRFXPARM ERROR " WK-C-LKPARM-ERROR-CD 
024700         GO TO Y900-ABNORMAL-TERMINATION.                         
024800     MOVE WK-C-LKPARM-VALUE-N TO WK-C-CUTOFF-DATE.                
024900 A199-FETCH-CUTOFF-DATE-EX.                                       
025000     EXIT.                                                        
025100 EJECT                                                            
025200*---------------------------------------------------------------* 
025300 A200-LOAD-EXISTING-EXTIDS.                                       
025400*---------------------------------------------------------------* 
025500     OPEN INPUT TRANMAST.                                         
025600     IF  NOT WK-C-FS2-OK                                          
025700         DISPLAY "TRFBSYN - OPEN FILE ERROR - TRANMAST"           
025800         DISPLAY "FILE STATUS IS " WK-C-FS2                       
025900         GO TO Y900-ABNORMAL-TERMINATION.                         
026000*                                                                 
026100     MOVE ZERO TO WK-C-EXT-COUNT.                                 
026200     MOVE ZERO TO WK-C-TX-ID-NEXT.                                
026300     PERFORM A210-READ-NEXT-MASTER                                
026400        THRU A219-READ-NEXT-MASTER-EX                             
026500        UNTIL WK-C-FS2-EOF.                                       
026600     CLOSE TRANMAST.                                              
026700*                                                                 
026800* FINPH21                                                         
026900     OPEN INPUT STAGETXN.                                         
027000     IF  NOT WK-C-FS3-OK                                          
027100         DISPLAY "TRFBSYN - OPEN FILE ERROR - STAGETXN"           
027200         DISPLAY "FILE STATUS IS " WK-C-FS3                       
027300         GO TO Y900-ABNORMAL-TERMINATION.                         
027400*                                                                 
027500     PERFORM A220-READ-NEXT-STAGED                                
027600        THRU A229-READ-NEXT-STAGED-EX                             
027700        UNTIL WK-C-FS3-EOF.                                       
027800     CLOSE STAGETXN.                                              
027900 A299-LOAD-EXISTING-EXTIDS-EX.                                    
028000     EXIT.                                                        
028100*                                                                 
028200 A210-READ-NEXT-MASTER.                                           
028300     READ TRANMAST.                                               
028400     IF  WK-C-FS2-EOF                                             
028500         GO TO A219-READ-NEXT-MASTER-EX.                          
028600*                                                                 
028700     IF  TX-ID > WK-C-TX-ID-NEXT                                  
028800         MOVE TX-ID TO WK-C-TX-ID-NEXT.                           
028900*                                                                 
029000     IF  TX-EXTERNAL-ID NOT = SPACES                              
029100         IF  WK-C-EXT-COUNT < WK-C-EXT-MAX                        
029200             ADD 1 TO WK-C-EXT-COUNT                              
029300             SET WK-C-EXT-NDX TO WK-C-EXT-COUNT                   
029400             MOVE TX-EXTERNAL-ID TO WK-C-EXT-VALUE(WK-C-EXT-NDX)  
029500         END-IF.                                                  
029600 A219-READ-NEXT-MASTER-EX.                                        
029700     EXIT.                                                        
029800*                                                                 
029900* FINPH21 - A REPEAT FEED ROW STAGED ON AN EARLIER RUN BUT STILL  
030000* SITTING ON STAGETXN (NOT YET APPROVED/MERGED) MUST NOT BE RE-   
030100* STAGED EITHER - READ THE QUEUE INTO THE SAME TABLE AS TRANMAST. 
030200 A220-READ-NEXT-STAGED.                                           
030300     READ STAGETXN.                                               
030400     IF  WK-C-FS3-EOF                                             
030500         GO TO A229-READ-NEXT-STAGED-EX.                          
030600*                                                                 
030700     IF  ST-EXTERNAL-ID NOT = SPACES                              
030800         IF  WK-C-EXT-COUNT < WK-C-EXT-MAX                        
030900             ADD 1 TO WK-C-EXT-COUNT                              
031000             SET WK-C-EXT-NDX TO WK-C-EXT-COUNT                   
031100             MOVE ST-EXTERNAL-ID TO WK-C-EXT-VALUE(WK-C-EXT-NDX)  
031200         END-IF.                                                  
031300 A229-READ-NEXT-STAGED-EX.                                        
031400     EXIT.                                                        
031500 EJECT                                                            
031600*---------------------------------------------------------------* 
031700 B000-STAGE-ALL-FEED-ROWS.                                        
031800*---------------------------------------------------------------* 
031900     OPEN EXTEND STAGETXN.                                        
032000     IF  NOT WK-C-FS3-OK                                          
032100         DISPLAY "TRFBSYN - OPEN EXTEND ERROR - STAGETXN"         
032200         DISPLAY "FILE STATUS IS " WK-C-FS3                       
032300         GO TO Y900-ABNORMAL-TERMINATION.                         
032400*                                                                 
032500     PERFORM B010-READ-AND-STAGE                                  
032600        THRU B019-READ-AND-STAGE-EX                               
032700        UNTIL WK-C-END-OF-FILE.                                   
032800*                                                                 
032900     CLOSE FEEDIN.                                                
033000     CLOSE STAGETXN.                                              
033100 B099-STAGE-ALL-FEED-ROWS-EX.                                     
033200     EXIT.                                                        
033300*                                                                 
033400 B010-READ-AND-STAGE.                                             
033500     READ FEEDIN.                                                 
033600     IF  WK-C-END-OF-FILE                                         
033700         GO TO B019-READ-AND-STAGE-EX.                            
033800     ADD 1 TO WK-C-RUN-TOTAL-FETCHED.                             
033900*                                                                 
034000     IF  FI-DATE < WK-C-CUTOFF-DATE                               
034100         ADD 1 TO WK-C-RUN-TOTAL-SKIPPED                          
034200         GO TO B019-READ-AND-STAGE-EX.                            
034300*                                                                 
034400     PERFORM B100-BUILD-EXTERNAL-ID                               
034500        THRU B199-BUILD-EXTERNAL-ID-EX.                           
034600     PERFORM B200-CHECK-EXTID-DUP                                 
034700        THRU B299-CHECK-EXTID-DUP-EX.                             
034800     IF  WK-C-EXT-FOUND                                           
034900         ADD 1 TO WK-C-RUN-TOTAL-SKIPPED                          
035000         GO TO B019-READ-AND-STAGE-EX.                            
035100*                                                                 
035200     PERFORM B300-WRITE-STAGED-ROW                                
035300        THRU B399-WRITE-STAGED-ROW-EX.                            
035400 B019-READ-AND-STAGE-EX.                                          
035500     EXIT.                                                        
035600 EJECT                                                            
035700*---------------------------------------------------------------* 
035800* ST-EXTERNAL-ID = ACCOUNT-ID "-" TRANSACTION-ID, LEFT-JUSTIFIED  
035900* IN A 30-BYTE FIELD - FOLLOWS SPEC, NOT THE FEED'S OWN WIDTHS.   
036000 B100-BUILD-EXTERNAL-ID.                                          
036100*---------------------------------------------------------------* 
036200     MOVE SPACES TO WK-C-EXTID-WORK.                              
036300     STRING FI-ACCOUNT-ID   DELIMITED BY SPACE                    
036400            "-"             DELIMITED BY SIZE                     
036500            FI-TXN-ID       DELIMITED BY SPACE                    
036600            INTO WK-C-EXTID-WORK.                                 
036700 B199-BUILD-EXTERNAL-ID-EX.                                       
036800     EXIT.                                                        
036900*                                                                 
037000 B200-CHECK-EXTID-DUP.                                            
037100     MOVE "N" TO WK-C-EXT-FOUND-SW.                               
037200     MOVE ZERO TO WK-C-EXT-MATCH-POS.                             
037300     PERFORM B210-SCAN-EXT-ENTRY                                  
037400        THRU B210-SCAN-EXT-ENTRY-EX                               
037500        VARYING WK-C-EXT-NDX FROM 1 BY 1                          
037600        UNTIL WK-C-EXT-NDX > WK-C-EXT-COUNT                       
037700           OR WK-C-EXT-FOUND.                                     
037800 B299-CHECK-EXTID-DUP-EX.                                         
037900     EXIT.                                                        
038000*                                                                 
038100 B210-SCAN-EXT-ENTRY.                                             
038200     IF  WK-C-EXT-VALUE(WK-C-EXT-NDX) = WK-C-EXTID-WORK           
038300         MOVE "Y" TO WK-C-EXT-FOUND-SW                            
038400         SET WK-C-EXT-MATCH-POS TO WK-C-EXT-NDX.                  
038500 B210-SCAN-EXT-ENTRY-EX.                                          
038600     EXIT.                                                        
038700 EJECT                                                            
038800*---------------------------------------------------------------* 
038900* DESCRIPTION DEFAULTS TO THE PAYEE, THEN TO "UNKNOWN", WHEN THE  
039000* FEED SENDS NEITHER.  THE NEW ROW THEN GROWS THE EXTID TABLE SO  
039100* A REPEAT LATER IN THE SAME EXTRACT IS CAUGHT AS A DUPLICATE.    
039200 B300-WRITE-STAGED-ROW.                                           
039300*---------------------------------------------------------------* 
039400     MOVE SPACES TO WK-C-STAGETXN.                                
039500     MOVE WK-C-EXTID-WORK  TO ST-EXTERNAL-ID.                     
039600     MOVE FI-DATE          TO ST-DATE.                            
039700     MOVE FI-AMOUNT        TO ST-AMOUNT.                          
039800     MOVE FI-ACCOUNT-NAME  TO ST-ACCOUNT-NAME.                    
039900     MOVE "PENDING"        TO ST-STATUS.                          
040000*                                                                 
040100     IF  FI-DESCRIPTION NOT = SPACES                              
040200         MOVE FI-DESCRIPTION TO ST-DESCRIPTION                    
040300     ELSE                                                         
040400         IF  FI-PAYEE NOT = SPACES                                
040500             MOVE FI-PAYEE TO ST-DESCRIPTION                      
040600         ELSE                                                     
040700             MOVE "Unknown" TO ST-DESCRIPTION                     
040800         END-IF                                                   
040900     END-IF.                                                      
041000*                                                                 
041100     WRITE WK-C-STAGETXN.                                         
041200     IF  NOT WK-C-FS3-OK                                          
041300         DISPLAY "TRFBSYN - WRITE ERROR - STAGETXN"               
041400         DISPLAY "FILE STATUS IS " WK-C-FS3                       
041500         GO TO B399-WRITE-STAGED-ROW-EX.                          
041600*                                                                 
041700     ADD 1 TO WK-C-RUN-TOTAL-STAGED.                              
041800     IF  WK-C-EXT-COUNT < WK-C-EXT-MAX                            
041900         ADD 1 TO WK-C-EXT-COUNT                                  
042000         SET WK-C-EXT-NDX TO WK-C-EXT-COUNT                       
042100         MOVE WK-C-EXTID-WORK TO WK-C-EXT-VALUE(WK-C-EXT-NDX)     
042200     END-IF.                                                      
042300 B399-WRITE-STAGED-ROW-EX.                                        
042400     EXIT.                                                        
042500 EJECT                                                            
042600*---------------------------------------------------------------* 
042700* C000 DRIVES THE FEED-TO-MASTER MERGE.  C100 LOADS EVERY         
042800* APPROVED ROW STILL ON STAGETXN; C200 PASSES THE MASTER ONCE,    
042900* UPGRADING A FINGERPRINT HIT AND SKIPPING AN EXTERNAL-ID HIT;    
043000* C300 APPENDS WHATEVER IS LEFT OVER AS A NEW MASTER ROW.         
043100 C000-MERGE-ALL-APPROVED.                                         
043200*---------------------------------------------------------------* 
043300     PERFORM C100-LOAD-APPROVED-STAGING                           
043400        THRU C199-LOAD-APPROVED-STAGING-EX.                       
043500     IF  WK-C-APR-COUNT = ZERO                                    
043600         GO TO C099-MERGE-ALL-APPROVED-EX.                        
043700*                                                                 
043800     PERFORM C200-UPDATE-EXISTING-MASTER                          
043900        THRU C299-UPDATE-EXISTING-MASTER-EX.                      
044000     PERFORM C300-INSERT-NEW-MASTER-ROWS                          
044100        THRU C399-INSERT-NEW-MASTER-ROWS-EX.                      
044200 C099-MERGE-ALL-APPROVED-EX.                                      
044300     EXIT.                                                        
044400*                                                                 
044500 C100-LOAD-APPROVED-STAGING.                                      
044600     OPEN INPUT STAGETXN.                                         
044700     IF  NOT WK-C-FS3-OK                                          
044800         DISPLAY "TRFBSYN - OPEN FILE ERROR - STAGETXN"           
044900         DISPLAY "FILE STATUS IS " WK-C-FS3                       
045000         GO TO Y900-ABNORMAL-TERMINATION.                         
045100*                                                                 
045200     MOVE ZERO TO WK-C-APR-COUNT.                                 
045300     PERFORM C110-READ-NEXT-STAGED                                
045400        THRU C119-READ-NEXT-STAGED-EX                             
045500        UNTIL WK-C-FS3-EOF.                                       
045600     CLOSE STAGETXN.                                              
045700 C199-LOAD-APPROVED-STAGING-EX.                                   
045800     EXIT.                                                        
045900*                                                                 
046000 C110-READ-NEXT-STAGED.                                           
046100     READ STAGETXN.                                               
046200     IF  WK-C-FS3-EOF                                             
046300         GO TO C119-READ-NEXT-STAGED-EX.                          
046400     IF  ST-STATUS NOT = "APPROVED"                               
046500         GO TO C119-READ-NEXT-STAGED-EX.                          
046600     IF  WK-C-APR-COUNT NOT < WK-C-APR-MAX                        
046700         GO TO C119-READ-NEXT-STAGED-EX.                          
046800*                                                                 
046900     ADD 1 TO WK-C-APR-COUNT.                                     
047000     SET WK-C-APR-NDX TO WK-C-APR-COUNT.                          
047100     MOVE ST-EXTERNAL-ID  TO WK-C-APR-EXTID(WK-C-APR-NDX).        
047200     MOVE ST-DATE         TO WK-C-APR-DATE(WK-C-APR-NDX).         
047300     MOVE ST-AMOUNT       TO WK-C-APR-AMOUNT(WK-C-APR-NDX).       
047400     MOVE ST-DESCRIPTION  TO WK-C-APR-DESC(WK-C-APR-NDX).         
047500     MOVE ST-ACCOUNT-NAME TO WK-C-APR-ACCTNAME(WK-C-APR-NDX).     
047600     MOVE "P"             TO WK-C-APR-STATUS-SW(WK-C-APR-NDX).    
047700*                                                                 
047800     PERFORM C120-BUILD-APR-FINGERPRINT                           
047900        THRU C129-BUILD-APR-FINGERPRINT-EX.                       
048000     MOVE WK-C-FP-STRING TO WK-C-APR-FPRINT(WK-C-APR-NDX).        
048100 C119-READ-NEXT-STAGED-EX.                                        
048200     EXIT.                                                        
048300*                                                                 
048400* R5 FINGERPRINT OVER THE STAGED ROW - SAME SHAPE AND BYTE COUNT  
048500* TRFBIMPT BUILDS FOR AN IMPORTED ROW, SO A FEED ROW AND A CSV    
048600* ROW FOR THE SAME REAL TRANSACTION COLLIDE ON PURPOSE.           
048700 C120-BUILD-APR-FINGERPRINT.                                      
048800     MOVE SPACES TO WK-C-FP-BUILD.                                
048900     MOVE ST-DATE TO WK-C-DATE-NUM-WORK.                          
049000     MOVE WK-C-DATE-NUM-WORK(1:4) TO WK-C-DATE-EDIT-CCYY.         
049100     MOVE WK-C-DATE-NUM-WORK(5:2) TO WK-C-DATE-EDIT-MM.           
049200     MOVE WK-C-DATE-NUM-WORK(7:2) TO WK-C-DATE-EDIT-DD.           
049300     MOVE WK-C-DATE-EDIT TO WK-C-FP-BUILD-DATE.                   
049400*                                                                 
049500     MOVE ST-AMOUNT TO WK-C-AMT-EDIT.                             
049600     MOVE WK-C-AMT-EDIT TO WK-C-FP-BUILD-AMT.                     
049700*                                                                 
049800     MOVE ST-DESCRIPTION TO WK-C-DESC-NORM.                       
049900     PERFORM C130-COLLAPSE-DESC-PASS                              
050000        THRU C130-COLLAPSE-DESC-PASS-EX                           
050100        VARYING WK-C-COLLAPSE-CTR FROM 1 BY 1                     
050200        UNTIL WK-C-COLLAPSE-CTR > 10.                             
050300     MOVE WK-C-DESC-NORM(1:41) TO WK-C-FP-BUILD-DESC.             
050400 C129-BUILD-APR-FINGERPRINT-EX.                                   
050500     EXIT.                                                        
050600*                                                                 
050700 C130-COLLAPSE-DESC-PASS.                                         
050800     INSPECT WK-C-DESC-NORM REPLACING ALL "  " BY " ".            
050900 C130-COLLAPSE-DESC-PASS-EX.                                      
051000     EXIT.                                                        
051100 EJECT                                                            
051200*---------------------------------------------------------------* 
051300* ONE SEQUENTIAL PASS OVER TRANMAST.  A ROW WHOSE TX-EXTERNAL-ID  
051400* IS ALREADY ON THE APPROVED LIST IS ALREADY MERGED - LEAVE IT    
051500* ALONE.  A ROW WHOSE TX-FINGERPRINT MATCHES A STILL-PENDING      
051600* ENTRY IS UPGRADED IN PLACE.                                     
051700 C200-UPDATE-EXISTING-MASTER.                                     
051800*---------------------------------------------------------------* 
051900     OPEN I-O TRANMAST.                                           
052000     IF  NOT WK-C-FS2-OK                                          
052100         DISPLAY "TRFBSYN - OPEN I-O ERROR - TRANMAST"            
052200         DISPLAY "FILE STATUS IS " WK-C-FS2                       
052300         GO TO Y900-ABNORMAL-TERMINATION.                         
052400*                                                                 
052500     PERFORM C210-SCAN-ONE-MASTER-ROW                             
052600        THRU C219-SCAN-ONE-MASTER-ROW-EX                          
052700        UNTIL WK-C-FS2-EOF.                                       
052800     CLOSE TRANMAST.                                              
052900 C299-UPDATE-EXISTING-MASTER-EX.                                  
053000     EXIT.                                                        
053100*                                                                 
053200 C210-SCAN-ONE-MASTER-ROW.                                        
053300     READ TRANMAST.                                               
053400     IF  WK-C-FS2-EOF                                             
053500         GO TO C219-SCAN-ONE-MASTER-ROW-EX.                       
053600*                                                                 
053700     IF  TX-EXTERNAL-ID = SPACES                                  
053800         GO TO C219-SCAN-ONE-MASTER-ROW-EX.                       
053900*                                                                 
054000     PERFORM C220-FIND-APR-BY-EXTID                               
054100        THRU C229-FIND-APR-BY-EXTID-EX.                           
054200     IF  WK-C-APR-MATCH-POS NOT = ZERO                            
054300         SET WK-C-APR-NDX TO WK-C-APR-MATCH-POS                   
054400         MOVE "X" TO WK-C-APR-STATUS-SW(WK-C-APR-NDX)             
054500         GO TO C219-SCAN-ONE-MASTER-ROW-EX.                       
054600*                                                                 
054700     PERFORM C230-FIND-APR-BY-FPRINT                              
054800        THRU C239-FIND-APR-BY-FPRINT-EX.                          
054900     IF  WK-C-APR-MATCH-POS = ZERO                                
055000         GO TO C219-SCAN-ONE-MASTER-ROW-EX.                       
055100*                                                                 
055200     SET WK-C-APR-NDX TO WK-C-APR-MATCH-POS.                      
055300     MOVE WK-C-APR-EXTID(WK-C-APR-NDX)    TO TX-EXTERNAL-ID.      
055400     MOVE WK-C-APR-ACCTNAME(WK-C-APR-NDX) TO TX-ACCOUNT-NAME.     
055500     MOVE "FEED-MERGE"                    TO TX-IMPORT-METHOD.    
055600     MOVE "FEED"                          TO TX-SOURCE-FILE.      
055700     REWRITE WK-C-TRANMAST.                                       
055800     IF  NOT WK-C-FS2-OK                                          
055900         DISPLAY "TRFBSYN - REWRITE ERROR - TRANMAST"             
056000         DISPLAY "FILE STATUS IS " WK-C-FS2                       
056100     ELSE                                                         
056200         MOVE "M" TO WK-C-APR-STATUS-SW(WK-C-APR-NDX)             
056300         ADD 1 TO WK-C-RUN-TOTAL-MERGED                           
056400     END-IF.                                                      
056500 C219-SCAN-ONE-MASTER-ROW-EX.                                     
056600     EXIT.                                                        
056700 EJECT                                                            
056800 C220-FIND-APR-BY-EXTID.                                          
056900     MOVE ZERO TO WK-C-APR-MATCH-POS.                             
057000     PERFORM C221-SCAN-APR-EXTID                                  
057100        THRU C221-SCAN-APR-EXTID-EX                               
057200        VARYING WK-C-APR-NDX FROM 1 BY 1                          
057300        UNTIL WK-C-APR-NDX > WK-C-APR-COUNT                       
057400           OR WK-C-APR-MATCH-POS NOT = ZERO.                      
057500 C229-FIND-APR-BY-EXTID-EX.                                       
057600     EXIT.                                                        
057700*                                                                 
057800 C221-SCAN-APR-EXTID.                                             
057900     IF  WK-C-APR-PENDING(WK-C-APR-NDX)                           
058000         IF  WK-C-APR-EXTID(WK-C-APR-NDX) = TX-EXTERNAL-ID        
058100             SET WK-C-APR-MATCH-POS TO WK-C-APR-NDX               
058200         END-IF                                                   
058300     END-IF.                                                      
058400 C221-SCAN-APR-EXTID-EX.                                          
058500     EXIT.                                                        
058600*                                                                 
058700 C230-FIND-APR-BY-FPRINT.                                         
058800     MOVE ZERO TO WK-C-APR-MATCH-POS.                             
058900     PERFORM C231-SCAN-APR-FPRINT                                 
059000        THRU C231-SCAN-APR-FPRINT-EX                              
059100        VARYING WK-C-APR-NDX FROM 1 BY 1                          
059200        UNTIL WK-C-APR-NDX > WK-C-APR-COUNT                       
059300           OR WK-C-APR-MATCH-POS NOT = ZERO.                      
059400 C239-FIND-APR-BY-FPRINT-EX.                                      
059500     EXIT.                                                        
059600*                                                                 
059700 C231-SCAN-APR-FPRINT.                                            
059800     IF  WK-C-APR-PENDING(WK-C-APR-NDX)                           
059900         IF  WK-C-APR-FPRINT(WK-C-APR-NDX) = TX-FINGERPRINT       
060000             SET WK-C-APR-MATCH-POS TO WK-C-APR-NDX               
060100         END-IF                                                   
060200     END-IF.                                                      
060300 C231-SCAN-APR-FPRINT-EX.                                         
060400     EXIT.                                                        
060500 EJECT                                                            
060600*---------------------------------------------------------------* 
060700* ANYTHING STILL "P" AFTER THE MASTER PASS MATCHED NEITHER AN     
060800* EXTERNAL ID NOR A FINGERPRINT ON THE MASTER - POST IT AS A NEW  
060900* ROW, IMPORT-METHOD "FEED".                                      
061000 C300-INSERT-NEW-MASTER-ROWS.                                     
061100*---------------------------------------------------------------* 
061200     OPEN EXTEND TRANMAST.                                        
061300     IF  NOT WK-C-FS2-OK                                          
061400         DISPLAY "TRFBSYN - OPEN EXTEND ERROR - TRANMAST"         
061500         DISPLAY "FILE STATUS IS " WK-C-FS2                       
061600         GO TO Y900-ABNORMAL-TERMINATION.                         
061700*                                                                 
061800     PERFORM C310-INSERT-ONE-ROW                                  
061900        THRU C310-INSERT-ONE-ROW-EX                               
062000        VARYING WK-C-APR-NDX FROM 1 BY 1                          
062100        UNTIL WK-C-APR-NDX > WK-C-APR-COUNT.                      
062200*                                                                 
062300     CLOSE TRANMAST.                                              
062400 C399-INSERT-NEW-MASTER-ROWS-EX.                                  
062500     EXIT.                                                        
062600*                                                                 
062700 C310-INSERT-ONE-ROW.                                             
062800     IF  NOT WK-C-APR-PENDING(WK-C-APR-NDX)                       
062900         GO TO C310-INSERT-ONE-ROW-EX.                            
063000*                                                                 
063100     MOVE SPACES TO WK-C-TRANMAST.                                
063200     ADD 1 TO WK-C-TX-ID-NEXT.                                    
063300     MOVE WK-C-TX-ID-NEXT TO TX-ID.                               
063400     MOVE WK-C-APR-EXTID(WK-C-APR-NDX)    TO TX-EXTERNAL-ID.      
063500     MOVE WK-C-APR-FPRINT(WK-C-APR-NDX)   TO TX-FINGERPRINT.      
063600     MOVE WK-C-APR-DATE(WK-C-APR-NDX)     TO TX-DATE.             
063700     MOVE WK-C-APR-AMOUNT(WK-C-APR-NDX)   TO TX-AMOUNT.           
063800     MOVE WK-C-APR-DESC(WK-C-APR-NDX)     TO TX-DESCRIPTION.      
063900     MOVE WK-C-APR-DESC(WK-C-APR-NDX)     TO TX-RAW-DESC.         
064000     MOVE "FEED"                          TO TX-TYPE.             
064100     MOVE WK-C-APR-ACCTNAME(WK-C-APR-NDX) TO TX-ACCOUNT-NAME.     
064200     MOVE "FEED"                          TO TX-IMPORT-METHOD.    
064300     MOVE "FEED"                          TO TX-SOURCE-FILE.      
064400     MOVE SPACES                          TO TX-CLEAN-DESC.       
064500     MOVE SPACES                          TO TX-STD-MERCHANT.     
064600     MOVE SPACES                          TO TX-CATEGORY-ID.      
064700     MOVE "N"                             TO TX-EXCLUDED.         
064800*                                                                 
064900     WRITE WK-C-TRANMAST.                                         
065000     IF  NOT WK-C-FS2-OK                                          
065100         DISPLAY "TRFBSYN - WRITE ERROR - TRANMAST"               
065200         DISPLAY "FILE STATUS IS " WK-C-FS2                       
065300     ELSE                                                         
065400         ADD 1 TO WK-C-RUN-TOTAL-ADDED                            
065500     END-IF.                                                      
065600 C310-INSERT-ONE-ROW-EX.                                          
065700     EXIT.                                                        
065800 EJECT                                                            
065900*---------------------------------------------------------------* 
066000* FINPH17                                                         
066100 D100-DISPLAY-RUN-TOTALS.                                         
066200*---------------------------------------------------------------* 
066300     MOVE WK-C-RUN-TOTAL-FETCHED TO WK-C-FETCHED-EDIT.            
066400     MOVE WK-C-RUN-TOTAL-STAGED  TO WK-C-STAGED-EDIT.             
066500     MOVE WK-C-RUN-TOTAL-SKIPPED TO WK-C-SKIPPED-EDIT.            
066600     MOVE WK-C-RUN-TOTAL-MERGED  TO WK-C-MERGED-EDIT.             
066700     MOVE WK-C-RUN-TOTAL-ADDED   TO WK-C-ADDED-EDIT.              
066800*                                                                 
066900     DISPLAY "TRFBSYN - BANK-FEED SYNC RUN TOTALS".               
067000     DISPLAY "  FEED ROWS FETCHED ... " WK-C-FETCHED-EDIT.        
067100     DISPLAY "  ROWS STAGED ......... " WK-C-STAGED-EDIT.         
067200     DISPLAY "  ROWS SKIPPED ........ " WK-C-SKIPPED-EDIT.        
067300     DISPLAY "  MASTER ROWS MERGED .. " WK-C-MERGED-EDIT.         
067400     DISPLAY "  MASTER ROWS ADDED ... " WK-C-ADDED-EDIT.          
067500 D199-DISPLAY-RUN-TOTALS-EX.                                      
067600     EXIT.                                                        
067700 EJECT                                                            
067800*---------------------------------------------------------------* 
067900*                   PROGRAM SUBROUTINE                         *  
068000*---------------------------------------------------------------* 
068100 Y900-ABNORMAL-TERMINATION.                                       
068200     PERFORM Z000-END-PROGRAM-ROUTINE.                            
068300     EXIT PROGRAM.                                                
068400*                                                                 
068500 Z000-END-PROGRAM-ROUTINE.                                        
068600     CLOSE FEEDIN.                                                
068700     CLOSE TRANMAST.                                              
068800     CLOSE STAGETXN.                                              
068900*                                                                 
069000 Z999-END-PROGRAM-ROUTINE-EX.                                     
069100     EXIT.                                                        
069200*                                                                 
069300******************************************************************
069400************** END OF PROGRAM SOURCE -  TRFBSYN ***************   
069500******************************************************************
069600                                                                  
069700                                                                  
