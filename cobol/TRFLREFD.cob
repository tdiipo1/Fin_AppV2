000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFLREFD.                                        
000500 AUTHOR.         R B HENG.                                        
000600 INSTALLATION.   FINANCE SYSTEMS - PERSONAL LEDGER.               
000700 DATE-WRITTEN.   20 AUG 1994.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       NONE.                                            
001000*                                                                 
001100*DESCRIPTION :  THIS IS THE REFERENCE DATA LOAD DRIVER FOR THE    
001200*               PERSONAL LEDGER SYSTEM.  IT LOADS, IN ORDER, THE  
001300*               CATEGORY TAXONOMY, THE MERCHANT STANDARDIZATION   
001400*               TABLE, THE CATEGORY ASSIGNMENT TABLE, THE ANNUAL  
001500*               BUDGET FILE AND THE EXCLUSION RULE FILE FROM THE  
001600*               DAY'S INBOUND SEQUENTIAL EXTRACTS INTO THE        
001700*               CORRESPONDING INDEXED MASTERS.  THIS STEP MUST    
001800*               RUN BEFORE TRFBIMPT AND TRFBENR - THOSE PROGRAMS  
001900*               VALIDATE AGAINST THE TABLES THIS PROGRAM BUILDS.  
002000*               UPSI-0 CONTROLS WHETHER A ROW ALREADY ON FILE IS  
002100*               REPLACED (UPSI-0 ON) OR LEFT ALONE AND COUNTED    
002200*               AS SKIPPED (UPSI-0 OFF) - SET BY THE OPERATOR     
002300*               IN THE DAILY JOB SCHEDULE ENTRY.                  
002400*                                                                 
002500*----------------------------------------------------------------*
002600* HISTORY OF MODIFICATION:                                        
002700*----------------------------------------------------------------*
002800* FINPF02 RBH    20/08/1994 - ORIGINAL PROGRAM, LOADS CATEGORY    
002900*                             AND MERCHANT MAP ONLY               
003000* FINPF05 RBH    22/04/1997 - ADDED CATEGORY MAP LOAD, B300       
003100* FINPF08 LKT    22/03/1999 - Y2K REVIEW, NO CHANGE REQUIRED      
003200* FINPF09 CHYP   05/05/2011 - REQ 14402 ADDED REPLACE-MODE VIA    
003300*                             UPSI-0, PREVIOUSLY ALWAYS SKIPPED   
003400*                             ROWS ALREADY ON FILE                
003500* FINPF13 TMPJAE 19/08/2004 - REQ 11950 ADDED BUDGET FILE LOAD,   
003600*                             B400, WITH SECTION/CATEGORY/        
003700*                             SUBCATEGORY TRIPLE RESOLUTION WHEN  
003800*                             BUD-SCSC-ID IS BLANK                
003900* FINPF18 TMPJAE 19/08/2004 - REQ 11950 ADDED EXCLUSION RULE      
004000*                             FILE LOAD, B500                     
004100* FINPF24 CHYP   17/08/2013 - REQ 15960 REJECT CATEGORY MAP AND   
004200*                             BUDGET ROWS WHOSE CATEGORY ID IS    
004300*                             NOT ON THE TAXONOMY, COUNT AS ERROR 
004400* FINPF29 AWN    11/02/2019 - REQ 18842 CALL TRFXCIDG TO ASSIGN   
004500*                             THE NEXT SCSC ID WHEN AN INCOMING   
004600*                             CATEGORY ROW HAS NO ID SUPPLIED     
004700* FINPF33 AWN    06/06/2016 - REQ 17701 WRITE PER-FILE TOTALS TO  
004800*                             THE RUN LOG FILE, WAS DISPLAY-ONLY  
004900*----------------------------------------------------------------*
005000 EJECT                                                            
005100**********************                                            
005200 ENVIRONMENT DIVISION.                                            
005300**********************                                            
005400 CONFIGURATION SECTION.                                           
005500 SOURCE-COMPUTER.  IBM-AS400.                                     
005600 OBJECT-COMPUTER.  IBM-AS400.                                     
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  
005800                   UPSI-0 IS UPSI-SWITCH-0                        
005900                     ON  STATUS IS U0-ON                          
006000                     OFF STATUS IS U0-OFF.                        
006100                                                                  
006200 INPUT-OUTPUT SECTION.                                            
006300 FILE-CONTROL.                                                    
006400     SELECT CATGIN  ASSIGN TO DATABASE-CATGIN                     
006500            ORGANIZATION      IS SEQUENTIAL                       
006600            FILE STATUS       IS WK-C-FILE-STATUS.                
006700     SELECT CATGTXN ASSIGN TO DATABASE-CATGTXN                    
006800            ORGANIZATION      IS INDEXED                          
006900            ACCESS MODE       IS DYNAMIC                          
007000            RECORD KEY        IS CATGTXN-CATGID                   
007100            FILE STATUS       IS WK-C-FS2.                        
007200     SELECT MRCHIN  ASSIGN TO DATABASE-MRCHIN                     
007300            ORGANIZATION      IS SEQUENTIAL                       
007400            FILE STATUS       IS WK-C-FILE-STATUS.                
007500     SELECT MERCMAP ASSIGN TO DATABASE-MERCMAP                    
007600            ORGANIZATION      IS INDEXED                          
007700            ACCESS MODE       IS DYNAMIC                          
007800            RECORD KEY        IS MERCMAP-RAWDESC                  
007900            FILE STATUS       IS WK-C-FS2.                        
008000     SELECT CATMIN  ASSIGN TO DATABASE-CATMIN                     
008100            ORGANIZATION      IS SEQUENTIAL                       
008200            FILE STATUS       IS WK-C-FILE-STATUS.                
008300     SELECT CATGMAP ASSIGN TO DATABASE-CATGMAP                    
008400            ORGANIZATION      IS INDEXED                          
008500            ACCESS MODE       IS DYNAMIC                          
008600            RECORD KEY        IS CATGMAP-UNMAPDESC                
008700            FILE STATUS       IS WK-C-FS2.                        
008800     SELECT BUDGIN  ASSIGN TO DATABASE-BUDGIN                     
008900            ORGANIZATION      IS SEQUENTIAL                       
009000            FILE STATUS       IS WK-C-FILE-STATUS.                
009100     SELECT BUDGREC ASSIGN TO DATABASE-BUDGREC                    
009200            ORGANIZATION      IS INDEXED                          
009300            ACCESS MODE       IS DYNAMIC                          
009400            RECORD KEY        IS BUDGREC-CATGID                   
009500            FILE STATUS       IS WK-C-FS2.                        
009600     SELECT EXCLIN  ASSIGN TO DATABASE-EXCLIN                     
009700            ORGANIZATION      IS SEQUENTIAL                       
009800            FILE STATUS       IS WK-C-FILE-STATUS.                
009900     SELECT EXCLRUL ASSIGN TO DATABASE-EXCLRUL                    
010000            ORGANIZATION      IS INDEXED                          
010100            ACCESS MODE       IS DYNAMIC                          
010200            RECORD KEY        IS EXCLRUL-VALUE                    
010300            FILE STATUS       IS WK-C-FS2.                        
010400     SELECT LOGFILE ASSIGN TO DATABASE-LOGFILE                    
010500            ORGANIZATION      IS SEQUENTIAL                       
010600            FILE STATUS       IS WK-C-FS3.                        
010700                                                                  
010800***************                                                   
010900 DATA DIVISION.                                                   
011000***************                                                   
011100 FILE SECTION.                                                    
011200***************                                                   
011300 FD  CATGIN                                                       
011400     LABEL RECORDS ARE OMITTED                                    
011500     DATA RECORD IS WK-C-CATGIN.                                  
011600 01  WK-C-CATGIN                    PIC X(98).                    
011700                                                                  
011800 FD  CATGTXN                                                      
011900     LABEL RECORDS ARE OMITTED                                    
012000     DATA RECORD IS WK-C-CATGTXN.                                 
012100 01  WK-C-CATGTXN.                                                
012200     COPY CATGTXN.                                                
012300                                                                  
012400 FD  MRCHIN                                                       
012500     LABEL RECORDS ARE OMITTED                                    
012600     DATA RECORD IS WK-C-MRCHIN.                                  
012700 01  WK-C-MRCHIN                    PIC X(107).                   
012800                                                                  
012900 FD  MERCMAP                                                      
013000     LABEL RECORDS ARE OMITTED                                    
013100     DATA RECORD IS WK-C-MERCMAP.                                 
013200 01  WK-C-MERCMAP.                                                
013300     COPY MERCMAP.                                                
013400                                                                  
013500 FD  CATMIN                                                       
013600     LABEL RECORDS ARE OMITTED                                    
013700     DATA RECORD IS WK-C-CATMIN.                                  
013800 01  WK-C-CATMIN                    PIC X(83).                    
013900                                                                  
014000 FD  CATGMAP                                                      
014100     LABEL RECORDS ARE OMITTED                                    
014200     DATA RECORD IS WK-C-CATGMAP.                                 
014300 01  WK-C-CATGMAP.                                                
014400     COPY CATGMAP.                                                
014500                                                                  
014600 FD  BUDGIN                                                       
014700     LABEL RECORDS ARE OMITTED                                    
014800     DATA RECORD IS WK-C-BUDGIN.                                  
014900 01  WK-C-BUDGIN.                                                 
015000     COPY BUDGIN.                                                 
015100                                                                  
015200 FD  BUDGREC                                                      
015300     LABEL RECORDS ARE OMITTED                                    
015400     DATA RECORD IS WK-C-BUDGREC.                                 
015500 01  WK-C-BUDGREC.                                                
015600     COPY BUDGREC.                                                
015700                                                                  
015800 FD  EXCLIN                                                       
015900     LABEL RECORDS ARE OMITTED                                    
016000     DATA RECORD IS WK-C-EXCLIN.                                  
016100 01  WK-C-EXCLIN                    PIC X(79).                    
016200                                                                  
016300 FD  EXCLRUL                                                      
016400     LABEL RECORDS ARE OMITTED                                    
016500     DATA RECORD IS WK-C-EXCLRUL.                                 
016600 01  WK-C-EXCLRUL.                                                
016700     COPY EXCLRUL.                                                
016800                                                                  
016900 FD  LOGFILE                                                      
017000     LABEL RECORDS ARE OMITTED                                    
017100     DATA RECORD IS WK-C-LOGFILE.                                 
017200 01  WK-C-LOGFILE                   PIC X(80).                    
017300                                                                  
017400*************************                                         
017500 WORKING-STORAGE SECTION.                                         
017600*************************                                         
017700 01  FILLER                          PIC X(24)        VALUE       
017800     "** PROGRAM TRFLREFD **".                                    
017900                                                                  
018000* ------------------ PROGRAM WORKING STORAGE -------------------* 
018200 COPY WKCMAREA.                                                   
018300 01    WK-C-FS-AREA.                                              
018400     05  WK-C-FS2                   PIC X(02).                    
018500         88  WK-C-FS2-OK                   VALUE "00".            
018600         88  WK-C-FS2-NOTFND               VALUE "23".            
018700         88  WK-C-FS2-DUPKEY                VALUE "22".           
018800         88  WK-C-FS2-EOF                   VALUE "10".           
018900     05  WK-C-FS3                   PIC X(02).                    
019000         88  WK-C-FS3-OK                   VALUE "00".            
019100     05  FILLER                     PIC X(04).                    
019200 01    WK-C-STAT-CATG.                                            
019300 COPY REFSTAT.                                                    
019400 01    WK-C-STAT-MRCH.                                            
019500 COPY REFSTAT.                                                    
019600 01    WK-C-STAT-CATM.                                            
019700 COPY REFSTAT.                                                    
019800 01    WK-C-STAT-BUDG.                                            
019900 COPY REFSTAT.                                                    
020000 01    WK-C-STAT-EXCL.                                            
020100 COPY REFSTAT.                                                    
020200 01    WK-C-LKCIDG-AREA.                                          
020300 COPY LKCIDG.                                                     
020400 01    WK-C-TRIPLE-FOUND-SW            PIC X(01).                 
020500     88  WK-C-TRIPLE-FOUND                  VALUE "Y".            
020600 01    WK-C-SECTION-WORK               PIC X(30).                 
020700 01    WK-C-SECTION-WORK-R REDEFINES WK-C-SECTION-WORK.           
020800     05  WK-C-SECTION-WORK-10           PIC X(10).                
020900     05  FILLER                         PIC X(20).                
021000 01    WK-C-CATEGORY-WORK              PIC X(30).                 
021100 01    WK-C-CATEGORY-WORK-R REDEFINES WK-C-CATEGORY-WORK.         
021200     05  WK-C-CATEGORY-WORK-10          PIC X(10).                
021300     05  FILLER                         PIC X(20).                
021400 01    WK-C-SUBCATG-WORK               PIC X(30).                 
021500 01    WK-C-LOGLINE                    PIC X(80).                 
021600 01    WK-C-LOGLINE-R REDEFINES WK-C-LOGLINE.                     
021700     05  WK-C-LOGLINE-FILE              PIC X(10).                
021800     05  FILLER                         PIC X(01).                
021900     05  WK-C-LOGLINE-COUNTS            PIC X(69).                
022000 01    WK-C-LOG-EDIT-TOTAL              PIC ZZZZ9.                
022100 01    WK-C-LOG-EDIT-INSERTED           PIC ZZZZ9.                
022200 01    WK-C-LOG-EDIT-UPDATED            PIC ZZZZ9.                
022300 01    WK-C-LOG-EDIT-SKIPPED            PIC ZZZZ9.                
022400 01    WK-C-LOG-EDIT-ERRORS             PIC ZZZZ9.                
022500 01    FILLER                         PIC X(04).                  
022600                                                                  
022700*****************                                                 
022800 LINKAGE SECTION.                                                 
022900*****************                                                 
023000 EJECT                                                            
023100*****************************                                     
023200 PROCEDURE DIVISION.                                              
023300*****************************                                     
023400 MAIN-MODULE.                                                     
023500     PERFORM A000-OPEN-FILES                                      
023600        THRU A099-OPEN-FILES-EX.                                  
023700     PERFORM B100-LOAD-CATEGORY                                   
023800        THRU B199-LOAD-CATEGORY-EX.                               
023900     PERFORM B200-LOAD-MERCHANT-MAP                               
024000        THRU B299-LOAD-MERCHANT-MAP-EX.                           
024100     PERFORM B300-LOAD-CATEGORY-MAP                               
024200        THRU B399-LOAD-CATEGORY-MAP-EX.                           
024300     PERFORM B400-LOAD-BUDGET                                     
024400        THRU B499-LOAD-BUDGET-EX.                                 
024500     PERFORM B500-LOAD-EXCLUSION-RULE                             
024600        THRU B599-LOAD-EXCLUSION-RULE-EX.                         
024700     PERFORM Z000-END-PROGRAM-ROUTINE                             
024800        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
024900     EXIT PROGRAM.                                                
025000                                                                  
025100*---------------------------------------------------------------* 
025200 A000-OPEN-FILES.                                                 
025300*---------------------------------------------------------------* 
025400     OPEN INPUT  CATGIN.                                          
025500     OPEN I-O    CATGTXN.                                         
025600     OPEN INPUT  MRCHIN.                                          
025700     OPEN I-O    MERCMAP.                                         
025800     OPEN INPUT  CATMIN.                                          
025900     OPEN I-O    CATGMAP.                                         
026000     OPEN INPUT  BUDGIN.                                          
026100     OPEN I-O    BUDGREC.                                         
026200     OPEN INPUT  EXCLIN.                                          
026300     OPEN I-O    EXCLRUL.                                         
026400     OPEN OUTPUT LOGFILE.                                         
026500     IF  NOT WK-C-FS3-OK                                          
026600         DISPLAY "TRFLREFD - OPEN FILE ERROR - LOGFILE"           
026700         DISPLAY "FILE STATUS IS " WK-C-FS3                       
026800         GO TO Y900-ABNORMAL-TERMINATION.                         
026900                                                                  
027000 A099-OPEN-FILES-EX.                                              
027100     EXIT.                                                        
027200                                                                  
027300*---------------------------------------------------------------* 
027400*  CATEGORY TAXONOMY LOAD                                         
027500*---------------------------------------------------------------* 
027600 B100-LOAD-CATEGORY.                                              
027700*---------------------------------------------------------------* 
027800     INITIALIZE WK-C-STATREC-REF IN WK-C-STAT-CATG.               
027900     PERFORM B110-READ-CATGIN                                     
028000        THRU B119-READ-CATGIN-EX                                  
028100        UNTIL WK-C-END-OF-FILE.                                   
028200     MOVE "CATEGORY  " TO WK-C-LOGLINE-FILE.                      
028300     PERFORM B900-WRITE-LOG-LINE                                  
028400        THRU B999-WRITE-LOG-LINE-EX.                              
028500                                                                  
028600 B199-LOAD-CATEGORY-EX.                                           
028700     EXIT.                                                        
028800                                                                  
028900 B110-READ-CATGIN.                                                
029000     READ CATGIN INTO WK-C-CATGTXN.                               
029100     IF  WK-C-END-OF-FILE                                         
029200         GO TO B119-READ-CATGIN-EX.                               
029300                                                                  
029400     ADD  1 TO WK-C-STAT-TOTAL IN WK-C-STAT-CATG.                 
029500                                                                  
029600* FINPF29                                                         
029700     IF  CATGTXN-CATGID = SPACES                                  
029800         CALL "TRFXCIDG" USING WK-C-LKCIDG-AREA                   
029900         IF  WK-C-LKCIDG-ERROR-CD NOT = SPACES                    
030000             ADD 1 TO WK-C-STAT-ERRORS IN WK-C-STAT-CATG          
030100             GO TO B119-READ-CATGIN-EX                            
030200         END-IF                                                   
030300         MOVE WK-C-LKCIDG-NEXT-ID TO CATGTXN-CATGID.              
030400                                                                  
030500     READ CATGTXN KEY IS CATGTXN-CATGID.                          
030600     IF  WK-C-FS2-OK                                              
030700         IF  U0-ON                                                
030800             REWRITE WK-C-CATGTXN                                 
030900             ADD 1 TO WK-C-STAT-UPDATED IN WK-C-STAT-CATG         
031000         ELSE                                                     
031100             ADD 1 TO WK-C-STAT-SKIPPED IN WK-C-STAT-CATG         
031200         END-IF                                                   
031300         GO TO B119-READ-CATGIN-EX.                               
031400                                                                  
031500     WRITE WK-C-CATGTXN.                                          
031600     ADD  1 TO WK-C-STAT-INSERTED IN WK-C-STAT-CATG.              
031700                                                                  
031800 B119-READ-CATGIN-EX.                                             
031900     EXIT.                                                        
032000                                                                  
032100*---------------------------------------------------------------* 
032200*  MERCHANT STANDARDIZATION TABLE LOAD                            
032300*---------------------------------------------------------------* 
032400 B200-LOAD-MERCHANT-MAP.                                          
032500*---------------------------------------------------------------* 
032600     INITIALIZE WK-C-STATREC-REF IN WK-C-STAT-MRCH.               
032700     PERFORM B210-READ-MRCHIN                                     
032800        THRU B219-READ-MRCHIN-EX                                  
032900        UNTIL WK-C-END-OF-FILE.                                   
033000     MOVE "MERCHANT  " TO WK-C-LOGLINE-FILE.                      
033100     MOVE WK-C-STATREC-REF IN WK-C-STAT-MRCH                      
033200          TO WK-C-STATREC-REF IN WK-C-STAT-CATG.                  
033300     PERFORM B900-WRITE-LOG-LINE                                  
033400        THRU B999-WRITE-LOG-LINE-EX.                              
033500                                                                  
033600 B299-LOAD-MERCHANT-MAP-EX.                                       
033700     EXIT.                                                        
033800                                                                  
033900 B210-READ-MRCHIN.                                                
034000     READ MRCHIN INTO WK-C-MERCMAP.                               
034100     IF  WK-C-END-OF-FILE                                         
034200         GO TO B219-READ-MRCHIN-EX.                               
034300                                                                  
034400     ADD  1 TO WK-C-STAT-TOTAL IN WK-C-STAT-MRCH.                 
034500                                                                  
034600     READ MERCMAP KEY IS MERCMAP-RAWDESC.                         
034700     IF  WK-C-FS2-OK                                              
034800         IF  U0-ON                                                
034900             REWRITE WK-C-MERCMAP                                 
035000             ADD 1 TO WK-C-STAT-UPDATED IN WK-C-STAT-MRCH         
035100         ELSE                                                     
035200             ADD 1 TO WK-C-STAT-SKIPPED IN WK-C-STAT-MRCH         
035300         END-IF                                                   
035400         GO TO B219-READ-MRCHIN-EX.                               
035500                                                                  
035600     WRITE WK-C-MERCMAP.                                          
035700     ADD  1 TO WK-C-STAT-INSERTED IN WK-C-STAT-MRCH.              
035800                                                                  
035900 B219-READ-MRCHIN-EX.                                             
036000     EXIT.                                                        
036100                                                                  
036200*---------------------------------------------------------------* 
036300*  CATEGORY ASSIGNMENT TABLE LOAD                                 
036400*---------------------------------------------------------------* 
036500 B300-LOAD-CATEGORY-MAP.                                          
036600*---------------------------------------------------------------* 
036700     INITIALIZE WK-C-STATREC-REF IN WK-C-STAT-CATM.               
036800     PERFORM B310-READ-CATMIN                                     
036900        THRU B319-READ-CATMIN-EX                                  
037000        UNTIL WK-C-END-OF-FILE.                                   
037100     MOVE "CATEGMAP  " TO WK-C-LOGLINE-FILE.                      
037200     MOVE WK-C-STATREC-REF IN WK-C-STAT-CATM                      
037300          TO WK-C-STATREC-REF IN WK-C-STAT-CATG.                  
037400     PERFORM B900-WRITE-LOG-LINE                                  
037500        THRU B999-WRITE-LOG-LINE-EX.                              
037600                                                                  
037700 B399-LOAD-CATEGORY-MAP-EX.                                       
037800     EXIT.                                                        
037900                                                                  
038000 B310-READ-CATMIN.                                                
038100     READ CATMIN INTO WK-C-CATGMAP.                               
038200     IF  WK-C-END-OF-FILE                                         
038300         GO TO B319-READ-CATMIN-EX.                               
038400                                                                  
038500     ADD  1 TO WK-C-STAT-TOTAL IN WK-C-STAT-CATM.                 
038600                                                                  
038700* FINPF24 - TARGET CATEGORY ID MUST BE ON THE TAXONOMY            
038800     MOVE CATGMAP-CATGID TO CATGTXN-CATGID.                       
038900     READ CATGTXN KEY IS CATGTXN-CATGID.                          
039000     IF  NOT WK-C-FS2-OK                                          
039100         ADD 1 TO WK-C-STAT-ERRORS IN WK-C-STAT-CATM              
039200         GO TO B319-READ-CATMIN-EX.                               
039300                                                                  
039400     READ CATGMAP KEY IS CATGMAP-UNMAPDESC.                       
039500     IF  WK-C-FS2-OK                                              
039600         IF  U0-ON                                                
039700             REWRITE WK-C-CATGMAP                                 
039800             ADD 1 TO WK-C-STAT-UPDATED IN WK-C-STAT-CATM         
039900         ELSE                                                     
040000             ADD 1 TO WK-C-STAT-SKIPPED IN WK-C-STAT-CATM         
040100         END-IF                                                   
040200         GO TO B319-READ-CATMIN-EX.                               
040300                                                                  
040400     WRITE WK-C-CATGMAP.                                          
040500     ADD  1 TO WK-C-STAT-INSERTED IN WK-C-STAT-CATM.              
040600                                                                  
040700 B319-READ-CATMIN-EX.                                             
040800     EXIT.                                                        
040900                                                                  
041000*---------------------------------------------------------------* 
041100*  ANNUAL BUDGET FILE LOAD                                        
041200*---------------------------------------------------------------* 
041300 B400-LOAD-BUDGET.                                                
041400*---------------------------------------------------------------* 
041500     INITIALIZE WK-C-STATREC-REF IN WK-C-STAT-BUDG.               
041600     PERFORM B410-READ-BUDGIN                                     
041700        THRU B419-READ-BUDGIN-EX                                  
041800        UNTIL WK-C-END-OF-FILE.                                   
041900     MOVE "BUDGET    " TO WK-C-LOGLINE-FILE.                      
042000     MOVE WK-C-STATREC-REF IN WK-C-STAT-BUDG                      
042100          TO WK-C-STATREC-REF IN WK-C-STAT-CATG.                  
042200     PERFORM B900-WRITE-LOG-LINE                                  
042300        THRU B999-WRITE-LOG-LINE-EX.                              
042400                                                                  
042500 B499-LOAD-BUDGET-EX.                                             
042600     EXIT.                                                        
042700                                                                  
042800 B410-READ-BUDGIN.                                                
042900     READ BUDGIN.                                                 
043000     IF  WK-C-END-OF-FILE                                         
043100         GO TO B419-READ-BUDGIN-EX.                               
043200                                                                  
043300     ADD  1 TO WK-C-STAT-TOTAL IN WK-C-STAT-BUDG.                 
043400                                                                  
043500     MOVE    SPACES                  TO    WK-C-BUDGREC.          
043600     MOVE    BUDGIN-AMOUNT           TO    BUDGREC-AMOUNT.        
043700     MOVE    BUDGIN-NOTE             TO    BUDGREC-NOTE.          
043800                                                                  
043900* FINPF13 - RESOLVE BY SECTION/CATEGORY/SUBCATEGORY WHEN NO ID    
044000     IF  BUDGIN-CATGID = SPACES                                   
044100         PERFORM B420-RESOLVE-TRIPLE                              
044200            THRU B429-RESOLVE-TRIPLE-EX                           
044300         IF  NOT WK-C-TRIPLE-FOUND                                
044400             ADD 1 TO WK-C-STAT-SKIPPED IN WK-C-STAT-BUDG         
044500             GO TO B419-READ-BUDGIN-EX                            
044600         END-IF                                                   
044700     ELSE                                                         
044800         MOVE BUDGIN-CATGID TO CATGTXN-CATGID                     
044900         READ CATGTXN KEY IS CATGTXN-CATGID                       
045000         IF  NOT WK-C-FS2-OK                                      
045100             ADD 1 TO WK-C-STAT-ERRORS IN WK-C-STAT-BUDG          
045200             GO TO B419-READ-BUDGIN-EX                            
045300         END-IF                                                   
045400         MOVE BUDGIN-CATGID TO BUDGREC-CATGID                     
045500     END-IF.                                                      
045600                                                                  
045700     READ BUDGREC KEY IS BUDGREC-CATGID.                          
045800     IF  WK-C-FS2-OK                                              
045900         IF  U0-ON                                                
046000             REWRITE WK-C-BUDGREC                                 
046100             ADD 1 TO WK-C-STAT-UPDATED IN WK-C-STAT-BUDG         
046200         ELSE                                                     
046300             ADD 1 TO WK-C-STAT-SKIPPED IN WK-C-STAT-BUDG         
046400         END-IF                                                   
046500         GO TO B419-READ-BUDGIN-EX.                               
046600                                                                  
046700     WRITE WK-C-BUDGREC.                                          
046800     ADD  1 TO WK-C-STAT-INSERTED IN WK-C-STAT-BUDG.              
046900                                                                  
047000 B419-READ-BUDGIN-EX.                                             
047100     EXIT.                                                        
047200                                                                  
047300*---------------------------------------------------------------* 
047400* FINPF13  SECTION/CATEGORY/SUBCATEGORY TRIPLE RESOLUTION - THE   
047500*          TAXONOMY FILE HAS NO ALTERNATE KEY ON THIS TRIPLE SO   
047600*          IT IS SCANNED SEQUENTIALLY, CASE-INSENSITIVE, TRIMMED. 
047700 B420-RESOLVE-TRIPLE.                                             
047800*---------------------------------------------------------------* 
047900     MOVE "N" TO WK-C-TRIPLE-FOUND-SW.                            
048000     MOVE BUDGIN-SECTION TO WK-C-SECTION-WORK.                    
048100     MOVE BUDGIN-CATEGORY TO WK-C-CATEGORY-WORK.                  
048200     MOVE BUDGIN-SUBCATG TO WK-C-SUBCATG-WORK.                    
048300     INSPECT WK-C-SECTION-WORK CONVERTING                         
048400             "abcdefghijklmnopqrstuvwxyz"                         
048500          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        
048600     INSPECT WK-C-CATEGORY-WORK CONVERTING                        
048700             "abcdefghijklmnopqrstuvwxyz"                         
048800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        
048900     INSPECT WK-C-SUBCATG-WORK CONVERTING                         
049000             "abcdefghijklmnopqrstuvwxyz"                         
049100          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        
049200                                                                  
049300     CLOSE CATGTXN.                                               
049400     OPEN INPUT CATGTXN.                                          
049500     PERFORM B430-SCAN-TAXONOMY                                   
049600        THRU B439-SCAN-TAXONOMY-EX                                
049700        UNTIL WK-C-FS2-EOF OR WK-C-TRIPLE-FOUND.                  
049800     CLOSE CATGTXN.                                               
049900     OPEN I-O CATGTXN.                                            
050000                                                                  
050100 B429-RESOLVE-TRIPLE-EX.                                          
050200     EXIT.                                                        
050300                                                                  
050400 B430-SCAN-TAXONOMY.                                              
050500     READ CATGTXN NEXT RECORD.                                    
050600     IF  WK-C-FS2-EOF                                             
050700         GO TO B439-SCAN-TAXONOMY-EX.                             
050800     IF  CATGTXN-SECTION = WK-C-SECTION-WORK                      
050900         AND CATGTXN-CATEGORY = WK-C-CATEGORY-WORK                
051000         AND CATGTXN-SUBCATG = WK-C-SUBCATG-WORK                  
051100         MOVE "Y" TO WK-C-TRIPLE-FOUND-SW                         
051200         MOVE CATGTXN-CATGID TO BUDGREC-CATGID.                   
051300                                                                  
051400 B439-SCAN-TAXONOMY-EX.                                           
051500     EXIT.                                                        
051600                                                                  
051700*---------------------------------------------------------------* 
051800*  EXCLUSION RULE FILE LOAD                                       
051900*---------------------------------------------------------------* 
052000 B500-LOAD-EXCLUSION-RULE.                                        
052100*---------------------------------------------------------------* 
052200     INITIALIZE WK-C-STATREC-REF IN WK-C-STAT-EXCL.               
052300     PERFORM B510-READ-EXCLIN                                     
052400        THRU B519-READ-EXCLIN-EX                                  
052500        UNTIL WK-C-END-OF-FILE.                                   
052600     MOVE "EXCLUSION " TO WK-C-LOGLINE-FILE.                      
052700     MOVE WK-C-STATREC-REF IN WK-C-STAT-EXCL                      
052800          TO WK-C-STATREC-REF IN WK-C-STAT-CATG.                  
052900     PERFORM B900-WRITE-LOG-LINE                                  
053000        THRU B999-WRITE-LOG-LINE-EX.                              
053100                                                                  
053200 B599-LOAD-EXCLUSION-RULE-EX.                                     
053300     EXIT.                                                        
053400                                                                  
053500 B510-READ-EXCLIN.                                                
053600     READ EXCLIN INTO WK-C-EXCLRUL.                               
053700     IF  WK-C-END-OF-FILE                                         
053800         GO TO B519-READ-EXCLIN-EX.                               
053900                                                                  
054000     ADD  1 TO WK-C-STAT-TOTAL IN WK-C-STAT-EXCL.                 
054100                                                                  
054200     READ EXCLRUL KEY IS EXCLRUL-VALUE.                           
054300     IF  WK-C-FS2-OK                                              
054400         IF  U0-ON                                                
054500             REWRITE WK-C-EXCLRUL                                 
054600             ADD 1 TO WK-C-STAT-UPDATED IN WK-C-STAT-EXCL         
054700         ELSE                                                     
054800             ADD 1 TO WK-C-STAT-SKIPPED IN WK-C-STAT-EXCL         
054900         END-IF                                                   
055000         GO TO B519-READ-EXCLIN-EX.                               
055100                                                                  
055200     WRITE WK-C-EXCLRUL.                                          
055300     ADD  1 TO WK-C-STAT-INSERTED IN WK-C-STAT-EXCL.              
055400                                                                  
055500 B519-READ-EXCLIN-EX.                                             
055600     EXIT.                                                        
055700                                                                  
055800*---------------------------------------------------------------* 
055900* FINPF33                                                         
056000 B900-WRITE-LOG-LINE.                                             
056100*---------------------------------------------------------------* 
056200     MOVE SPACES TO WK-C-LOGLINE-COUNTS.                          
056300     MOVE WK-C-STAT-TOTAL    IN WK-C-STAT-CATG                    
056400                               TO WK-C-LOG-EDIT-TOTAL.            
056500     MOVE WK-C-STAT-INSERTED IN WK-C-STAT-CATG                    
056600                               TO WK-C-LOG-EDIT-INSERTED.         
056700     MOVE WK-C-STAT-UPDATED  IN WK-C-STAT-CATG                    
056800                               TO WK-C-LOG-EDIT-UPDATED.          
056900     MOVE WK-C-STAT-SKIPPED  IN WK-C-STAT-CATG                    
057000                               TO WK-C-LOG-EDIT-SKIPPED.          
057100     MOVE WK-C-STAT-ERRORS   IN WK-C-STAT-CATG                    
057200                               TO WK-C-LOG-EDIT-ERRORS.           
057300     STRING "T="  WK-C-LOG-EDIT-TOTAL                             
057400            " I=" WK-C-LOG-EDIT-INSERTED                          
057500            " U=" WK-C-LOG-EDIT-UPDATED                           
057600            " S=" WK-C-LOG-EDIT-SKIPPED                           
057700            " E=" WK-C-LOG-EDIT-ERRORS  DELIMITED BY SIZE         
057800            INTO WK-C-LOGLINE-COUNTS.                             
057900     WRITE WK-C-LOGFILE FROM WK-C-LOGLINE.                        
058000                                                                  
058100 B999-WRITE-LOG-LINE-EX.                                          
058200     EXIT.                                                        
058300                                                                  
058400*---------------------------------------------------------------* 
058500*                   PROGRAM SUBROUTINE                         *  
058600*---------------------------------------------------------------* 
058700 Y900-ABNORMAL-TERMINATION.                                       
058800     PERFORM Z000-END-PROGRAM-ROUTINE.                            
058900     EXIT PROGRAM.                                                
059000                                                                  
059100 Z000-END-PROGRAM-ROUTINE.                                        
059200     CLOSE CATGIN  CATGTXN  MRCHIN  MERCMAP.                      
059300     CLOSE CATMIN  CATGMAP  BUDGIN  BUDGREC.                      
059400     CLOSE EXCLIN  EXCLRUL  LOGFILE.                              
059500                                                                  
059600 Z999-END-PROGRAM-ROUTINE-EX.                                     
059700     EXIT.                                                        
059800                                                                  
059900******************************************************************
060000************** END OF PROGRAM SOURCE -  TRFLREFD ***************  
060100******************************************************************
060200                                                                  
