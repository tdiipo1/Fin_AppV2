000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFBENR.                                         
000500 AUTHOR.         R B HENG.                                        
000600 INSTALLATION.   FINANCE SYSTEMS - PERSONAL LEDGER.               
000700 DATE-WRITTEN.   15 NOV 1995.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       NONE.                                            
001000*                                                                 
001100*DESCRIPTION :  THIS IS A BATCH DRIVER TO ENRICH THE TRANSACTION  
001200*               MASTER (TRANMAST) FOR ANY ROW STILL MISSING A     
001300*               STANDARDIZED MERCHANT OR A CATEGORY ID.  A CLEAN  
001400*               DESCRIPTION IS DERIVED WHEN BLANK, THE MERCHANT   
001500*               STANDARDIZATION TABLE (MERCMAP) AND THE CATEGORY  
001600*               ASSIGNMENT TABLE (CATGMAP) ARE BOTH LOADED ONCE   
001700*               AT START-UP AND SCANNED IN MEMORY FOR EVERY ROW.  
001800*NOTE        :  THE MERCHANT/CATEGORY MATCH HERE IS NOT THE SAME  
001900*               AS THE IMPORT-TIME EXACT MATCH DONE BY TRFVMRCH/  
002000*               TRFVCATG (SEE THOSE PROGRAMS) - THIS ROUTINE ALSO 
002100*               MATCHES ON THE CLEANED DESCRIPTION AND ON THE     
002200*               STANDARDIZED MERCHANT NAME ITSELF, SO IT IS BUILT 
002300*               INLINE RATHER THAN BY CALLING THOSE ROUTINES.     
002400*NOTE        :  ALL DESCRIPTION COMPARES IN THIS PROGRAM ARE      
002500*               CASE-INSENSITIVE, INCLUDING THE "EXACT" RAW-      
002600*               DESCRIPTION STEP, SO ONE MERCMAP ROW COVERS A     
002700*               DESCRIPTION REGARDLESS OF HOW THE BANK CASED IT.  
002800*                                                                 
002900*----------------------------------------------------------------*
003000* HISTORY OF MODIFICATION:                                        
003100*----------------------------------------------------------------*
003200* FINPN01 RBH    15/11/1995 - ORIGINAL PROGRAM                    
003300* FINPN06 LKT    22/03/1999 - Y2K REVIEW, NO CHANGE REQUIRED      
003400* FINPN10 TMPJAE 19/06/2001 - REQ 10091 ADD TX-CLEAN-DESC/        
003500*                             TX-STD-MERCHANT TO TRANMAST, THIS   
003600*                             PROGRAM NOW POPULATES THEM INSTEAD  
003700*                             OF CATEGORY-ID BEING THE ONLY       
003800*                             ENRICHMENT OUTPUT                   
003900* FINPN17 CHYP   05/05/2011 - REQ 14402 SKIP MERCMAP/CATGMAP ROWS 
004000*                             WHERE THE ACTIVE SWITCH IS "N"      
004100* FINPN21 AWN    11/02/2019 - REQ 18842 COUNT ROWS ENRICHED FOR   
004200*                             THE RUN-TOTALS DISPLAY              
004300*----------------------------------------------------------------*
004400 EJECT                                                            
004500**********************                                            
004600 ENVIRONMENT DIVISION.                                            
004700**********************                                            
004800 CONFIGURATION SECTION.                                           
004900 SOURCE-COMPUTER.  IBM-AS400.                                     
005000 OBJECT-COMPUTER.  IBM-AS400.                                     
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  
005200                    UPSI-0 IS UPSI-SWITCH-0                       
005300                      ON  STATUS IS U0-ON                         
005400                      OFF STATUS IS U0-OFF.                       
005500                                                                  
005600 INPUT-OUTPUT SECTION.                                            
005700 FILE-CONTROL.                                                    
005800     SELECT TRANMAST ASSIGN TO DATABASE-TRANMAST                  
005900            ORGANIZATION      IS SEQUENTIAL                       
006000            FILE STATUS       IS WK-C-FILE-STATUS.                
006100                                                                  
006200     SELECT MERCMAP  ASSIGN TO DATABASE-MERCMAP                   
006300            ORGANIZATION      IS SEQUENTIAL                       
006400            FILE STATUS       IS WK-C-FS2.                        
006500                                                                  
006600     SELECT CATGMAP  ASSIGN TO DATABASE-CATGMAP                   
006700            ORGANIZATION      IS SEQUENTIAL                       
006800            FILE STATUS       IS WK-C-FS3.                        
006900                                                                  
007000***************                                                   
007100 DATA DIVISION.                                                   
007200***************                                                   
007300 FILE SECTION.                                                    
007400***************                                                   
007500 FD  TRANMAST                                                     
007600     LABEL RECORDS ARE OMITTED                                    
007700     DATA RECORD IS WK-C-TRANMAST.                                
007800 01  WK-C-TRANMAST.                                               
007900     COPY TRANMAST.                                               
008000                                                                  
008100 FD  MERCMAP                                                      
008200     LABEL RECORDS ARE OMITTED                                    
008300     DATA RECORD IS WK-C-MERCMAP.                                 
008400 01  WK-C-MERCMAP.                                                
008500     COPY MERCMAP.                                                
008600                                                                  
008700 FD  CATGMAP                                                      
008800     LABEL RECORDS ARE OMITTED                                    
008900     DATA RECORD IS WK-C-CATGMAP.                                 
009000 01  WK-C-CATGMAP.                                                
009100     COPY CATGMAP.                                                
009200                                                                  
009300*************************                                         
009400 WORKING-STORAGE SECTION.                                         
009500*************************                                         
009600 01  FILLER                          PIC X(24)        VALUE       
009700     "** PROGRAM TRFBENR **".                                     
009800                                                                  
009900* ------------------ PROGRAM WORKING STORAGE -------------------* 
010000 COPY WKCMAREA.                                                   
010100 01    WK-C-FS-AREA.                                              
010200     05  WK-C-FS2                     PIC X(02).                  
010300         88  WK-C-FS2-OK                    VALUE "00".           
010400         88  WK-C-FS2-EOF                   VALUE "10".           
010500     05  WK-C-FS3                     PIC X(02).                  
010600         88  WK-C-FS3-OK                    VALUE "00".           
010700         88  WK-C-FS3-EOF                   VALUE "10".           
010800     05  FILLER                        PIC X(04).                 
010900                                                                  
011000* FINPN01 - MERCHANT STANDARDIZATION TABLE, LOADED ONCE           
011100 01    WK-C-MM-MAX                  PIC 9(05)        COMP         
011200                                     VALUE 2000.                  
011300 01    WK-C-MM-COUNT                PIC 9(05)        COMP         
011400                                     VALUE ZERO.                  
011500 01    WK-C-MM-SUB                  PIC 9(05)        COMP.        
011600 01    WK-C-MM-MATCH-POS            PIC 9(05)        COMP.        
011700 01    WK-C-MM-TABLE.                                             
011800     05  WK-C-MM-ENTRY OCCURS 2000 TIMES                          
011900                       INDEXED BY WK-C-MM-NDX.                    
012000         10  WK-C-MM-RAWDESC           PIC X(60).                 
012100         10  WK-C-MM-STDNAME           PIC X(40).                 
012200         10  WK-C-MM-STDNAME-UPPER     PIC X(40).                 
012300 01    WK-C-MERCH-FOUND-SW           PIC X(01).                   
012400     88  WK-C-MERCH-FOUND                  VALUE "Y".             
012500                                                                  
012600* FINPN01 - CATEGORY ASSIGNMENT TABLE, LOADED ONCE                
012700 01    WK-C-CM-MAX                  PIC 9(05)        COMP         
012800                                     VALUE 2000.                  
012900 01    WK-C-CM-COUNT                PIC 9(05)        COMP         
013000                                     VALUE ZERO.                  
013100 01    WK-C-CM-SUB                  PIC 9(05)        COMP.        
013200 01    WK-C-CM-MATCH-POS            PIC 9(05)        COMP.        
013300 01    WK-C-CM-TABLE.                                             
013400     05  WK-C-CM-ENTRY OCCURS 2000 TIMES                          
013500                       INDEXED BY WK-C-CM-NDX.                    
013600         10  WK-C-CM-UNMAPDESC         PIC X(60).                 
013700         10  WK-C-CM-CATGID            PIC X(08).                 
013800 01    WK-C-CATG-FOUND-SW            PIC X(01).                   
013900     88  WK-C-CATG-FOUND                   VALUE "Y".             
014000                                                                  
014100 01    WK-C-MATCH-UPPER              PIC X(60).                   
014200                                                                  
014300* FINPN10 - DESCRIPTION CLEANING WORK AREA (R7)                   
014400 01    WK-C-DESC-RAW                 PIC X(60).                   
014500 01    WK-C-DESC-STRIP               PIC X(60).                   
014600 01    WK-C-DESC-SCAN-I              PIC 9(02)        COMP.       
014700 01    WK-C-DESC-OUT-J               PIC 9(02)        COMP.       
014800 01    WK-C-DESC-COLLAPSE            PIC X(60).                   
014900 01    WK-C-COLLAPSE-CTR             PIC 9(02)        COMP.       
015000 01    WK-C-DESC-TRIM                PIC X(60).                   
015100 01    WK-C-DESC-TRIM-POS            PIC 9(02)        COMP.       
015200 01    WK-C-DESC-TITLE                PIC X(60).                  
015300 01    WK-C-TC-I                     PIC 9(02)        COMP.       
015400                                                                  
015500 01    WK-C-DESC-WORK                PIC X(60).                   
015600 01    WK-C-DESC-WORK-R REDEFINES WK-C-DESC-WORK.                 
015700     05  WK-C-DESC-WORK-30             PIC X(30).                 
015800     05  FILLER                        PIC X(30).                 
015900                                                                  
016000 01    WK-C-RUN-TOTAL-READ           PIC 9(07)        COMP        
016100                                      VALUE ZERO.                 
016200 01    WK-C-RUN-TOTAL-ENRICHED       PIC 9(07)        COMP        
016300                                      VALUE ZERO.                 
016400 01    WK-C-READ-EDIT                PIC 9(07).                   
016500 01    WK-C-READ-EDIT-R REDEFINES WK-C-READ-EDIT.                 
016600     05  FILLER                        PIC 9(07).                 
016700 01    WK-C-ENRICHED-EDIT            PIC 9(07).                   
016800 01    FILLER                         PIC X(04).                  
016900                                                                  
017000*********************************************                     
017100 PROCEDURE DIVISION.                                              
017200*********************************************                     
017300 MAIN-MODULE.                                                     
017400     PERFORM A000-OPEN-FILES                                      
017500        THRU A099-OPEN-FILES-EX.                                  
017600     PERFORM A100-LOAD-MERCHANT-TABLE                             
017700        THRU A199-LOAD-MERCHANT-TABLE-EX.                         
017800     PERFORM A200-LOAD-CATEGORY-TABLE                             
017900        THRU A299-LOAD-CATEGORY-TABLE-EX.                         
018000     PERFORM B000-ENRICH-ALL-ROWS                                 
018100        THRU B099-ENRICH-ALL-ROWS-EX.                             
018200     PERFORM C100-DISPLAY-RUN-TOTALS                              
018300        THRU C199-DISPLAY-RUN-TOTALS-EX.                          
018400     PERFORM Z000-END-PROGRAM-ROUTINE                             
018500        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
018600     EXIT PROGRAM.                                                
018700                                                                  
018800*---------------------------------------------------------------* 
018900 A000-OPEN-FILES.                                                 
019000*---------------------------------------------------------------* 
019100     OPEN I-O TRANMAST.                                           
019200     IF  NOT WK-C-SUCCESSFUL                                      
019300         DISPLAY "TRFBENR - OPEN FILE ERROR - TRANMAST"           
019400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
019500         GO TO Y900-ABNORMAL-TERMINATION.                         
019600                                                                  
019700 A099-OPEN-FILES-EX.                                              
019800     EXIT.                                                        
019900                                                                  
020000*---------------------------------------------------------------* 
020100 A100-LOAD-MERCHANT-TABLE.                                        
020200*---------------------------------------------------------------* 
020300     OPEN INPUT MERCMAP.                                          
020400     IF  NOT WK-C-FS2-OK                                          
020500         DISPLAY "TRFBENR - OPEN FILE ERROR - MERCMAP"            
020600         DISPLAY "FILE STATUS IS " WK-C-FS2                       
020700         GO TO Y900-ABNORMAL-TERMINATION.                         
020800                                                                  
020900     MOVE    ZERO                    TO    WK-C-MM-COUNT.         
021000     PERFORM A110-READ-NEXT-MERCHANT                              
021100        THRU A119-READ-NEXT-MERCHANT-EX                           
021200        UNTIL WK-C-FS2-EOF                                        
021300           OR WK-C-MM-COUNT = WK-C-MM-MAX.                        
021400     CLOSE MERCMAP.                                               
021500                                                                  
021600 A199-LOAD-MERCHANT-TABLE-EX.                                     
021700     EXIT.                                                        
021800                                                                  
021900 A110-READ-NEXT-MERCHANT.                                         
022000     READ MERCMAP.                                                
022100     IF  WK-C-FS2-EOF                                             
022200         GO TO A119-READ-NEXT-MERCHANT-EX.                        
022300* FINPN17                                                         
022400     IF  MERCMAP-ACTIVE-SW NOT = "Y"                              
022500         GO TO A119-READ-NEXT-MERCHANT-EX.                        
022600                                                                  
022700     ADD  1                          TO    WK-C-MM-COUNT.         
022800     SET  WK-C-MM-NDX                TO    WK-C-MM-COUNT.         
022900     MOVE MERCMAP-RAWDESC  TO WK-C-MM-RAWDESC (WK-C-MM-NDX).      
023000     INSPECT WK-C-MM-RAWDESC (WK-C-MM-NDX)                        
023100             CONVERTING                                           
023200             "abcdefghijklmnopqrstuvwxyz"                         
023300          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        
023400     MOVE MERCMAP-STDNAME  TO WK-C-MM-STDNAME (WK-C-MM-NDX).      
023500     MOVE MERCMAP-STDNAME                                         
023600                       TO WK-C-MM-STDNAME-UPPER (WK-C-MM-NDX).    
023700     INSPECT WK-C-MM-STDNAME-UPPER (WK-C-MM-NDX)                  
023800             CONVERTING                                           
023900             "abcdefghijklmnopqrstuvwxyz"                         
024000          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        
024100                                                                  
024200 A119-READ-NEXT-MERCHANT-EX.                                      
024300     EXIT.                                                        
024400                                                                  
024500*---------------------------------------------------------------* 
024600 A200-LOAD-CATEGORY-TABLE.                                        
024700*---------------------------------------------------------------* 
024800     OPEN INPUT CATGMAP.                                          
024900     IF  NOT WK-C-FS3-OK                                          
025000         DISPLAY "TRFBENR - OPEN FILE ERROR - CATGMAP"            
025100         DISPLAY "FILE STATUS IS " WK-C-FS3                       
025200         GO TO Y900-ABNORMAL-TERMINATION.                         
025300                                                                  
025400     MOVE    ZERO                    TO    WK-C-CM-COUNT.         
025500     PERFORM A210-READ-NEXT-CATEGORY                              
025600        THRU A219-READ-NEXT-CATEGORY-EX                           
025700        UNTIL WK-C-FS3-EOF                                        
025800           OR WK-C-CM-COUNT = WK-C-CM-MAX.                        
025900     CLOSE CATGMAP.                                               
026000                                                                  
026100 A299-LOAD-CATEGORY-TABLE-EX.                                     
026200     EXIT.                                                        
026300                                                                  
026400 A210-READ-NEXT-CATEGORY.                                         
026500     READ CATGMAP.                                                
026600     IF  WK-C-FS3-EOF                                             
026700         GO TO A219-READ-NEXT-CATEGORY-EX.                        
026800* FINPN17                                                         
026900     IF  CATGMAP-ACTIVE-SW NOT = "Y"                              
027000         GO TO A219-READ-NEXT-CATEGORY-EX.                        
027100                                                                  
027200     ADD  1                          TO    WK-C-CM-COUNT.         
027300     SET  WK-C-CM-NDX                TO    WK-C-CM-COUNT.         
027400     MOVE CATGMAP-UNMAPDESC                                       
027500                       TO WK-C-CM-UNMAPDESC (WK-C-CM-NDX).        
027600     INSPECT WK-C-CM-UNMAPDESC (WK-C-CM-NDX)                      
027700             CONVERTING                                           
027800             "abcdefghijklmnopqrstuvwxyz"                         
027900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        
028000     MOVE CATGMAP-CATGID   TO WK-C-CM-CATGID (WK-C-CM-NDX).       
028100                                                                  
028200 A219-READ-NEXT-CATEGORY-EX.                                      
028300     EXIT.                                                        
028400                                                                  
028500*---------------------------------------------------------------* 
028600 B000-ENRICH-ALL-ROWS.                                            
028700*---------------------------------------------------------------* 
028800     PERFORM B010-READ-AND-ENRICH                                 
028900        THRU B019-READ-AND-ENRICH-EX                              
029000        UNTIL WK-C-END-OF-FILE.                                   
029100                                                                  
029200 B099-ENRICH-ALL-ROWS-EX.                                         
029300     EXIT.                                                        
029400                                                                  
029500*---------------------------------------------------------------* 
029600 B010-READ-AND-ENRICH.                                            
029700*---------------------------------------------------------------* 
029800     READ TRANMAST.                                               
029900     IF  WK-C-END-OF-FILE                                         
030000         GO TO B019-READ-AND-ENRICH-EX.                           
030100                                                                  
030200     ADD     1                       TO    WK-C-RUN-TOTAL-READ.   
030300     IF  TX-STD-MERCHANT NOT = SPACES                             
030400           AND TX-CATEGORY-ID NOT = SPACES                        
030500         GO TO B019-READ-AND-ENRICH-EX.                           
030600                                                                  
030700     IF  TX-CLEAN-DESC = SPACES                                   
030800         PERFORM B100-CLEAN-DESCRIPTION                           
030900            THRU B199-CLEAN-DESCRIPTION-EX.                       
031000                                                                  
031100     PERFORM B200-MERCHANT-LOOKUP                                 
031200        THRU B299-MERCHANT-LOOKUP-EX.                             
031300     PERFORM B300-CATEGORY-LOOKUP                                 
031400        THRU B399-CATEGORY-LOOKUP-EX.                             
031500                                                                  
031600     REWRITE WK-C-TRANMAST.                                       
031700     ADD     1               TO    WK-C-RUN-TOTAL-ENRICHED.       
031800                                                                  
031900 B019-READ-AND-ENRICH-EX.                                         
032000     EXIT.                                                        
032100                                                                  
032200*---------------------------------------------------------------* 
032300* FINPN10  R7 - DESCRIPTION CLEANING                              
032400 B100-CLEAN-DESCRIPTION.                                          
032500*---------------------------------------------------------------* 
032600     MOVE    TX-DESCRIPTION          TO    WK-C-DESC-RAW.         
032700     PERFORM B110-STRIP-STORE-NUM                                 
032800        THRU B119-STRIP-STORE-NUM-EX.                             
032900     PERFORM B150-COLLAPSE-DESC                                   
033000        THRU B159-COLLAPSE-DESC-EX.                               
033100     PERFORM B160-TRIM-LEADING                                    
033200        THRU B169-TRIM-LEADING-EX.                                
033300     PERFORM B170-TITLE-CASE-DESC                                 
033400        THRU B179-TITLE-CASE-DESC-EX.                             
033500     MOVE    WK-C-DESC-TITLE         TO    TX-CLEAN-DESC.         
033600                                                                  
033700 B199-CLEAN-DESCRIPTION-EX.                                       
033800     EXIT.                                                        
033900                                                                  
034000*---------------------------------------------------------------* 
034100* REMOVE "#" (OPTIONAL SPACES) FOLLOWED BY DIGITS                 
034200 B110-STRIP-STORE-NUM.                                            
034300*---------------------------------------------------------------* 
034400     MOVE    SPACES                  TO    WK-C-DESC-STRIP.       
034500     MOVE    1                       TO    WK-C-DESC-OUT-J.       
034600     PERFORM B120-SCAN-ONE-CHAR                                   
034700        THRU B129-SCAN-ONE-CHAR-EX                                
034800        VARYING WK-C-DESC-SCAN-I FROM 1 BY 1                      
034900           UNTIL WK-C-DESC-SCAN-I > 60.                           
035000                                                                  
035100 B119-STRIP-STORE-NUM-EX.                                         
035200     EXIT.                                                        
035300                                                                  
035400 B120-SCAN-ONE-CHAR.                                              
035500     IF  WK-C-DESC-RAW (WK-C-DESC-SCAN-I : 1) = "#"               
035600         PERFORM B130-SKIP-SPACES                                 
035700            THRU B139-SKIP-SPACES-EX                              
035800         PERFORM B140-SKIP-DIGITS                                 
035900            THRU B149-SKIP-DIGITS-EX                              
036000     ELSE                                                         
036100         IF  WK-C-DESC-OUT-J NOT > 60                             
036200             MOVE WK-C-DESC-RAW (WK-C-DESC-SCAN-I : 1)            
036300               TO WK-C-DESC-STRIP (WK-C-DESC-OUT-J : 1)           
036400             ADD  1                  TO    WK-C-DESC-OUT-J        
036500         END-IF                                                   
036600     END-IF.                                                      
036700                                                                  
036800 B129-SCAN-ONE-CHAR-EX.                                           
036900     EXIT.                                                        
037000                                                                  
037100 B130-SKIP-SPACES.                                                
037200     PERFORM B131-SKIP-ONE-SPACE                                  
037300        THRU B132-SKIP-ONE-SPACE-EX                               
037400        UNTIL WK-C-DESC-SCAN-I >= 60                              
037500           OR WK-C-DESC-RAW (WK-C-DESC-SCAN-I + 1 : 1)            
037600                  NOT = SPACE.                                    
037700                                                                  
037800 B139-SKIP-SPACES-EX.                                             
037900     EXIT.                                                        
038000                                                                  
038100 B131-SKIP-ONE-SPACE.                                             
038200     ADD     1                       TO    WK-C-DESC-SCAN-I.      
038300                                                                  
038400 B132-SKIP-ONE-SPACE-EX.                                          
038500     EXIT.                                                        
038600                                                                  
038700 B140-SKIP-DIGITS.                                                
038800     PERFORM B141-SKIP-ONE-DIGIT                                  
038900        THRU B142-SKIP-ONE-DIGIT-EX                               
039000        UNTIL WK-C-DESC-SCAN-I >= 60                              
039100           OR WK-C-DESC-RAW (WK-C-DESC-SCAN-I + 1 : 1)            
039200                  NOT NUMERIC.                                    
039300                                                                  
039400 B149-SKIP-DIGITS-EX.                                             
039500     EXIT.                                                        
039600                                                                  
039700 B141-SKIP-ONE-DIGIT.                                             
039800     ADD     1                       TO    WK-C-DESC-SCAN-I.      
039900                                                                  
040000 B142-SKIP-ONE-DIGIT-EX.                                          
040100     EXIT.                                                        
040200                                                                  
040300*---------------------------------------------------------------* 
040400* COLLAPSE RUNS OF BLANKS TO A SINGLE SPACE                       
040500 B150-COLLAPSE-DESC.                                              
040600*---------------------------------------------------------------* 
040700     MOVE    WK-C-DESC-STRIP         TO    WK-C-DESC-COLLAPSE.    
040800     PERFORM B151-COLLAPSE-PASS                                   
040900        VARYING WK-C-COLLAPSE-CTR FROM 1 BY 1                     
041000           UNTIL WK-C-COLLAPSE-CTR > 10.                          
041100                                                                  
041200                                                                  
041300 B159-COLLAPSE-DESC-EX.                                           
041400     EXIT.                                                        
041500                                                                  
041600 B151-COLLAPSE-PASS.                                              
041700     INSPECT WK-C-DESC-COLLAPSE REPLACING ALL "  " BY " ".        
041800                                                                  
041900*---------------------------------------------------------------* 
042000* LEFT-JUSTIFY - DROP LEADING BLANKS LEFT BY THE STRIP STEP       
042100 B160-TRIM-LEADING.                                               
042200*---------------------------------------------------------------* 
042300     MOVE    SPACES                  TO    WK-C-DESC-TRIM.        
042400     MOVE    1                       TO    WK-C-DESC-TRIM-POS.    
042500     PERFORM B161-FIND-FIRST-CHAR                                 
042600        UNTIL WK-C-DESC-TRIM-POS >= 60                            
042700           OR WK-C-DESC-COLLAPSE (WK-C-DESC-TRIM-POS : 1)         
042800                  NOT = SPACE.                                    
042900     MOVE    WK-C-DESC-COLLAPSE (WK-C-DESC-TRIM-POS :)            
043000                                 TO    WK-C-DESC-TRIM.            
043100                                                                  
043200 B169-TRIM-LEADING-EX.                                            
043300     EXIT.                                                        
043400                                                                  
043500 B161-FIND-FIRST-CHAR.                                            
043600     ADD     1                       TO    WK-C-DESC-TRIM-POS.    
043700                                                                  
043800*---------------------------------------------------------------* 
043900* TITLE CASE - FIRST LETTER OF EACH WORD UPPER, REST LOWER        
044000 B170-TITLE-CASE-DESC.                                            
044100*---------------------------------------------------------------* 
044200     MOVE    WK-C-DESC-TRIM          TO    WK-C-DESC-TITLE.       
044300     INSPECT WK-C-DESC-TITLE CONVERTING                           
044400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                         
044500          TO "abcdefghijklmnopqrstuvwxyz".                        
044600     PERFORM B171-TITLE-ONE-CHAR                                  
044700        THRU B179-TITLE-ONE-CHAR-EX                               
044800        VARYING WK-C-TC-I FROM 1 BY 1                             
044900           UNTIL WK-C-TC-I > 60.                                  
045000                                                                  
045100 B179-TITLE-CASE-DESC-EX.                                         
045200     EXIT.                                                        
045300                                                                  
045400 B171-TITLE-ONE-CHAR.                                             
045500     IF  WK-C-TC-I = 1                                            
045600         INSPECT WK-C-DESC-TITLE (WK-C-TC-I : 1) CONVERTING       
045700                 "abcdefghijklmnopqrstuvwxyz"                     
045800              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                     
045900     ELSE                                                         
046000         IF  WK-C-DESC-TITLE (WK-C-TC-I - 1 : 1) = SPACE          
046100             INSPECT WK-C-DESC-TITLE (WK-C-TC-I : 1) CONVERTING   
046200                     "abcdefghijklmnopqrstuvwxyz"                 
046300                  TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                 
046400         END-IF                                                   
046500     END-IF.                                                      
046600                                                                  
046700 B179-TITLE-ONE-CHAR-EX.                                          
046800     EXIT.                                                        
046900                                                                  
047000*---------------------------------------------------------------* 
047100 B200-MERCHANT-LOOKUP.                                            
047200*---------------------------------------------------------------* 
047300     MOVE    "N"                     TO    WK-C-MERCH-FOUND-SW.   
047400                                                                  
047500     IF  TX-RAW-DESC NOT = SPACES                                 
047600         MOVE TX-RAW-DESC             TO    WK-C-MATCH-UPPER      
047700         INSPECT WK-C-MATCH-UPPER CONVERTING                      
047800                 "abcdefghijklmnopqrstuvwxyz"                     
047900              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                     
048000         PERFORM B210-SCAN-MM-RAWDESC                             
048100            THRU B219-SCAN-MM-RAWDESC-EX                          
048200            VARYING WK-C-MM-SUB FROM 1 BY 1                       
048300               UNTIL WK-C-MM-SUB > WK-C-MM-COUNT                  
048400                  OR WK-C-MERCH-FOUND.                            
048500                                                                  
048600     IF  NOT WK-C-MERCH-FOUND                                     
048700           AND TX-CLEAN-DESC NOT = SPACES                         
048800         MOVE TX-CLEAN-DESC           TO    WK-C-MATCH-UPPER      
048900         INSPECT WK-C-MATCH-UPPER CONVERTING                      
049000                 "abcdefghijklmnopqrstuvwxyz"                     
049100              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                     
049200         PERFORM B220-SCAN-MM-CLEANDESC                           
049300            THRU B229-SCAN-MM-CLEANDESC-EX                        
049400            VARYING WK-C-MM-SUB FROM 1 BY 1                       
049500               UNTIL WK-C-MM-SUB > WK-C-MM-COUNT                  
049600                  OR WK-C-MERCH-FOUND.                            
049700                                                                  
049800     IF  WK-C-MERCH-FOUND                                         
049900         SET  WK-C-MM-NDX            TO    WK-C-MM-MATCH-POS      
050000         MOVE WK-C-MM-STDNAME (WK-C-MM-NDX)                       
050100                                      TO    TX-STD-MERCHANT       
050200     ELSE                                                         
050300         MOVE TX-CLEAN-DESC          TO    TX-STD-MERCHANT.       
050400                                                                  
050500 B299-MERCHANT-LOOKUP-EX.                                         
050600     EXIT.                                                        
050700                                                                  
050800 B210-SCAN-MM-RAWDESC.                                            
050900     SET  WK-C-MM-NDX                TO    WK-C-MM-SUB.           
051000     IF  WK-C-MATCH-UPPER = WK-C-MM-RAWDESC (WK-C-MM-NDX)         
051100         MOVE "Y"                    TO    WK-C-MERCH-FOUND-SW    
051200         SET  WK-C-MM-MATCH-POS      TO    WK-C-MM-SUB.           
051300                                                                  
051400 B219-SCAN-MM-RAWDESC-EX.                                         
051500     EXIT.                                                        
051600                                                                  
051700 B220-SCAN-MM-CLEANDESC.                                          
051800     SET  WK-C-MM-NDX                TO    WK-C-MM-SUB.           
051900     IF  WK-C-MATCH-UPPER = WK-C-MM-RAWDESC (WK-C-MM-NDX)         
052000           OR WK-C-MATCH-UPPER                                    
052100                  = WK-C-MM-STDNAME-UPPER (WK-C-MM-NDX)           
052200         MOVE "Y"                    TO    WK-C-MERCH-FOUND-SW    
052300         SET  WK-C-MM-MATCH-POS      TO    WK-C-MM-SUB.           
052400                                                                  
052500 B229-SCAN-MM-CLEANDESC-EX.                                       
052600     EXIT.                                                        
052700                                                                  
052800*---------------------------------------------------------------* 
052900 B300-CATEGORY-LOOKUP.                                            
053000*---------------------------------------------------------------* 
053100     MOVE    "N"                     TO    WK-C-CATG-FOUND-SW.    
053200                                                                  
053300     IF  TX-STD-MERCHANT NOT = SPACES                             
053400         MOVE TX-STD-MERCHANT         TO    WK-C-MATCH-UPPER      
053500         INSPECT WK-C-MATCH-UPPER CONVERTING                      
053600                 "abcdefghijklmnopqrstuvwxyz"                     
053700              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                     
053800         PERFORM B310-SCAN-CM-UNMAPDESC                           
053900            THRU B319-SCAN-CM-UNMAPDESC-EX                        
054000            VARYING WK-C-CM-SUB FROM 1 BY 1                       
054100               UNTIL WK-C-CM-SUB > WK-C-CM-COUNT                  
054200                  OR WK-C-CATG-FOUND.                             
054300                                                                  
054400     IF  WK-C-CATG-FOUND                                          
054500         SET  WK-C-CM-NDX            TO    WK-C-CM-MATCH-POS      
054600         MOVE WK-C-CM-CATGID (WK-C-CM-NDX)                        
054700                                      TO    TX-CATEGORY-ID.       
054800                                                                  
054900 B399-CATEGORY-LOOKUP-EX.                                         
055000     EXIT.                                                        
055100                                                                  
055200 B310-SCAN-CM-UNMAPDESC.                                          
055300     SET  WK-C-CM-NDX                TO    WK-C-CM-SUB.           
055400     IF  WK-C-MATCH-UPPER = WK-C-CM-UNMAPDESC (WK-C-CM-NDX)       
055500         MOVE "Y"                    TO    WK-C-CATG-FOUND-SW     
055600         SET  WK-C-CM-MATCH-POS      TO    WK-C-CM-SUB.           
055700                                                                  
055800 B319-SCAN-CM-UNMAPDESC-EX.                                       
055900     EXIT.                                                        
056000                                                                  
056100*---------------------------------------------------------------* 
056200* FINPN21                                                         
056300 C100-DISPLAY-RUN-TOTALS.                                         
056400*---------------------------------------------------------------* 
056500     MOVE    WK-C-RUN-TOTAL-READ     TO    WK-C-READ-EDIT.        
056600     MOVE    WK-C-RUN-TOTAL-ENRICHED TO    WK-C-ENRICHED-EDIT.    
056700                                                                  
056800     DISPLAY "TRFBENR - ENRICHMENT RUN TOTALS".                   
056900     DISPLAY "  ROWS READ .......... " WK-C-READ-EDIT.            
057000     DISPLAY "  ROWS ENRICHED ...... " WK-C-ENRICHED-EDIT.        
057100                                                                  
057200 C199-DISPLAY-RUN-TOTALS-EX.                                      
057300     EXIT.                                                        
057400                                                                  
057500*---------------------------------------------------------------* 
057600*                   PROGRAM SUBROUTINE                         *  
057700*---------------------------------------------------------------* 
057800 Y900-ABNORMAL-TERMINATION.                                       
057900     PERFORM Z000-END-PROGRAM-ROUTINE.                            
058000     EXIT PROGRAM.                                                
058100                                                                  
058200 Z000-END-PROGRAM-ROUTINE.                                        
058300     CLOSE TRANMAST.                                              
058400     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE             
058500         DISPLAY "TRFBENR - CLOSE FILE ERROR - TRANMAST"          
058600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              
058700                                                                  
058800 Z999-END-PROGRAM-ROUTINE-EX.                                     
058900     EXIT.                                                        
059000                                                                  
059100******************************************************************
059200************** END OF PROGRAM SOURCE -  TRFBENR ***************   
059300******************************************************************
059400                                                                  
059500                                                                  
