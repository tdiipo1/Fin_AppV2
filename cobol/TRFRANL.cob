000100**************************                                        
000200 IDENTIFICATION DIVISION.                                         
000300**************************                                        
000400 PROGRAM-ID.     TRFRANL.                                         
000500 AUTHOR.         R B HENG.                                        
000600 INSTALLATION.   FINANCE SYSTEMS - PERSONAL LEDGER.               
000700 DATE-WRITTEN.   01 DEC 1995.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       NONE.                                            
001000*                                                                 
001100*DESCRIPTION :  READS THE POSTED TRANSACTION MASTER (TRANMAST)    
001200*               TOGETHER WITH THE CATEGORY TAXONOMY (CATGTXN) AND 
001300*               THE ANNUAL BUDGET FILE (BUDGREC) AND PRINTS THE   
001400*               FOUR ANALYTICS REPORTS - MONTHLY NET INCOME (1),  
001500*               BUDGET VS ACTUAL BY SECTION (2), TOP SPENDING     
001600*               ENTITIES (3), AND BUDGET PROGRESS BY SECTION (4), 
001700*               PLUS AN UNNUMBERED CATEGORY BREAKDOWN ANALYTIC    
001800*               FOR THE CURRENT MONTH, BUDGET-FREE, ON UPSI-4.    
001900*               EXCLUDED ROWS (TX-EXCLUDED = "Y") ARE LEFT OUT OF 
002000*               EVERY REPORT.  REPORT SELECTION IS BY UPSI SWITCH,
002100*               SET BY THE OPERATOR BEFORE THE RUN.  THE REPORTING
002200*               PERIOD AND THE TOP-ENTITY GROUPING KEY ARE HELD AS
002300*               RUN PARAMETERS, FETCHED THROUGH TRFXPARM SO THEY  
002400*               NEED NOT BE RECOMPILED FOR EVERY REQUEST.         
002500*NOTE        :  WHEN RUN-PARAMETER ENTITYNAME IS SUPPLIED THE     
002600*               PROGRAM ALSO PRINTS A PERIOD TIME SERIES AND A    
002700*               TRANSACTION DRILL-DOWN FOR THAT ONE ENTITY - THE  
002800*               SAME ONE-OFF-REQUEST SHAPE AS THE TRFXGSPA-STYLE  
002900*               PARAMETER CODES USED THROUGHOUT THIS SYSTEM.      
003000*                                                                 
003100*----------------------------------------------------------------*
003200*HISTORY OF MODIFICATION:                                         
003300*----------------------------------------------------------------*
003400*FINPD01 RBH    01/12/1995 - ORIGINAL PROGRAM, REQ 7740           
003500*FINPD04 LKT    09/09/1998 - Y2K REVIEW - TX-DATE AND BUD-SCSC-ID 
003600*                            BREAKDOWNS ALREADY CCYYMMDD/CCYYMM,  
003700*                            NO CHANGE MADE                       
003800*FINPD08 TMPJAE 19/06/2001 - REQ 10091 ADD THE RPTSTART/RPTEND    
003900*                            PERIOD PARAMETERS FOR REPORT 2 -     
004000*                            PREVIOUSLY HARD CODED TO THE YEAR    
004100*FINPD12 CHYP   22/11/2004 - REQ 13320 ADD THE SPENDING BASELINE  
004200*                            SECTION UNDER REPORT 1 (R8)          
004300*FINPD16 AWN    11/02/2019 - REQ 18842 TOP ENTITIES GENERALISED TO
004400*                            GROUP BY MERCHANT, CATEGORY,         
004500*                            SUBCATEGORY OR SECTION VIA THE       
004600*                            TOPENTGRP RUN PARAMETER, AND THE     
004700*                            ENTITYNAME/ENTITYGRP/ENTITYGRAN ONE- 
004800*                            OFF TIME SERIES AND DRILL-DOWN ADDED 
004900*FINPD20 CHYP   21/09/2020 - REQ 19488 ADD CATEGORY BREAKDOWN     
005000*                            ANALYTIC FOR THE CURRENT MONTH,      
005100*                            SECTION AND CATEGORY LEVEL, BUDGET-  
005200*                            FREE, ON UPSI-4                      
005300*----------------------------------------------------------------*
005400 EJECT                                                            
005500***********************                                           
005600 ENVIRONMENT DIVISION.                                            
005700***********************                                           
005800 CONFIGURATION SECTION.                                           
005900 SOURCE-COMPUTER.  IBM-AS400.                                     
006000 OBJECT-COMPUTER.  IBM-AS400.                                     
006100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  
006200                    C01 IS TOP-OF-FORM                            
006300                    UPSI-0 IS UPSI-SWITCH-0                       
006400                      ON  STATUS IS U0-ON                         
006500                      OFF STATUS IS U0-OFF                        
006600                    UPSI-1 IS UPSI-SWITCH-1                       
006700                      ON  STATUS IS U1-ON                         
006800                      OFF STATUS IS U1-OFF                        
006900                    UPSI-2 IS UPSI-SWITCH-2                       
007000                      ON  STATUS IS U2-ON                         
007100                      OFF STATUS IS U2-OFF                        
007200                    UPSI-3 IS UPSI-SWITCH-3                       
007300                      ON  STATUS IS U3-ON                         
007400                      OFF STATUS IS U3-OFF                        
007500                    UPSI-4 IS UPSI-SWITCH-4                       
007600                      ON  STATUS IS U4-ON                         
007700                      OFF STATUS IS U4-OFF.                       
007800*                                                                 
007900 INPUT-OUTPUT SECTION.                                            
008000 FILE-CONTROL.                                                    
008100     SELECT TRANMAST ASSIGN TO DATABASE-TRANMAST                  
008200            ORGANIZATION      IS SEQUENTIAL                       
008300            FILE STATUS       IS WK-C-FILE-STATUS.                
008400     SELECT CATGTXN  ASSIGN TO DATABASE-CATGTXN                   
008500            ORGANIZATION      IS SEQUENTIAL                       
008600            FILE STATUS       IS WK-C-FS2.                        
008700     SELECT BUDGREC  ASSIGN TO DATABASE-BUDGREC                   
008800            ORGANIZATION      IS SEQUENTIAL                       
008900            FILE STATUS       IS WK-C-FS3.                        
009000     SELECT RPTFILE  ASSIGN TO DATABASE-RPTFILE                   
009100            ORGANIZATION      IS SEQUENTIAL                       
009200            FILE STATUS       IS WK-C-FS4.                        
009300*                                                                 
009400****************                                                  
009500 DATA DIVISION.                                                   
009600****************                                                  
009700 FILE SECTION.                                                    
009800****************                                                  
009900 FD  TRANMAST                                                     
010000     LABEL RECORDS ARE OMITTED                                    
010100     DATA RECORD IS WK-C-TRANMAST.                                
010200 01  WK-C-TRANMAST.                                               
010300     COPY TRANMAST.                                               
010400*                                                                 
010500 FD  CATGTXN                                                      
010600     LABEL RECORDS ARE OMITTED                                    
010700     DATA RECORD IS WK-C-CATGTXN.                                 
010800 01  WK-C-CATGTXN.                                                
010900     COPY CATGTXN.                                                
011000*                                                                 
011100 FD  BUDGREC                                                      
011200     LABEL RECORDS ARE OMITTED                                    
011300     DATA RECORD IS WK-C-BUDGREC.                                 
011400 01  WK-C-BUDGREC.                                                
011500     COPY BUDGREC.                                                
011600*                                                                 
011700 FD  RPTFILE                                                      
011800     LABEL RECORDS ARE OMITTED                                    
011900     DATA RECORD IS WK-C-RPTLINE.                                 
012000 01  WK-C-RPTLINE                   PIC X(132).                   
012100*                                                                 
012200**************************                                        
012300 WORKING-STORAGE SECTION.                                         
012400**************************                                        
012500 01  FILLER                         PIC X(24)        VALUE        
012600     "** PROGRAM TRFRANL **".                                     
012700*                                                                 
012800*------------------- PROGRAM WORKING STORAGE --------------------*
012900 COPY WKCMAREA.                                                   
013000 01    WK-C-FS-AREA.                                              
013100     05  WK-C-FS2                   PIC X(02).                    
013200         88  WK-C-FS2-OK                  VALUE "00".             
013300         88  WK-C-FS2-EOF                 VALUE "10".             
013400     05  WK-C-FS3                   PIC X(02).                    
013500         88  WK-C-FS3-OK                  VALUE "00".             
013600         88  WK-C-FS3-EOF                 VALUE "10".             
013700     05  WK-C-FS4                   PIC X(02).                    
013800         88  WK-C-FS4-OK                  VALUE "00".             
013900     05  FILLER                     PIC X(02).                    
014000*                                                                 
014100*----------------- RUN PARAMETERS FROM TRFXPARM -----------------*
014200 01    WK-C-PARM-RPTSTART            PIC 9(08) VALUE ZEROES.      
014300 01    WK-C-RPTSTART-BRKDN REDEFINES WK-C-PARM-RPTSTART.          
014400     05  WK-C-RPS-CCYY               PIC 9(04).                   
014500     05  WK-C-RPS-MM                 PIC 9(02).                   
014600     05  WK-C-RPS-DD                 PIC 9(02).                   
014700 01    WK-C-PARM-RPTEND              PIC 9(08) VALUE ZEROES.      
014800 01    WK-C-RPTEND-BRKDN REDEFINES WK-C-PARM-RPTEND.              
014900     05  WK-C-RPE-CCYY               PIC 9(04).                   
015000     05  WK-C-RPE-MM                 PIC 9(02).                   
015100     05  WK-C-RPE-DD                 PIC 9(02).                   
015200 01    WK-C-PARM-TOPGRP              PIC X(01) VALUE "D".         
015300 01    WK-C-PARM-ENTNAME             PIC X(40) VALUE SPACES.      
015400 01    WK-C-PARM-ENTGRP              PIC X(01) VALUE "D".         
015500 01    WK-C-PARM-ENTGRAN             PIC X(01) VALUE "M".         
015600*                                                                 
015700*------------------- CATEGORY TAXONOMY TABLE --------------------*
015800* LOADED FROM CATGTXN - JOIN TARGET FOR THE BUDGET, TOP-ENTITY AND
015900* SECTION REPORTS.  ALSO CARRIES THE PERIOD-BUDGET, ACTUAL AND    
016000* BASELINE ACCUMULATORS COMPUTED AGAINST EACH CATEGORY BELOW.     
016100 01    WK-C-CATEGORY-TABLE.                                       
016200     05  WK-C-CAT-ENTRY OCCURS 2000 TIMES                         
016300                        INDEXED BY WK-C-CAT-IX.                   
016400         10  WK-C-CAT-ID            PIC X(08).                    
016500         10  WK-C-CAT-SECTION       PIC X(30).                    
016600         10  WK-C-CAT-CATEGORY      PIC X(30).                    
016700         10  WK-C-CAT-SUBCATG       PIC X(30).                    
016800         10  WK-C-CAT-ANN-BUDGET    PIC S9(07)V9(02).             
016900         10  WK-C-CAT-PER-BUDGET    PIC S9(09)V9(04).             
017000         10  WK-C-CAT-ACTUAL        PIC S9(09)V9(02).             
017100         10  WK-C-CAT-BASE-TOTAL    PIC S9(09)V9(02).             
017200         10  WK-C-CAT-ACTUAL-MONTH  PIC S9(09)V9(02).             
017300 01    WK-C-CAT-COUNT               PIC 9(04)  COMP VALUE ZERO.   
017400*                                                                 
017500*--------------------- SECTION TOTALS TABLE ---------------------*
017600 01    WK-C-SECTION-TABLE.                                        
017700     05  WK-C-SCT-ENTRY OCCURS 200 TIMES                          
017800                        INDEXED BY WK-C-SCT-IX.                   
017900         10  WK-C-SCT-NAME          PIC X(30).                    
018000         10  WK-C-SCT-ACTUAL        PIC S9(09)V9(02).             
018100         10  WK-C-SCT-ANN-BUDGET    PIC S9(09)V9(02).             
018200 01    WK-C-SCT-COUNT               PIC 9(04)  COMP VALUE ZERO.   
018300*                                                                 
018400*----------------- MONTHLY INCOME/EXPENSE TABLE -----------------*
018500 01    WK-C-MONTH-TABLE.                                          
018600     05  WK-C-MTH-ENTRY OCCURS 120 TIMES                          
018700                        INDEXED BY WK-C-MTH-IX.                   
018800         10  WK-C-MTH-CCYYMM        PIC X(06).                    
018900         10  WK-C-MTH-INCOME        PIC S9(09)V9(02).             
019000         10  WK-C-MTH-EXPENSE       PIC S9(09)V9(02).             
019100 01    WK-C-MTH-COUNT               PIC 9(04)  COMP VALUE ZERO.   
019200*                                                                 
019300*----------------------- TOP-ENTITY TABLE -----------------------*
019400 01    WK-C-ENTITY-TABLE.                                         
019500     05  WK-C-ENT-ENTRY OCCURS 2000 TIMES                         
019600                        INDEXED BY WK-C-ENT-IX.                   
019700         10  WK-C-ENT-NAME          PIC X(40).                    
019800         10  WK-C-ENT-TOTAL         PIC S9(09)V9(02).             
019900         10  WK-C-ENT-TXN-COUNT     PIC 9(06)  COMP.              
020000 01    WK-C-ENT-COUNT               PIC 9(04)  COMP VALUE ZERO.   
020100*                                                                 
020200*----------------- ENTITY TIME-SERIES/DRILLDOWN -----------------*
020300 01    WK-C-TS-TABLE.                                             
020400     05  WK-C-TS-ENTRY OCCURS 400 TIMES                           
020500                        INDEXED BY WK-C-TS-IX.                    
020600         10  WK-C-TS-PERIOD         PIC X(08).                    
020700         10  WK-C-TS-TOTAL          PIC S9(09)V9(02).             
020800         10  WK-C-TS-TXN-COUNT      PIC 9(06)  COMP.              
020900 01    WK-C-TS-COUNT                PIC 9(04)  COMP VALUE ZERO.   
021000 01    WK-C-DD-TABLE.                                             
021100     05  WK-C-DD-ENTRY OCCURS 200 TIMES                           
021200                        INDEXED BY WK-C-DD-IX.                    
021300         10  WK-C-DD-DATE           PIC 9(08).                    
021400         10  WK-C-DD-DESC           PIC X(60).                    
021500         10  WK-C-DD-AMOUNT         PIC S9(07)V9(02).             
021600 01    WK-C-DD-COUNT                PIC 9(04)  COMP VALUE ZERO.   
021700*                                                                 
021800*-------------- DAY-ORDINAL TABLE (R9 YEAR-RATIO) ---------------*
021900* CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR -   
022000* PLUS A SEPARATE LEAP-DAY ADJUSTMENT BELOW.  GOOD ENOUGH FOR A   
022100* DAYS-IN-PERIOD COUNT - NOT USED FOR CALENDAR PRINTING.          
022200 01    WK-C-CUM-DAYS-LIT            PIC X(36) VALUE               
022300       "000031059090120151181212243273304334".                    
022400 01    WK-C-CUM-DAYS-TABLE REDEFINES WK-C-CUM-DAYS-LIT.           
022500     05  WK-C-CUM-DAYS              PIC 9(03) OCCURS 12 TIMES.    
022600*                                                                 
022700*------------------------ MISC WORK AREA ------------------------*
022800 01    WK-C-MAXDATE                 PIC 9(08) VALUE ZEROES.       
022900 01    WK-C-MAXDATE-BRKDN REDEFINES WK-C-MAXDATE.                 
023000     05  WK-C-MXD-CCYY              PIC 9(04).                    
023100     05  WK-C-MXD-MM                PIC 9(02).                    
023200     05  WK-C-MXD-DD                PIC 9(02).                    
023300 01    WK-C-BASELINE-MONTHS         PIC 9(03) COMP VALUE 12.      
023400 01    WK-C-BASELINE-START-CCYYMM   PIC 9(06) VALUE ZEROES.       
023500 01    WK-C-PROGRESS-CCYYMM         PIC 9(06) VALUE ZEROES.       
023600 01    WK-C-YEAR-RATIO              PIC 9(01)V9(04) VALUE ZERO.   
023700 01    WK-C-DAYS-IN-PERIOD          PIC 9(05)  COMP VALUE ZERO.   
023800 01    WK-C-ORD-START               PIC 9(08)  COMP VALUE ZERO.   
023900 01    WK-C-ORD-END                 PIC 9(08)  COMP VALUE ZERO.   
024000 01    WK-C-ORD-RESULT               PIC 9(08)  COMP VALUE ZERO.  
024100 01    WK-C-ORD-CCYY                PIC 9(04)  COMP VALUE ZERO.   
024200 01    WK-C-ORD-MM                  PIC 9(02)  COMP VALUE ZERO.   
024300 01    WK-C-ORD-DD                  PIC 9(02)  COMP VALUE ZERO.   
024400 01    WK-C-TOT-BUDGET               PIC S9(09)V9(02) VALUE ZERO. 
024500 01    WK-C-TOT-ACTUAL               PIC S9(09)V9(02) VALUE ZERO. 
024600 01    WK-C-VARIANCE                 PIC S9(09)V9(02) VALUE ZERO. 
024700 01    WK-C-RPT-STATUS               PIC X(11) VALUE SPACES.      
024800 01    WK-C-GROUP-CODE-WORK          PIC X(01) VALUE SPACES.      
024900 01    WK-C-GROUP-VALUE-WORK         PIC X(40) VALUE SPACES.      
025000 01    WK-C-SUBSCR                  PIC 9(04)  COMP VALUE ZERO.   
025100 01    WK-C-SUBSCR2                 PIC 9(04)  COMP VALUE ZERO.   
025200 01    WK-C-SWAP-SW                 PIC X(01)  VALUE "N".         
025300     88  WK-C-SWAP-MADE                   VALUE "Y".              
025400*                                                                 
025500 01    WK-C-BL-CCYY                 PIC 9(04)  COMP VALUE ZERO.   
025600 01    WK-C-BL-MM                   PIC 9(02)  COMP VALUE ZERO.   
025700 01    WK-C-BL-MM-WORK              PIC S9(03) COMP VALUE ZERO.   
025800 01    WK-C-ORD-LEAP-WORK           PIC 9(04)  COMP VALUE ZERO.   
025900 01    WK-C-ORD-LEAP-REM            PIC 9(04)  COMP VALUE ZERO.   
026000*                                                                 
026100 01    WK-C-SEARCH-CATID            PIC X(08)  VALUE SPACES.      
026200 01    WK-C-TX-CCYYMM               PIC X(06)  VALUE SPACES.      
026300*                                                                 
026400 01    WK-C-MTH-HOLD.                                             
026500     05  FILLER                     PIC X(06).                    
026600     05  FILLER                     PIC S9(09)V9(02).             
026700     05  FILLER                     PIC S9(09)V9(02).             
026800 01    WK-C-MTH-NET                  PIC S9(09)V9(02) VALUE ZERO. 
026900*                                                                 
027000 01    WK-C-BASE-AVG                 PIC S9(09)V9(02) VALUE ZERO. 
027100 01    WK-C-BASE-PROJ                PIC S9(09)V9(02) VALUE ZERO. 
027200 01    WK-C-BASE-PROJ-Q              PIC S9(07)V9(02) VALUE ZERO. 
027300*                                                                 
027400 01    WK-C-BRK-SECTION              PIC X(30) VALUE SPACES.      
027500 01    WK-C-SCT-SUB-BUDGET           PIC S9(09)V9(02) VALUE ZERO. 
027600 01    WK-C-SCT-SUB-ACTUAL           PIC S9(09)V9(02) VALUE ZERO. 
027700 01    WK-C-CAT-HOLD.                                             
027800     05  FILLER                     PIC X(08).                    
027900     05  FILLER                     PIC X(30).                    
028000     05  FILLER                     PIC X(30).                    
028100     05  FILLER                     PIC X(30).                    
028200     05  FILLER                     PIC S9(07)V9(02).             
028300     05  FILLER                     PIC S9(09)V9(04).             
028400     05  FILLER                     PIC S9(09)V9(02).             
028500     05  FILLER                     PIC S9(09)V9(02).             
028600     05  FILLER                     PIC S9(09)V9(02).             
028700*                                                                 
028800 01    WK-C-TOP-N                    PIC 9(04)  COMP VALUE ZERO.  
028900 01    WK-C-ENT-HOLD.                                             
029000     05  FILLER                     PIC X(40).                    
029100     05  FILLER                     PIC S9(09)V9(02).             
029200     05  FILLER                     PIC 9(06) COMP.               
029300*                                                                 
029400 01    WK-C-SCT-HOLD.                                             
029500     05  FILLER                     PIC X(30).                    
029600     05  FILLER                     PIC S9(09)V9(02).             
029700     05  FILLER                     PIC S9(09)V9(02).             
029800 01    WK-C-SCT-MTH-BUDGET           PIC S9(09)V9(02) VALUE ZERO. 
029900 01    WK-C-SCT-PERCENT              PIC S9(05)V9(02) VALUE ZERO. 
030000*                                                                 
030100 01    WK-C-TS-PERIOD-WORK          PIC X(08) VALUE SPACES.       
030200 01    WK-C-TS-HOLD.                                              
030300     05  FILLER                     PIC X(08).                    
030400     05  FILLER                     PIC S9(09)V9(02).             
030500     05  FILLER                     PIC 9(06) COMP.               
030600*                                                                 
030700*----------------------- PRINT EDIT AREAS -----------------------*
030800 01    WK-C-RPT-TITLE                PIC X(40) VALUE SPACES.      
030900 01    WK-C-RPT-NUM-EDIT             PIC ZZZZZ9.                  
031000 01    WK-C-RPT-AMT-EDIT             PIC -9999999.99.             
031100 01    WK-C-RPT-PCT-EDIT             PIC -999.99.                 
031200 01    WK-C-RPT-MONTH-EDIT           PIC X(07) VALUE SPACES.      
031300*                                                                 
031400 EJECT                                                            
031500******************                                                
031600 LINKAGE SECTION.                                                 
031700******************                                                
031800 COPY LKPARM.                                                     
031900*                                                                 
032000**********************************************                    
032100 PROCEDURE DIVISION.                                              
032200**********************************************                    
032300 MAIN-MODULE.                                                     
032400     PERFORM A000-OPEN-FILES                                      
032500        THRU A099-OPEN-FILES-EX.                                  
032600     PERFORM A100-FETCH-RUN-PARMS                                 
032700        THRU A199-FETCH-RUN-PARMS-EX.                             
032800     PERFORM A200-LOAD-CATEGORY-TABLE                             
032900        THRU A299-LOAD-CATEGORY-TABLE-EX.                         
033000     PERFORM A300-LOAD-BUDGET-TABLE                               
033100        THRU A399-LOAD-BUDGET-TABLE-EX.                           
033200     PERFORM B000-SCAN-PASS1-MONTHS                               
033300        THRU B099-SCAN-PASS1-MONTHS-EX.                           
033400     PERFORM B100-COMPUTE-PERIOD-RATIOS                           
033500        THRU B199-COMPUTE-PERIOD-RATIOS-EX.                       
033600     PERFORM C000-SCAN-PASS2-ACCUMULATE                           
033700        THRU C099-SCAN-PASS2-ACCUMULATE-EX.                       
033800     IF  U0-ON                                                    
033900         PERFORM D100-PRINT-NET-INCOME                            
034000            THRU D199-PRINT-NET-INCOME-EX                         
034100         PERFORM D200-PRINT-BASELINES                             
034200            THRU D299-PRINT-BASELINES-EX.                         
034300     IF  U1-ON                                                    
034400         PERFORM D300-PRINT-BUDGET-VS-ACTUAL                      
034500            THRU D399-PRINT-BUDGET-VS-ACTUAL-EX.                  
034600     IF  U2-ON                                                    
034700         PERFORM D400-PRINT-TOP-ENTITIES                          
034800            THRU D499-PRINT-TOP-ENTITIES-EX.                      
034900     IF  U3-ON                                                    
035000         PERFORM D500-PRINT-BUDGET-PROGRESS                       
035100            THRU D599-PRINT-BUDGET-PROGRESS-EX.                   
035200     IF  U4-ON                                                    
035300         PERFORM D600-PRINT-CATEGORY-BREAKDOWN                    
035400            THRU D699-PRINT-CATEGORY-BREAKDOWN-EX.                
035500     IF  WK-C-PARM-ENTNAME NOT = SPACES                           
035600         PERFORM E000-ENTITY-TIME-SERIES                          
035700            THRU E099-ENTITY-TIME-SERIES-EX                       
035800         PERFORM E100-ENTITY-DRILLDOWN                            
035900            THRU E199-ENTITY-DRILLDOWN-EX.                        
036000     PERFORM Z000-END-PROGRAM-ROUTINE                             
036100        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
036200     EXIT PROGRAM.                                                
036300*                                                                 
036400*---------------------- PROGRAM SUBROUTINE ----------------------*
036500 A000-OPEN-FILES.                                                 
036600*---------------------- PROGRAM SUBROUTINE ----------------------*
036700     OPEN INPUT  TRANMAST.                                        
036800     IF  NOT WK-C-SUCCESSFUL                                      
036900         DISPLAY "TRFRANL - OPEN FILE ERROR - TRANMAST"           
037000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
037100         GO TO Y900-ABNORMAL-TERMINATION.                         
037200     CLOSE TRANMAST.                                              
037300*                                                                 
037400     OPEN INPUT  CATGTXN.                                         
037500     IF  NOT WK-C-FS2-OK                                          
037600         DISPLAY "TRFRANL - OPEN FILE ERROR - CATGTXN"            
037700         DISPLAY "FILE STATUS IS " WK-C-FS2                       
037800         GO TO Y900-ABNORMAL-TERMINATION.                         
037900*                                                                 
038000     OPEN INPUT  BUDGREC.                                         
038100     IF  NOT WK-C-FS3-OK                                          
038200         DISPLAY "TRFRANL - OPEN FILE ERROR - BUDGREC"            
038300         DISPLAY "FILE STATUS IS " WK-C-FS3                       
038400         GO TO Y900-ABNORMAL-TERMINATION.                         
038500*                                                                 
038600     OPEN OUTPUT RPTFILE.                                         
038700     IF  NOT WK-C-FS4-OK                                          
038800         DISPLAY "TRFRANL - OPEN FILE ERROR - RPTFILE"            
038900         DISPLAY "FILE STATUS IS " WK-C-FS4                       
039000         GO TO Y900-ABNORMAL-TERMINATION.                         
039100 A099-OPEN-FILES-EX.                                              
039200     EXIT.                                                        
039300 EJECT                                                            
039400*---------------------- PROGRAM SUBROUTINE ----------------------*
039500 A100-FETCH-RUN-PARMS.                                            
039600*---------------------- PROGRAM SUBROUTINE ----------------------*
039700* ONE CALL PER CODE, SAME IDIOM AS TRFBSYN A100-FETCH-CUTOFF-DATE.
039800* A MISSING OR INVALID PARAMETER LEAVES THE WORKING-STORAGE       
039900* DEFAULT UNCHANGED - THIS PROGRAM RUNS WITH SENSIBLE DEFAULTS    
040000* RATHER THAN ABORT FOR A MISSING ONE-OFF REQUEST CODE.           
040100     INITIALIZE WK-C-LKPARM.                                      
040200     MOVE "RPTSTART"        TO WK-C-LKPARM-CODE.                  
040300     CALL "TRFXPARM" USING WK-C-LKPARM.                           
040400     IF  WK-C-LKPARM-ERROR-CD = SPACES                            
040500         MOVE WK-C-LKPARM-VALUE-N TO WK-C-PARM-RPTSTART.          
040600*                                                                 
040700     INITIALIZE WK-C-LKPARM.                                      
040800     MOVE "RPTEND"          TO WK-C-LKPARM-CODE.                  
040900     CALL "TRFXPARM" USING WK-C-LKPARM.                           
041000     IF  WK-C-LKPARM-ERROR-CD = SPACES                            
041100         MOVE WK-C-LKPARM-VALUE-N TO WK-C-PARM-RPTEND.            
041200*                                                                 
041300     INITIALIZE WK-C-LKPARM.                                      
041400     MOVE "TOPENTGRP"       TO WK-C-LKPARM-CODE.                  
041500     CALL "TRFXPARM" USING WK-C-LKPARM.                           
041600     IF  WK-C-LKPARM-ERROR-CD = SPACES                            
041700         MOVE WK-C-LKPARM-VALUE-X(1:1) TO WK-C-PARM-TOPGRP.       
041800*                                                                 
041900     INITIALIZE WK-C-LKPARM.                                      
042000     MOVE "ENTITYNAME"      TO WK-C-LKPARM-CODE.                  
042100     CALL "TRFXPARM" USING WK-C-LKPARM.                           
042200     IF  WK-C-LKPARM-ERROR-CD = SPACES                            
042300         MOVE WK-C-LKPARM-VALUE-X TO WK-C-PARM-ENTNAME.           
042400*                                                                 
042500     INITIALIZE WK-C-LKPARM.                                      
042600     MOVE "ENTITYGRP"       TO WK-C-LKPARM-CODE.                  
042700     CALL "TRFXPARM" USING WK-C-LKPARM.                           
042800     IF  WK-C-LKPARM-ERROR-CD = SPACES                            
042900         MOVE WK-C-LKPARM-VALUE-X(1:1) TO WK-C-PARM-ENTGRP.       
043000*                                                                 
043100     INITIALIZE WK-C-LKPARM.                                      
043200     MOVE "ENTITYGRAN"      TO WK-C-LKPARM-CODE.                  
043300     CALL "TRFXPARM" USING WK-C-LKPARM.                           
043400     IF  WK-C-LKPARM-ERROR-CD = SPACES                            
043500         MOVE WK-C-LKPARM-VALUE-X(1:1) TO WK-C-PARM-ENTGRAN.      
043600 A199-FETCH-RUN-PARMS-EX.                                         
043700     EXIT.                                                        
043800 EJECT                                                            
043900*---------------------- PROGRAM SUBROUTINE ----------------------*
044000 A200-LOAD-CATEGORY-TABLE.                                        
044100*---------------------- PROGRAM SUBROUTINE ----------------------*
044200* SEQUENTIAL PRELOAD OF THE CATEGORY TAXONOMY, MATCHING THE       
044300* IN-MEMORY TABLE IDIOM USED FOR THE MERCHANT/CATEGORY TABLES IN  
044400* TRFBENR A100-LOAD-MERCHANT-TABLE.                               
044500     OPEN INPUT CATGTXN.                                          
044600 A210-READ-NEXT-CATEGORY.                                         
044700     READ CATGTXN                                                 
044800         AT END GO TO A299-LOAD-CATEGORY-TABLE-EX.                
044900     IF  NOT WK-C-FS2-OK AND NOT WK-C-FS2-EOF                     
045000         DISPLAY "TRFRANL - READ ERROR - CATGTXN"                 
045100         DISPLAY "FILE STATUS IS " WK-C-FS2                       
045200         GO TO Y900-ABNORMAL-TERMINATION.                         
045300     ADD 1 TO WK-C-CAT-COUNT.                                     
045400     SET WK-C-CAT-IX TO WK-C-CAT-COUNT.                           
045500     MOVE CATGTXN-CATGID  TO WK-C-CAT-ID(WK-C-CAT-IX).            
045600     MOVE CATGTXN-SECTION TO WK-C-CAT-SECTION(WK-C-CAT-IX).       
045700     MOVE CATGTXN-CATEGORY TO WK-C-CAT-CATEGORY(WK-C-CAT-IX).     
045800     MOVE CATGTXN-SUBCATG TO WK-C-CAT-SUBCATG(WK-C-CAT-IX).       
045900     MOVE ZERO TO WK-C-CAT-ANN-BUDGET(WK-C-CAT-IX)                
046000                  WK-C-CAT-PER-BUDGET(WK-C-CAT-IX)                
046100                  WK-C-CAT-ACTUAL(WK-C-CAT-IX)                    
046200                  WK-C-CAT-BASE-TOTAL(WK-C-CAT-IX).               
046300     GO TO A210-READ-NEXT-CATEGORY.                               
046400 A299-LOAD-CATEGORY-TABLE-EX.                                     
046500     CLOSE CATGTXN.                                               
046600     EXIT.                                                        
046700 EJECT                                                            
046800*---------------------- PROGRAM SUBROUTINE ----------------------*
046900 A300-LOAD-BUDGET-TABLE.                                          
047000*---------------------- PROGRAM SUBROUTINE ----------------------*
047100     OPEN INPUT BUDGREC.                                          
047200 A310-READ-NEXT-BUDGET.                                           
047300     READ BUDGREC                                                 
047400         AT END GO TO A399-LOAD-BUDGET-TABLE-EX.                  
047500     IF  NOT WK-C-FS3-OK AND NOT WK-C-FS3-EOF                     
047600         DISPLAY "TRFRANL - READ ERROR - BUDGREC"                 
047700         DISPLAY "FILE STATUS IS " WK-C-FS3                       
047800         GO TO Y900-ABNORMAL-TERMINATION.                         
047900     PERFORM A320-FIND-CATEGORY-ENTRY.                            
048000     IF  WK-C-SUBSCR NOT = ZERO                                   
048100         SET WK-C-CAT-IX TO WK-C-SUBSCR                           
048200         MOVE BUDGREC-AMOUNT TO WK-C-CAT-ANN-BUDGET(WK-C-CAT-IX). 
048300     GO TO A310-READ-NEXT-BUDGET.                                 
048400 A320-FIND-CATEGORY-ENTRY.                                        
048500     MOVE ZERO TO WK-C-SUBSCR.                                    
048600     PERFORM A321-SCAN-CAT-ENTRY                                  
048700        THRU A321-SCAN-CAT-ENTRY-EX                               
048800        VARYING WK-C-CAT-IX FROM 1 BY 1                           
048900        UNTIL WK-C-CAT-IX > WK-C-CAT-COUNT                        
049000           OR WK-C-SUBSCR NOT = ZERO.                             
049100 A321-SCAN-CAT-ENTRY.                                             
049200     IF  WK-C-CAT-ID(WK-C-CAT-IX) = BUDGREC-CATGID                
049300         SET WK-C-SUBSCR TO WK-C-CAT-IX.                          
049400 A321-SCAN-CAT-ENTRY-EX.                                          
049500     EXIT.                                                        
049600 A399-LOAD-BUDGET-TABLE-EX.                                       
049700     CLOSE BUDGREC.                                               
049800     EXIT.                                                        
049900 EJECT                                                            
050000*---------------------- PROGRAM SUBROUTINE ----------------------*
050100 B000-SCAN-PASS1-MONTHS.                                          
050200*---------------------- PROGRAM SUBROUTINE ----------------------*
050300* FIRST OF TWO PASSES OVER TRANMAST - SAME TWO-PASS SHAPE AS THE  
050400* OPEN-INPUT-THEN-OPEN-EXTEND PATTERN IN TRFBIMPT A100, HERE USED 
050500* SO THE TRAILING-MONTHS WINDOW FOR R8 CAN BE ANCHORED ON THE     
050600* LATEST DATE ON FILE BEFORE THE SECOND PASS ACCUMULATES AGAINST  
050700* IT.  ALSO BUILDS THE MONTHLY INCOME/EXPENSE TABLE FOR REPORT 1. 
050800     OPEN INPUT TRANMAST.                                         
050900 B010-READ-NEXT-TRANS-P1.                                         
051000     READ TRANMAST                                                
051100         AT END GO TO B099-SCAN-PASS1-MONTHS-EX.                  
051200     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE             
051300         DISPLAY "TRFRANL - READ ERROR - TRANMAST"                
051400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
051500         GO TO Y900-ABNORMAL-TERMINATION.                         
051600     IF  TX-DATE > WK-C-MAXDATE                                   
051700         MOVE TX-DATE TO WK-C-MAXDATE.                            
051800     IF  TX-IS-EXCLUDED                                           
051900         GO TO B010-READ-NEXT-TRANS-P1.                           
052000     PERFORM B020-ACCUM-MONTH.                                    
052100     GO TO B010-READ-NEXT-TRANS-P1.                               
052200 B099-SCAN-PASS1-MONTHS-EX.                                       
052300     CLOSE TRANMAST.                                              
052400     EXIT.                                                        
052500*                                                                 
052600 B020-ACCUM-MONTH.                                                
052700     MOVE ZERO TO WK-C-SUBSCR.                                    
052800     PERFORM B030-SCAN-MONTH-ENTRY                                
052900        THRU B030-SCAN-MONTH-ENTRY-EX                             
053000        VARYING WK-C-MTH-IX FROM 1 BY 1                           
053100        UNTIL WK-C-MTH-IX > WK-C-MTH-COUNT                        
053200           OR WK-C-SUBSCR NOT = ZERO.                             
053300     IF  WK-C-SUBSCR = ZERO                                       
053400         ADD 1 TO WK-C-MTH-COUNT                                  
053500         SET WK-C-MTH-IX TO WK-C-MTH-COUNT                        
053600         MOVE TX-DATE-CCYY TO WK-C-MTH-CCYYMM(WK-C-MTH-IX)(1:4)   
053700         MOVE TX-DATE-MM   TO WK-C-MTH-CCYYMM(WK-C-MTH-IX)(5:2)   
053800         MOVE ZERO TO WK-C-MTH-INCOME(WK-C-MTH-IX)                
053900                      WK-C-MTH-EXPENSE(WK-C-MTH-IX)               
054000         SET WK-C-SUBSCR TO WK-C-MTH-IX.                          
054100     SET WK-C-MTH-IX TO WK-C-SUBSCR.                              
054200     IF  TX-AMOUNT > ZERO                                         
054300         ADD TX-AMOUNT TO WK-C-MTH-INCOME(WK-C-MTH-IX)            
054400     ELSE                                                         
054500         SUBTRACT TX-AMOUNT FROM WK-C-MTH-EXPENSE(WK-C-MTH-IX).   
054600 B029-ACCUM-MONTH-EX.                                             
054700     EXIT.                                                        
054800 B030-SCAN-MONTH-ENTRY.                                           
054900     IF  WK-C-MTH-CCYYMM(WK-C-MTH-IX)(1:4) = TX-DATE-CCYY         
055000         AND WK-C-MTH-CCYYMM(WK-C-MTH-IX)(5:2) = TX-DATE-MM       
055100         SET WK-C-SUBSCR TO WK-C-MTH-IX.                          
055200 B030-SCAN-MONTH-ENTRY-EX.                                        
055300     EXIT.                                                        
055400 EJECT                                                            
055500*---------------------- PROGRAM SUBROUTINE ----------------------*
055600 B100-COMPUTE-PERIOD-RATIOS.                                      
055700*---------------------- PROGRAM SUBROUTINE ----------------------*
055800* DERIVES THE THREE DATE-DRIVEN WINDOWS NEEDED BY THE REPORTS -   
055900* THE R8 BASELINE TRAILING WINDOW, THE BUDGET-PROGRESS MONTH AND  
056000* THE R9 YEAR-RATIO FOR THE RPTSTART/RPTEND PERIOD - THEN PRICES  
056100* EVERY CATEGORYS PERIOD BUDGET OFF THAT RATIO.                   
056200     MOVE WK-C-MXD-CCYY TO WK-C-PROGRESS-CCYYMM(1:4).             
056300     MOVE WK-C-MXD-MM   TO WK-C-PROGRESS-CCYYMM(5:2).             
056400*                                                                 
056500     MOVE WK-C-MXD-CCYY TO WK-C-BL-CCYY.                          
056600     MOVE WK-C-MXD-MM   TO WK-C-BL-MM.                            
056700     SUBTRACT WK-C-BASELINE-MONTHS FROM WK-C-BL-MM                
056800         GIVING WK-C-BL-MM-WORK.                                  
056900     IF  WK-C-BL-MM-WORK > 0                                      
057000         MOVE WK-C-BL-MM-WORK TO WK-C-BL-MM                       
057100     ELSE                                                         
057200         ADD 12 TO WK-C-BL-MM-WORK                                
057300         MOVE WK-C-BL-MM-WORK TO WK-C-BL-MM                       
057400         SUBTRACT 1 FROM WK-C-BL-CCYY.                            
057500     MOVE WK-C-BL-CCYY TO WK-C-BASELINE-START-CCYYMM(1:4).        
057600     MOVE WK-C-BL-MM   TO WK-C-BASELINE-START-CCYYMM(5:2).        
057700*                                                                 
057800     MOVE WK-C-RPS-CCYY TO WK-C-ORD-CCYY.                         
057900     MOVE WK-C-RPS-MM   TO WK-C-ORD-MM.                           
058000     MOVE WK-C-RPS-DD   TO WK-C-ORD-DD.                           
058100     PERFORM B110-ORDINAL-DATE THRU B110-ORDINAL-DATE-EX.         
058200     MOVE WK-C-ORD-RESULT TO WK-C-ORD-START.                      
058300     MOVE WK-C-RPE-CCYY TO WK-C-ORD-CCYY.                         
058400     MOVE WK-C-RPE-MM   TO WK-C-ORD-MM.                           
058500     MOVE WK-C-RPE-DD   TO WK-C-ORD-DD.                           
058600     PERFORM B110-ORDINAL-DATE THRU B110-ORDINAL-DATE-EX.         
058700     MOVE WK-C-ORD-RESULT TO WK-C-ORD-END.                        
058800*                                                                 
058900* DAYS-IN-PERIOD TREATS A DIFFERENT-YEAR END DATE AS 365 DAYS     
059000* PER INTERVENING YEAR PLUS THE ORDINAL DIFFERENCE - ADEQUATE FOR 
059100* THE SHORT REPORTING PERIODS THIS PROGRAM IS RUN AGAINST.        
059200     IF  WK-C-RPE-CCYY = WK-C-RPS-CCYY                            
059300         COMPUTE WK-C-DAYS-IN-PERIOD =                            
059400             WK-C-ORD-END - WK-C-ORD-START + 1                    
059500     ELSE                                                         
059600         COMPUTE WK-C-DAYS-IN-PERIOD =                            
059700             (WK-C-RPE-CCYY - WK-C-RPS-CCYY) * 365                
059800             + WK-C-ORD-END - WK-C-ORD-START + 1.                 
059900*                                                                 
060000     IF  WK-C-DAYS-IN-PERIOD >= 28 AND WK-C-DAYS-IN-PERIOD <= 31  
060100         COMPUTE WK-C-YEAR-RATIO ROUNDED = 1 / 12                 
060200     ELSE                                                         
060300         COMPUTE WK-C-YEAR-RATIO ROUNDED =                        
060400             WK-C-DAYS-IN-PERIOD / 365.                           
060500*                                                                 
060600     PERFORM B120-PRICE-CATEGORY                                  
060700        THRU B120-PRICE-CATEGORY-EX                               
060800        VARYING WK-C-CAT-IX FROM 1 BY 1                           
060900        UNTIL WK-C-CAT-IX > WK-C-CAT-COUNT.                       
061000 B199-COMPUTE-PERIOD-RATIOS-EX.                                   
061100     EXIT.                                                        
061200*                                                                 
061300 B110-ORDINAL-DATE.                                               
061400* ORDINAL DAY NUMBER WITHIN THE YEAR FOR WK-C-ORD-CCYY/MM/DD -    
061500* CUMULATIVE-DAYS TABLE PLUS ONE LEAP DAY WHEN CCYY DIVIDES BY 4  
061600* AND THE DATE FALLS IN MARCH OR LATER.  CENTURY/400 RULE IS NOT  
061700* APPLIED - AN ACCEPTED SIMPLIFICATION FOR REPORT-PERIOD MATH.    
061800     DIVIDE WK-C-ORD-CCYY BY 4 GIVING WK-C-ORD-LEAP-WORK          
061900         REMAINDER WK-C-ORD-LEAP-REM.                             
062000     COMPUTE WK-C-ORD-RESULT =                                    
062100         WK-C-CUM-DAYS(WK-C-ORD-MM) + WK-C-ORD-DD.                
062200     IF  WK-C-ORD-LEAP-REM = 0 AND WK-C-ORD-MM > 2                
062300         ADD 1 TO WK-C-ORD-RESULT.                                
062400 B110-ORDINAL-DATE-EX.                                            
062500     EXIT.                                                        
062600*                                                                 
062700 B120-PRICE-CATEGORY.                                             
062800     COMPUTE WK-C-CAT-PER-BUDGET(WK-C-CAT-IX) ROUNDED =           
062900         WK-C-CAT-ANN-BUDGET(WK-C-CAT-IX) * WK-C-YEAR-RATIO.      
063000 B120-PRICE-CATEGORY-EX.                                          
063100     EXIT.                                                        
063200 EJECT                                                            
063300*---------------------- PROGRAM SUBROUTINE ----------------------*
063400 C000-SCAN-PASS2-ACCUMULATE.                                      
063500*---------------------- PROGRAM SUBROUTINE ----------------------*
063600* SECOND PASS OVER TRANMAST - NOW THAT THE BASELINE WINDOW, THE   
063700* BUDGET-PROGRESS MONTH AND THE R9 PERIOD RATIO ARE ALL KNOWN,    
063800* ACCUMULATE EVERY CATEGORY, SECTION AND TOP-ENTITY TOTAL IN ONE  
063900* PASS.  FINPD16 - REQ 18842.                                     
064000     OPEN INPUT TRANMAST.                                         
064100 C010-READ-NEXT-TRANS-P2.                                         
064200     READ TRANMAST                                                
064300         AT END GO TO C099-SCAN-PASS2-ACCUMULATE-EX.              
064400     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE             
064500         DISPLAY "TRFRANL - READ ERROR - TRANMAST PASS 2"         
064600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
064700         GO TO Y900-ABNORMAL-TERMINATION.                         
064800     PERFORM C100-ACCUM-BASELINE THRU C100-ACCUM-BASELINE-EX.     
064900     IF  TX-IS-EXCLUDED                                           
065000         GO TO C010-READ-NEXT-TRANS-P2.                           
065100     PERFORM C200-ACCUM-BUDGET-ACTUAL                             
065200        THRU C200-ACCUM-BUDGET-ACTUAL-EX.                         
065300     PERFORM C300-ACCUM-SECTION-PROGRESS                          
065400        THRU C300-ACCUM-SECTION-PROGRESS-EX.                      
065500     PERFORM C210-ACCUM-CATEGORY-MONTH                            
065600        THRU C210-ACCUM-CATEGORY-MONTH-EX.                        
065700     PERFORM C400-ACCUM-ENTITY THRU C400-ACCUM-ENTITY-EX.         
065800     GO TO C010-READ-NEXT-TRANS-P2.                               
065900 C099-SCAN-PASS2-ACCUMULATE-EX.                                   
066000     CLOSE TRANMAST.                                              
066100     EXIT.                                                        
066200*                                                                 
066300 C100-ACCUM-BASELINE.                                             
066400* R8 - BASELINE INCLUDES EXCLUDED ROWS, SO THIS RUNS BEFORE THE   
066500* EXCLUDED-ROW SKIP ABOVE.  CATEGORIZED EXPENSE ROWS ONLY, WITHIN 
066600* THE TRAILING BASELINE-MONTHS WINDOW ENDING AT THE LATEST MONTH  
066700* ON FILE.                                                        
066800     IF  TX-CATEGORY-ID = SPACES OR TX-AMOUNT NOT < ZERO          
066900         GO TO C100-ACCUM-BASELINE-EX.                            
067000     MOVE TX-DATE-CCYY TO WK-C-TX-CCYYMM(1:4).                    
067100     MOVE TX-DATE-MM   TO WK-C-TX-CCYYMM(5:2).                    
067200     IF  WK-C-TX-CCYYMM < WK-C-BASELINE-START-CCYYMM              
067300         OR WK-C-TX-CCYYMM > WK-C-PROGRESS-CCYYMM                 
067400         GO TO C100-ACCUM-BASELINE-EX.                            
067500     MOVE TX-CATEGORY-ID TO WK-C-SEARCH-CATID.                    
067600     PERFORM C110-FIND-CATEGORY-ENTRY                             
067700        THRU C119-FIND-CATEGORY-ENTRY-EX.                         
067800     IF  WK-C-SUBSCR NOT = ZERO                                   
067900         SUBTRACT TX-AMOUNT FROM                                  
068000             WK-C-CAT-BASE-TOTAL(WK-C-SUBSCR).                    
068100 C100-ACCUM-BASELINE-EX.                                          
068200     EXIT.                                                        
068300*                                                                 
068400 C110-FIND-CATEGORY-ENTRY.                                        
068500* GENERIC CATEGORY LOOKUP BY WK-C-SEARCH-CATID - SHARED BY THE    
068600* BASELINE, BUDGET-ACTUAL AND SECTION-PROGRESS ACCUMULATORS.      
068700     MOVE ZERO TO WK-C-SUBSCR.                                    
068800     PERFORM C111-SCAN-CATID-ENTRY                                
068900        THRU C111-SCAN-CATID-ENTRY-EX                             
069000        VARYING WK-C-CAT-IX FROM 1 BY 1                           
069100        UNTIL WK-C-CAT-IX > WK-C-CAT-COUNT                        
069200           OR WK-C-SUBSCR NOT = ZERO.                             
069300 C119-FIND-CATEGORY-ENTRY-EX.                                     
069400     EXIT.                                                        
069500 C111-SCAN-CATID-ENTRY.                                           
069600     IF  WK-C-CAT-ID(WK-C-CAT-IX) = WK-C-SEARCH-CATID             
069700         SET WK-C-SUBSCR TO WK-C-CAT-IX.                          
069800 C111-SCAN-CATID-ENTRY-EX.                                        
069900     EXIT.                                                        
070000*                                                                 
070100 C200-ACCUM-BUDGET-ACTUAL.                                        
070200* R9 - ACTUAL SPEND PER CATEGORY WITHIN THE RPTSTART/RPTEND       
070300* PERIOD.  EXCLUDED ROWS ALREADY SKIPPED BY THE CALLER.           
070400     IF  TX-CATEGORY-ID = SPACES OR TX-AMOUNT NOT < ZERO          
070500         GO TO C200-ACCUM-BUDGET-ACTUAL-EX.                       
070600     IF  TX-DATE < WK-C-PARM-RPTSTART                             
070700         OR TX-DATE > WK-C-PARM-RPTEND                            
070800         GO TO C200-ACCUM-BUDGET-ACTUAL-EX.                       
070900     MOVE TX-CATEGORY-ID TO WK-C-SEARCH-CATID.                    
071000     PERFORM C110-FIND-CATEGORY-ENTRY                             
071100        THRU C119-FIND-CATEGORY-ENTRY-EX.                         
071200     IF  WK-C-SUBSCR NOT = ZERO                                   
071300         SUBTRACT TX-AMOUNT FROM                                  
071400             WK-C-CAT-ACTUAL(WK-C-SUBSCR).                        
071500 C200-ACCUM-BUDGET-ACTUAL-EX.                                     
071600     EXIT.                                                        
071700*                                                                 
071800 C300-ACCUM-SECTION-PROGRESS.                                     
071900* ACTUAL SPEND BY SECTION FOR THE LATEST MONTH ON FILE - JOINS    
072000* THROUGH THE CATEGORY TABLE TO FIND THE OWNING SECTION.          
072100     IF  TX-CATEGORY-ID = SPACES OR TX-AMOUNT NOT < ZERO          
072200         GO TO C300-ACCUM-SECTION-PROGRESS-EX.                    
072300     MOVE TX-DATE-CCYY TO WK-C-TX-CCYYMM(1:4).                    
072400     MOVE TX-DATE-MM   TO WK-C-TX-CCYYMM(5:2).                    
072500     IF  WK-C-TX-CCYYMM NOT = WK-C-PROGRESS-CCYYMM                
072600         GO TO C300-ACCUM-SECTION-PROGRESS-EX.                    
072700     MOVE TX-CATEGORY-ID TO WK-C-SEARCH-CATID.                    
072800     PERFORM C110-FIND-CATEGORY-ENTRY                             
072900        THRU C119-FIND-CATEGORY-ENTRY-EX.                         
073000     IF  WK-C-SUBSCR = ZERO                                       
073100         GO TO C300-ACCUM-SECTION-PROGRESS-EX.                    
073200     MOVE WK-C-CAT-SECTION(WK-C-SUBSCR) TO WK-C-GROUP-VALUE-WORK. 
073300     PERFORM C310-FIND-OR-ADD-SECTION                             
073400        THRU C319-FIND-OR-ADD-SECTION-EX.                         
073500     SUBTRACT TX-AMOUNT FROM WK-C-SCT-ACTUAL(WK-C-SUBSCR2).       
073600 C300-ACCUM-SECTION-PROGRESS-EX.                                  
073700     EXIT.                                                        
073800*                                                                 
073900 C310-FIND-OR-ADD-SECTION.                                        
074000     MOVE ZERO TO WK-C-SUBSCR2.                                   
074100     PERFORM C311-SCAN-SECTION-ENTRY                              
074200        THRU C311-SCAN-SECTION-ENTRY-EX                           
074300        VARYING WK-C-SCT-IX FROM 1 BY 1                           
074400        UNTIL WK-C-SCT-IX > WK-C-SCT-COUNT                        
074500           OR WK-C-SUBSCR2 NOT = ZERO.                            
074600     IF  WK-C-SUBSCR2 = ZERO                                      
074700         ADD 1 TO WK-C-SCT-COUNT                                  
074800         SET WK-C-SCT-IX TO WK-C-SCT-COUNT                        
074900         MOVE WK-C-GROUP-VALUE-WORK(1:30) TO                      
075000             WK-C-SCT-NAME(WK-C-SCT-IX)                           
075100         MOVE ZERO TO WK-C-SCT-ACTUAL(WK-C-SCT-IX)                
075200         SET WK-C-SUBSCR2 TO WK-C-SCT-IX.                         
075300 C319-FIND-OR-ADD-SECTION-EX.                                     
075400     EXIT.                                                        
075500 C311-SCAN-SECTION-ENTRY.                                         
075600     IF  WK-C-SCT-NAME(WK-C-SCT-IX) = WK-C-GROUP-VALUE-WORK(1:30) 
075700         SET WK-C-SUBSCR2 TO WK-C-SCT-IX.                         
075800 C311-SCAN-SECTION-ENTRY-EX.                                      
075900     EXIT.                                                        
076000 C210-ACCUM-CATEGORY-MONTH.                                       
076100* REQ 19488 - CATEGORY/SECTION BREAKDOWN FOR THE LATEST MONTH ON  
076200* FILE, BUDGET-FREE - SEE D600.  USES THE SAME CATEGORY-TABLE     
076300* SLOT AS THE BUDGET-VS-ACTUAL ACCUMULATOR BUT A SEPARATE FIELD   
076400* SO THE TWO PERIODS NEVER MIX.                                   
076500     IF  TX-CATEGORY-ID = SPACES                                  
076600         GO TO C210-ACCUM-CATEGORY-MONTH-EX.                      
076700     MOVE TX-DATE-CCYY TO WK-C-TX-CCYYMM(1:4).                    
076800     MOVE TX-DATE-MM   TO WK-C-TX-CCYYMM(5:2).                    
076900     IF  WK-C-TX-CCYYMM NOT = WK-C-PROGRESS-CCYYMM                
077000         GO TO C210-ACCUM-CATEGORY-MONTH-EX.                      
077100     MOVE TX-CATEGORY-ID TO WK-C-SEARCH-CATID.                    
077200     PERFORM C110-FIND-CATEGORY-ENTRY                             
077300        THRU C119-FIND-CATEGORY-ENTRY-EX.                         
077400     IF  WK-C-SUBSCR = ZERO                                       
077500         GO TO C210-ACCUM-CATEGORY-MONTH-EX.                      
077600     SUBTRACT TX-AMOUNT FROM                                      
077700         WK-C-CAT-ACTUAL-MONTH(WK-C-SUBSCR).                      
077800 C210-ACCUM-CATEGORY-MONTH-EX.                                    
077900     EXIT.                                                        
078000*                                                                 
078100*                                                                 
078200 C350-DERIVE-GROUP-VALUE.                                         
078300* TRANSLATES A ONE-CHAR GROUPING CODE INTO THE GROUPING TEXT FOR  
078400* THE CURRENT TRANMAST ROW - D=CLEAN DESCRIPTION (CLASSIC TOP-    
078500* MERCHANTS), M=STANDARDIZED MERCHANT, C/S/Z=CATEGORY, SUBCATG    
078600* OR SECTION VIA THE CATEGORY JOIN.  SHARED BY C400 (TOPGRP)      
078700* AND BY E000/E100 (ENTGRP) - SEE DESIGN NOTE AT FINPD16.         
078800     MOVE SPACES TO WK-C-GROUP-VALUE-WORK.                        
078900     EVALUATE WK-C-GROUP-CODE-WORK                                
079000         WHEN "D"                                                 
079100             IF  TX-CLEAN-DESC NOT = SPACES                       
079200                 MOVE TX-CLEAN-DESC TO WK-C-GROUP-VALUE-WORK      
079300             ELSE                                                 
079400                 MOVE TX-DESCRIPTION TO WK-C-GROUP-VALUE-WORK     
079500             END-IF                                               
079600         WHEN "M"                                                 
079700             IF  TX-STD-MERCHANT NOT = SPACES                     
079800                 MOVE TX-STD-MERCHANT TO WK-C-GROUP-VALUE-WORK    
079900             ELSE                                                 
080000                 MOVE "UNSPECIFIED" TO WK-C-GROUP-VALUE-WORK      
080100             END-IF                                               
080200         WHEN "C"                                                 
080300             PERFORM C360-GROUP-BY-CATJOIN                        
080400                THRU C360-GROUP-BY-CATJOIN-EX                     
080500         WHEN "S"                                                 
080600             PERFORM C360-GROUP-BY-CATJOIN                        
080700                THRU C360-GROUP-BY-CATJOIN-EX                     
080800         WHEN "Z"                                                 
080900             PERFORM C360-GROUP-BY-CATJOIN                        
081000                THRU C360-GROUP-BY-CATJOIN-EX                     
081100         WHEN OTHER                                               
081200             MOVE TX-CLEAN-DESC TO WK-C-GROUP-VALUE-WORK          
081300     END-EVALUATE.                                                
081400 C350-DERIVE-GROUP-VALUE-EX.                                      
081500     EXIT.                                                        
081600*                                                                 
081700 C360-GROUP-BY-CATJOIN.                                           
081800     MOVE "UNSPECIFIED" TO WK-C-GROUP-VALUE-WORK.                 
081900     IF  TX-CATEGORY-ID = SPACES                                  
082000         GO TO C360-GROUP-BY-CATJOIN-EX.                          
082100     MOVE TX-CATEGORY-ID TO WK-C-SEARCH-CATID.                    
082200     PERFORM C110-FIND-CATEGORY-ENTRY                             
082300        THRU C119-FIND-CATEGORY-ENTRY-EX.                         
082400     IF  WK-C-SUBSCR = ZERO                                       
082500         GO TO C360-GROUP-BY-CATJOIN-EX.                          
082600     EVALUATE WK-C-GROUP-CODE-WORK                                
082700         WHEN "C"                                                 
082800             MOVE WK-C-CAT-CATEGORY(WK-C-SUBSCR)                  
082900                 TO WK-C-GROUP-VALUE-WORK                         
083000         WHEN "S"                                                 
083100             MOVE WK-C-CAT-SUBCATG(WK-C-SUBSCR)                   
083200                 TO WK-C-GROUP-VALUE-WORK                         
083300         WHEN "Z"                                                 
083400             MOVE WK-C-CAT-SECTION(WK-C-SUBSCR)                   
083500                 TO WK-C-GROUP-VALUE-WORK                         
083600     END-EVALUATE.                                                
083700 C360-GROUP-BY-CATJOIN-EX.                                        
083800     EXIT.                                                        
083900*                                                                 
084000 C400-ACCUM-ENTITY.                                               
084100* TOP-MERCHANT/TOP-ENTITY ACCUMULATION OVER RPTSTART/RPTEND,      
084200* GROUPED BY WK-C-PARM-TOPGRP (U6 REPORT 3 USES "D", U7 CALLERS   
084300* SELECT "M"/"C"/"S"/"Z" VIA THE TOPENTGRP RUN PARAMETER).        
084400     IF  TX-AMOUNT NOT < ZERO                                     
084500         GO TO C400-ACCUM-ENTITY-EX.                              
084600     IF  TX-DATE < WK-C-PARM-RPTSTART                             
084700         OR TX-DATE > WK-C-PARM-RPTEND                            
084800         GO TO C400-ACCUM-ENTITY-EX.                              
084900     MOVE WK-C-PARM-TOPGRP TO WK-C-GROUP-CODE-WORK.               
085000     PERFORM C350-DERIVE-GROUP-VALUE                              
085100        THRU C350-DERIVE-GROUP-VALUE-EX.                          
085200     PERFORM C410-FIND-OR-ADD-ENTITY                              
085300        THRU C419-FIND-OR-ADD-ENTITY-EX.                          
085400     SUBTRACT TX-AMOUNT FROM WK-C-ENT-TOTAL(WK-C-SUBSCR2).        
085500     ADD 1 TO WK-C-ENT-TXN-COUNT(WK-C-SUBSCR2).                   
085600 C400-ACCUM-ENTITY-EX.                                            
085700     EXIT.                                                        
085800*                                                                 
085900 C410-FIND-OR-ADD-ENTITY.                                         
086000     MOVE ZERO TO WK-C-SUBSCR2.                                   
086100     PERFORM C411-SCAN-ENTITY-ENTRY                               
086200        THRU C411-SCAN-ENTITY-ENTRY-EX                            
086300        VARYING WK-C-ENT-IX FROM 1 BY 1                           
086400        UNTIL WK-C-ENT-IX > WK-C-ENT-COUNT                        
086500           OR WK-C-SUBSCR2 NOT = ZERO.                            
086600     IF  WK-C-SUBSCR2 = ZERO                                      
086700         AND WK-C-ENT-COUNT < 2000                                
086800         ADD 1 TO WK-C-ENT-COUNT                                  
086900         SET WK-C-ENT-IX TO WK-C-ENT-COUNT                        
087000         MOVE WK-C-GROUP-VALUE-WORK TO                            
087100             WK-C-ENT-NAME(WK-C-ENT-IX)                           
087200         MOVE ZERO TO WK-C-ENT-TOTAL(WK-C-ENT-IX)                 
087300                      WK-C-ENT-TXN-COUNT(WK-C-ENT-IX)             
087400         SET WK-C-SUBSCR2 TO WK-C-ENT-IX.                         
087500     IF  WK-C-SUBSCR2 = ZERO                                      
087600         SET WK-C-SUBSCR2 TO WK-C-ENT-COUNT.                      
087700 C419-FIND-OR-ADD-ENTITY-EX.                                      
087800     EXIT.                                                        
087900 C411-SCAN-ENTITY-ENTRY.                                          
088000     IF  WK-C-ENT-NAME(WK-C-ENT-IX) = WK-C-GROUP-VALUE-WORK       
088100         SET WK-C-SUBSCR2 TO WK-C-ENT-IX.                         
088200 C411-SCAN-ENTITY-ENTRY-EX.                                       
088300     EXIT.                                                        
088400 EJECT                                                            
088500*---------------------- PROGRAM SUBROUTINE ----------------------*
088600 D100-PRINT-NET-INCOME.                                           
088700*---------------------- PROGRAM SUBROUTINE ----------------------*
088800* REPORT 1 - MONTHLY NET INCOME, CHRONOLOGICAL, LAST 12 MONTHS    
088900* ON FILE.  WK-C-MONTH-TABLE IS BUILT IN ARRIVAL ORDER DURING     
089000* PASS 1 SO IT IS SORTED HERE BEFORE PRINTING.                    
089100     PERFORM D110-SORT-MONTH-TABLE                                
089200        THRU D119-SORT-MONTH-TABLE-EX.                            
089300     MOVE "MONTHLY NET INCOME" TO WK-C-RPT-TITLE.                 
089400     MOVE SPACES TO WK-C-RPTLINE.                                 
089500     MOVE WK-C-RPT-TITLE TO WK-C-RPTLINE(1:40).                   
089600     WRITE WK-C-RPTLINE.                                          
089700     MOVE SPACES TO WK-C-RPTLINE.                                 
089800     STRING "MONTH    INCOME     EXPENSE     NET" DELIMITED BY    
089900         SIZE INTO WK-C-RPTLINE.                                  
090000     WRITE WK-C-RPTLINE.                                          
090100     MOVE SPACES TO WK-C-RPTLINE.                                 
090200     WRITE WK-C-RPTLINE.                                          
090300*                                                                 
090400     MOVE ZERO TO WK-C-TOT-BUDGET WK-C-TOT-ACTUAL.                
090500* WK-C-TOT-BUDGET CARRIES PRINTED INCOME, WK-C-TOT-ACTUAL CARRIES 
090600* PRINTED EXPENSE - REUSED RATHER THAN ADDING TWO MORE 01-LEVELS. 
090700     IF  WK-C-MTH-COUNT > 12                                      
090800         COMPUTE WK-C-SUBSCR = WK-C-MTH-COUNT - 12 + 1            
090900     ELSE                                                         
091000         MOVE 1 TO WK-C-SUBSCR.                                   
091100     PERFORM D120-PRINT-ONE-MONTH                                 
091200        THRU D129-PRINT-ONE-MONTH-EX                              
091300        VARYING WK-C-MTH-IX FROM WK-C-SUBSCR BY 1                 
091400        UNTIL WK-C-MTH-IX > WK-C-MTH-COUNT.                       
091500*                                                                 
091600     MOVE SPACES TO WK-C-RPTLINE.                                 
091700     WRITE WK-C-RPTLINE.                                          
091800     MOVE WK-C-TOT-BUDGET TO WK-C-RPT-AMT-EDIT.                   
091900     MOVE SPACES TO WK-C-RPTLINE.                                 
092000     STRING "TOTAL INCOME ................ " DELIMITED BY SIZE    
092100            WK-C-RPT-AMT-EDIT         DELIMITED BY SIZE           
092200            INTO WK-C-RPTLINE.                                    
092300     WRITE WK-C-RPTLINE.                                          
092400     MOVE WK-C-TOT-ACTUAL TO WK-C-RPT-AMT-EDIT.                   
092500     MOVE SPACES TO WK-C-RPTLINE.                                 
092600     STRING "TOTAL EXPENSE ............... " DELIMITED BY SIZE    
092700            WK-C-RPT-AMT-EDIT         DELIMITED BY SIZE           
092800            INTO WK-C-RPTLINE.                                    
092900     WRITE WK-C-RPTLINE.                                          
093000 D199-PRINT-NET-INCOME-EX.                                        
093100     EXIT.                                                        
093200*                                                                 
093300 D110-SORT-MONTH-TABLE.                                           
093400* BUBBLE SORT ASCENDING BY CCYYMM - WK-C-MONTH-TABLE NEVER HOLDS  
093500* MORE THAN 120 ENTRIES SO A STRAIGHT BUBBLE SORT IS PLENTY.      
093600     MOVE "Y" TO WK-C-SWAP-SW.                                    
093700 D112-SORT-OUTER-LOOP.                                            
093800     IF  NOT WK-C-SWAP-MADE                                       
093900         GO TO D119-SORT-MONTH-TABLE-EX.                          
094000     MOVE "N" TO WK-C-SWAP-SW.                                    
094100     PERFORM D111-SORT-PASS                                       
094200        THRU D111-SORT-PASS-EX                                    
094300        VARYING WK-C-MTH-IX FROM 1 BY 1                           
094400        UNTIL WK-C-MTH-IX > WK-C-MTH-COUNT - 1.                   
094500     GO TO D112-SORT-OUTER-LOOP.                                  
094600 D119-SORT-MONTH-TABLE-EX.                                        
094700     EXIT.                                                        
094800 D111-SORT-PASS.                                                  
094900     IF  WK-C-MTH-CCYYMM(WK-C-MTH-IX) >                           
095000         WK-C-MTH-CCYYMM(WK-C-MTH-IX + 1)                         
095100         MOVE WK-C-MTH-ENTRY(WK-C-MTH-IX) TO WK-C-MTH-HOLD        
095200         MOVE WK-C-MTH-ENTRY(WK-C-MTH-IX + 1) TO                  
095300             WK-C-MTH-ENTRY(WK-C-MTH-IX)                          
095400         MOVE WK-C-MTH-HOLD TO WK-C-MTH-ENTRY(WK-C-MTH-IX + 1)    
095500         MOVE "Y" TO WK-C-SWAP-SW.                                
095600 D111-SORT-PASS-EX.                                               
095700     EXIT.                                                        
095800*                                                                 
095900 D120-PRINT-ONE-MONTH.                                            
096000     MOVE WK-C-MTH-CCYYMM(WK-C-MTH-IX)(1:4) TO                    
096100         WK-C-RPT-MONTH-EDIT(1:4).                                
096200     MOVE "-" TO WK-C-RPT-MONTH-EDIT(5:1).                        
096300     MOVE WK-C-MTH-CCYYMM(WK-C-MTH-IX)(5:2) TO                    
096400         WK-C-RPT-MONTH-EDIT(6:2).                                
096500     MOVE SPACES TO WK-C-RPTLINE.                                 
096600     MOVE WK-C-RPT-MONTH-EDIT TO WK-C-RPTLINE(1:7).               
096700     MOVE WK-C-MTH-INCOME(WK-C-MTH-IX) TO WK-C-RPT-AMT-EDIT.      
096800     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(9:11).                
096900     MOVE WK-C-MTH-EXPENSE(WK-C-MTH-IX) TO WK-C-RPT-AMT-EDIT.     
097000     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(22:11).               
097100     COMPUTE WK-C-MTH-NET =                                       
097200         WK-C-MTH-INCOME(WK-C-MTH-IX) -                           
097300         WK-C-MTH-EXPENSE(WK-C-MTH-IX).                           
097400     MOVE WK-C-MTH-NET TO WK-C-RPT-AMT-EDIT.                      
097500     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(35:11).               
097600     WRITE WK-C-RPTLINE.                                          
097700     ADD WK-C-MTH-INCOME(WK-C-MTH-IX) TO WK-C-TOT-BUDGET.         
097800     ADD WK-C-MTH-EXPENSE(WK-C-MTH-IX) TO WK-C-TOT-ACTUAL.        
097900 D129-PRINT-ONE-MONTH-EX.                                         
098000     EXIT.                                                        
098100 EJECT                                                            
098200*---------------------- PROGRAM SUBROUTINE ----------------------*
098300 D200-PRINT-BASELINES.                                            
098400*---------------------- PROGRAM SUBROUTINE ----------------------*
098500* R8 - SPENDING BASELINES.  WK-C-CAT-BASE-TOTAL WAS ACCUMULATED   
098600* IN C100 OVER THE TRAILING WK-C-BASELINE-MONTHS WINDOW.  AVERAGE 
098700* MONTHLY = TOTAL / MONTHS; ANNUAL PROJECTION = AVERAGE X 12,     
098800* ROUNDED TO THE NEAREST 100.                                     
098900     MOVE "SPENDING BASELINES" TO WK-C-RPT-TITLE.                 
099000     MOVE SPACES TO WK-C-RPTLINE.                                 
099100     MOVE WK-C-RPT-TITLE TO WK-C-RPTLINE(1:40).                   
099200     WRITE WK-C-RPTLINE.                                          
099300     MOVE SPACES TO WK-C-RPTLINE.                                 
099400     STRING "CATEGORY                 AVG/MONTH  ANNUAL PROJ"     
099500         DELIMITED BY SIZE INTO WK-C-RPTLINE.                     
099600     WRITE WK-C-RPTLINE.                                          
099700     MOVE SPACES TO WK-C-RPTLINE.                                 
099800     WRITE WK-C-RPTLINE.                                          
099900     PERFORM D210-PRINT-ONE-BASELINE                              
100000        THRU D219-PRINT-ONE-BASELINE-EX                           
100100        VARYING WK-C-CAT-IX FROM 1 BY 1                           
100200        UNTIL WK-C-CAT-IX > WK-C-CAT-COUNT.                       
100300 D299-PRINT-BASELINES-EX.                                         
100400     EXIT.                                                        
100500*                                                                 
100600 D210-PRINT-ONE-BASELINE.                                         
100700     IF  WK-C-CAT-BASE-TOTAL(WK-C-CAT-IX) < 0.01                  
100800         GO TO D219-PRINT-ONE-BASELINE-EX.                        
100900     COMPUTE WK-C-BASE-AVG ROUNDED =                              
101000         WK-C-CAT-BASE-TOTAL(WK-C-CAT-IX) / WK-C-BASELINE-MONTHS. 
101100     COMPUTE WK-C-BASE-PROJ = WK-C-BASE-AVG * 12.                 
101200     PERFORM D220-ROUND-TO-100 THRU D229-ROUND-TO-100-EX.         
101300     MOVE SPACES TO WK-C-RPTLINE.                                 
101400     MOVE WK-C-CAT-CATEGORY(WK-C-CAT-IX) TO WK-C-RPTLINE(1:25).   
101500     MOVE WK-C-BASE-AVG TO WK-C-RPT-AMT-EDIT.                     
101600     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(26:11).               
101700     MOVE WK-C-BASE-PROJ TO WK-C-RPT-AMT-EDIT.                    
101800     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(39:11).               
101900     WRITE WK-C-RPTLINE.                                          
102000 D219-PRINT-ONE-BASELINE-EX.                                      
102100     EXIT.                                                        
102200*                                                                 
102300 D220-ROUND-TO-100.                                               
102400* ROUND THE ANNUAL PROJECTION TO THE NEAREST 100, HALF AWAY       
102500* FROM ZERO ON THE /100 QUOTIENT - BASELINE TOTALS ARE EXPENSE    
102600* AMOUNTS SO THIS IS ALWAYS A POSITIVE VALUE IN PRACTICE.         
102700     COMPUTE WK-C-BASE-PROJ-Q ROUNDED = WK-C-BASE-PROJ / 100.     
102800     COMPUTE WK-C-BASE-PROJ = WK-C-BASE-PROJ-Q * 100.             
102900 D229-ROUND-TO-100-EX.                                            
103000     EXIT.                                                        
103100 EJECT                                                            
103200*---------------------- PROGRAM SUBROUTINE ----------------------*
103300 D300-PRINT-BUDGET-VS-ACTUAL.                                     
103400*---------------------- PROGRAM SUBROUTINE ----------------------*
103500* REPORT 2 - BUDGET VS ACTUAL, R9.  SORTED BY SECTION/CATEGORY    
103600* SO A CONTROL BREAK ON SECTION CAN SUBTOTAL BEFORE THE DETAIL    
103700* MOVES ON TO THE NEXT SECTION.                                   
103800     PERFORM D310-SORT-CATEGORY-TABLE                             
103900        THRU D319-SORT-CATEGORY-TABLE-EX.                         
104000     MOVE "BUDGET VS ACTUAL" TO WK-C-RPT-TITLE.                   
104100     MOVE SPACES TO WK-C-RPTLINE.                                 
104200     MOVE WK-C-RPT-TITLE TO WK-C-RPTLINE(1:40).                   
104300     WRITE WK-C-RPTLINE.                                          
104400     MOVE SPACES TO WK-C-RPTLINE.                                 
104500     STRING "CATEGORY            BUDGET    ACTUAL    VARIANCE"    
104600         DELIMITED BY SIZE INTO WK-C-RPTLINE.                     
104700     WRITE WK-C-RPTLINE.                                          
104800     MOVE SPACES TO WK-C-RPTLINE.                                 
104900     WRITE WK-C-RPTLINE.                                          
105000*                                                                 
105100     MOVE SPACES TO WK-C-BRK-SECTION.                             
105200     MOVE ZERO TO WK-C-SCT-SUB-BUDGET WK-C-SCT-SUB-ACTUAL.        
105300     MOVE ZERO TO WK-C-TOT-BUDGET WK-C-TOT-ACTUAL.                
105400     PERFORM D320-PRINT-ONE-CATEGORY                              
105500        THRU D329-PRINT-ONE-CATEGORY-EX                           
105600        VARYING WK-C-CAT-IX FROM 1 BY 1                           
105700        UNTIL WK-C-CAT-IX > WK-C-CAT-COUNT.                       
105800     IF  WK-C-BRK-SECTION NOT = SPACES                            
105900         PERFORM D340-PRINT-SECTION-SUBTOTAL                      
106000            THRU D349-PRINT-SECTION-SUBTOTAL-EX.                  
106100*                                                                 
106200     MOVE SPACES TO WK-C-RPTLINE.                                 
106300     WRITE WK-C-RPTLINE.                                          
106400     COMPUTE WK-C-VARIANCE =                                      
106500         WK-C-TOT-BUDGET - WK-C-TOT-ACTUAL.                       
106600     MOVE WK-C-TOT-BUDGET TO WK-C-RPT-AMT-EDIT.                   
106700     MOVE SPACES TO WK-C-RPTLINE.                                 
106800     STRING "GRAND TOTAL BUDGETED ........ " DELIMITED BY SIZE    
106900            WK-C-RPT-AMT-EDIT         DELIMITED BY SIZE           
107000            INTO WK-C-RPTLINE.                                    
107100     WRITE WK-C-RPTLINE.                                          
107200     MOVE WK-C-TOT-ACTUAL TO WK-C-RPT-AMT-EDIT.                   
107300     MOVE SPACES TO WK-C-RPTLINE.                                 
107400     STRING "GRAND TOTAL ACTUAL .......... " DELIMITED BY SIZE    
107500            WK-C-RPT-AMT-EDIT         DELIMITED BY SIZE           
107600            INTO WK-C-RPTLINE.                                    
107700     WRITE WK-C-RPTLINE.                                          
107800     MOVE WK-C-VARIANCE TO WK-C-RPT-AMT-EDIT.                     
107900     MOVE SPACES TO WK-C-RPTLINE.                                 
108000     STRING "NET VARIANCE ................ " DELIMITED BY SIZE    
108100            WK-C-RPT-AMT-EDIT         DELIMITED BY SIZE           
108200            INTO WK-C-RPTLINE.                                    
108300     WRITE WK-C-RPTLINE.                                          
108400 D399-PRINT-BUDGET-VS-ACTUAL-EX.                                  
108500     EXIT.                                                        
108600*                                                                 
108700 D310-SORT-CATEGORY-TABLE.                                        
108800* BUBBLE SORT ASCENDING BY SECTION THEN CATEGORY - AT MOST 2000   
108900* ENTRIES, RUN ONCE PER REPORT.                                   
109000     MOVE "Y" TO WK-C-SWAP-SW.                                    
109100 D312-SORT-OUTER-LOOP.                                            
109200     IF  NOT WK-C-SWAP-MADE                                       
109300         GO TO D319-SORT-CATEGORY-TABLE-EX.                       
109400     MOVE "N" TO WK-C-SWAP-SW.                                    
109500     PERFORM D311-SORT-PASS                                       
109600        THRU D311-SORT-PASS-EX                                    
109700        VARYING WK-C-CAT-IX FROM 1 BY 1                           
109800        UNTIL WK-C-CAT-IX > WK-C-CAT-COUNT - 1.                   
109900     GO TO D312-SORT-OUTER-LOOP.                                  
110000 D319-SORT-CATEGORY-TABLE-EX.                                     
110100     EXIT.                                                        
110200 D311-SORT-PASS.                                                  
110300     IF  WK-C-CAT-SECTION(WK-C-CAT-IX) >                          
110400         WK-C-CAT-SECTION(WK-C-CAT-IX + 1)                        
110500         PERFORM D315-SWAP-CATEGORY-ENTRY                         
110600            THRU D315-SWAP-CATEGORY-ENTRY-EX                      
110700     ELSE                                                         
110800         IF  WK-C-CAT-SECTION(WK-C-CAT-IX) =                      
110900             WK-C-CAT-SECTION(WK-C-CAT-IX + 1)                    
111000             AND WK-C-CAT-CATEGORY(WK-C-CAT-IX) >                 
111100                 WK-C-CAT-CATEGORY(WK-C-CAT-IX + 1)               
111200             PERFORM D315-SWAP-CATEGORY-ENTRY                     
111300                THRU D315-SWAP-CATEGORY-ENTRY-EX.                 
111400 D311-SORT-PASS-EX.                                               
111500     EXIT.                                                        
111600 D315-SWAP-CATEGORY-ENTRY.                                        
111700     MOVE WK-C-CAT-ENTRY(WK-C-CAT-IX) TO WK-C-CAT-HOLD.           
111800     MOVE WK-C-CAT-ENTRY(WK-C-CAT-IX + 1) TO                      
111900         WK-C-CAT-ENTRY(WK-C-CAT-IX).                             
112000     MOVE WK-C-CAT-HOLD TO WK-C-CAT-ENTRY(WK-C-CAT-IX + 1).       
112100     MOVE "Y" TO WK-C-SWAP-SW.                                    
112200 D315-SWAP-CATEGORY-ENTRY-EX.                                     
112300     EXIT.                                                        
112400*                                                                 
112500 D320-PRINT-ONE-CATEGORY.                                         
112600     IF  WK-C-CAT-PER-BUDGET(WK-C-CAT-IX) < 0.01                  
112700         AND WK-C-CAT-ACTUAL(WK-C-CAT-IX) < 0.01                  
112800         GO TO D329-PRINT-ONE-CATEGORY-EX.                        
112900     IF  WK-C-CAT-SECTION(WK-C-CAT-IX) NOT = WK-C-BRK-SECTION     
113000         IF  WK-C-BRK-SECTION NOT = SPACES                        
113100             PERFORM D340-PRINT-SECTION-SUBTOTAL                  
113200                THRU D349-PRINT-SECTION-SUBTOTAL-EX               
113300         END-IF                                                   
113400         MOVE WK-C-CAT-SECTION(WK-C-CAT-IX) TO WK-C-BRK-SECTION   
113500         MOVE ZERO TO WK-C-SCT-SUB-BUDGET WK-C-SCT-SUB-ACTUAL     
113600         MOVE SPACES TO WK-C-RPTLINE                              
113700         MOVE WK-C-BRK-SECTION TO WK-C-RPTLINE(1:30)              
113800         WRITE WK-C-RPTLINE.                                      
113900*                                                                 
114000     COMPUTE WK-C-VARIANCE = WK-C-CAT-PER-BUDGET(WK-C-CAT-IX)     
114100         - WK-C-CAT-ACTUAL(WK-C-CAT-IX).                          
114200     IF  WK-C-VARIANCE < 0                                        
114300         MOVE "OVER BUDGET" TO WK-C-RPT-STATUS                    
114400     ELSE                                                         
114500         IF  WK-C-VARIANCE > 0                                    
114600             AND WK-C-CAT-PER-BUDGET(WK-C-CAT-IX) > 0             
114700             MOVE "UNDER BUDGET" TO WK-C-RPT-STATUS               
114800         ELSE                                                     
114900             MOVE "ON TRACK" TO WK-C-RPT-STATUS.                  
115000*                                                                 
115100     MOVE SPACES TO WK-C-RPTLINE.                                 
115200     MOVE WK-C-CAT-CATEGORY(WK-C-CAT-IX) TO WK-C-RPTLINE(3:18).   
115300     MOVE WK-C-CAT-PER-BUDGET(WK-C-CAT-IX) TO WK-C-RPT-AMT-EDIT.  
115400     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(22:11).               
115500     MOVE WK-C-CAT-ACTUAL(WK-C-CAT-IX) TO WK-C-RPT-AMT-EDIT.      
115600     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(33:11).               
115700     MOVE WK-C-VARIANCE TO WK-C-RPT-AMT-EDIT.                     
115800     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(44:11).               
115900     MOVE WK-C-RPT-STATUS TO WK-C-RPTLINE(56:12).                 
116000     WRITE WK-C-RPTLINE.                                          
116100*                                                                 
116200     ADD WK-C-CAT-PER-BUDGET(WK-C-CAT-IX) TO WK-C-SCT-SUB-BUDGET  
116300                                              WK-C-TOT-BUDGET.    
116400     ADD WK-C-CAT-ACTUAL(WK-C-CAT-IX) TO WK-C-SCT-SUB-ACTUAL      
116500                                          WK-C-TOT-ACTUAL.        
116600 D329-PRINT-ONE-CATEGORY-EX.                                      
116700     EXIT.                                                        
116800*                                                                 
116900 D340-PRINT-SECTION-SUBTOTAL.                                     
117000     MOVE SPACES TO WK-C-RPTLINE.                                 
117100     MOVE WK-C-SCT-SUB-BUDGET TO WK-C-RPT-AMT-EDIT.               
117200     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(22:11).               
117300     MOVE WK-C-SCT-SUB-ACTUAL TO WK-C-RPT-AMT-EDIT.               
117400     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(33:11).               
117500     STRING "  SECTION TOTAL" DELIMITED BY SIZE INTO              
117600         WK-C-RPTLINE(1:20).                                      
117700     WRITE WK-C-RPTLINE.                                          
117800     MOVE SPACES TO WK-C-RPTLINE.                                 
117900     WRITE WK-C-RPTLINE.                                          
118000 D349-PRINT-SECTION-SUBTOTAL-EX.                                  
118100     EXIT.                                                        
118200 EJECT                                                            
118300*---------------------- PROGRAM SUBROUTINE ----------------------*
118400 D400-PRINT-TOP-ENTITIES.                                         
118500*---------------------- PROGRAM SUBROUTINE ----------------------*
118600* REPORT 3 - TOP ENTITIES (TOP MERCHANTS WHEN TOPENTGRP DEFAULTS  
118700* TO "D").  WK-C-ENTITY-TABLE WAS BUILT BY C400 OVER RPTSTART/    
118800* RPTEND, EXPENSE ROWS ONLY, ALREADY HOLDING ABSOLUTE TOTALS -    
118900* SORT DESCENDING BY TOTAL AND PRINT THE TOP 10.                  
119000     PERFORM D410-SORT-ENTITY-TABLE                               
119100        THRU D419-SORT-ENTITY-TABLE-EX.                           
119200     MOVE "TOP ENTITIES" TO WK-C-RPT-TITLE.                       
119300     MOVE SPACES TO WK-C-RPTLINE.                                 
119400     MOVE WK-C-RPT-TITLE TO WK-C-RPTLINE(1:40).                   
119500     WRITE WK-C-RPTLINE.                                          
119600     MOVE SPACES TO WK-C-RPTLINE.                                 
119700     STRING "RANK  ENTITY                    AMOUNT   COUNT"      
119800         DELIMITED BY SIZE INTO WK-C-RPTLINE.                     
119900     WRITE WK-C-RPTLINE.                                          
120000     MOVE SPACES TO WK-C-RPTLINE.                                 
120100     WRITE WK-C-RPTLINE.                                          
120200     IF  WK-C-ENT-COUNT > 10                                      
120300         MOVE 10 TO WK-C-TOP-N                                    
120400     ELSE                                                         
120500         MOVE WK-C-ENT-COUNT TO WK-C-TOP-N.                       
120600     PERFORM D420-PRINT-ONE-ENTITY                                
120700        THRU D429-PRINT-ONE-ENTITY-EX                             
120800        VARYING WK-C-ENT-IX FROM 1 BY 1                           
120900        UNTIL WK-C-ENT-IX > WK-C-TOP-N.                           
121000 D499-PRINT-TOP-ENTITIES-EX.                                      
121100     EXIT.                                                        
121200*                                                                 
121300 D410-SORT-ENTITY-TABLE.                                          
121400* BUBBLE SORT DESCENDING BY TOTAL - AT MOST 2000 ENTRIES.         
121500     MOVE "Y" TO WK-C-SWAP-SW.                                    
121600 D412-SORT-OUTER-LOOP.                                            
121700     IF  NOT WK-C-SWAP-MADE                                       
121800         GO TO D419-SORT-ENTITY-TABLE-EX.                         
121900     MOVE "N" TO WK-C-SWAP-SW.                                    
122000     PERFORM D411-SORT-PASS                                       
122100        THRU D411-SORT-PASS-EX                                    
122200        VARYING WK-C-ENT-IX FROM 1 BY 1                           
122300        UNTIL WK-C-ENT-IX > WK-C-ENT-COUNT - 1.                   
122400     GO TO D412-SORT-OUTER-LOOP.                                  
122500 D419-SORT-ENTITY-TABLE-EX.                                       
122600     EXIT.                                                        
122700 D411-SORT-PASS.                                                  
122800     IF  WK-C-ENT-TOTAL(WK-C-ENT-IX) <                            
122900         WK-C-ENT-TOTAL(WK-C-ENT-IX + 1)                          
123000         MOVE WK-C-ENT-ENTRY(WK-C-ENT-IX) TO WK-C-ENT-HOLD        
123100         MOVE WK-C-ENT-ENTRY(WK-C-ENT-IX + 1) TO                  
123200             WK-C-ENT-ENTRY(WK-C-ENT-IX)                          
123300         MOVE WK-C-ENT-HOLD TO WK-C-ENT-ENTRY(WK-C-ENT-IX + 1)    
123400         MOVE "Y" TO WK-C-SWAP-SW.                                
123500 D411-SORT-PASS-EX.                                               
123600     EXIT.                                                        
123700*                                                                 
123800 D420-PRINT-ONE-ENTITY.                                           
123900     MOVE SPACES TO WK-C-RPTLINE.                                 
124000     MOVE WK-C-ENT-IX TO WK-C-RPT-NUM-EDIT.                       
124100     MOVE WK-C-RPT-NUM-EDIT TO WK-C-RPTLINE(3:6).                 
124200     MOVE WK-C-ENT-NAME(WK-C-ENT-IX) TO WK-C-RPTLINE(11:24).      
124300     MOVE WK-C-ENT-TOTAL(WK-C-ENT-IX) TO WK-C-RPT-AMT-EDIT.       
124400     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(35:11).               
124500     MOVE WK-C-ENT-TXN-COUNT(WK-C-ENT-IX) TO WK-C-RPT-NUM-EDIT.   
124600     MOVE WK-C-RPT-NUM-EDIT TO WK-C-RPTLINE(48:6).                
124700     WRITE WK-C-RPTLINE.                                          
124800 D429-PRINT-ONE-ENTITY-EX.                                        
124900     EXIT.                                                        
125000 EJECT                                                            
125100*---------------------- PROGRAM SUBROUTINE ----------------------*
125200 D500-PRINT-BUDGET-PROGRESS.                                      
125300*---------------------- PROGRAM SUBROUTINE ----------------------*
125400* REPORT 4 - BUDGET PROGRESS BY SECTION FOR THE LATEST MONTH ON   
125500* FILE.  WK-C-SECTION-TABLE ALREADY HOLDS THE ACTUAL SPEND FROM   
125600* C300 - THIS STEP ADDS EACH CATEGORYS SHARE OF ANNUAL BUDGET     
125700* INTO THE SAME TABLE BEFORE SORTING AND PRINTING.                
125800     PERFORM D510-BUILD-SECTION-BUDGETS                           
125900        THRU D510-BUILD-SECTION-BUDGETS-EX                        
126000        VARYING WK-C-CAT-IX FROM 1 BY 1                           
126100        UNTIL WK-C-CAT-IX > WK-C-CAT-COUNT.                       
126200     PERFORM D520-SORT-SECTION-TABLE                              
126300        THRU D529-SORT-SECTION-TABLE-EX.                          
126400     MOVE "BUDGET PROGRESS BY SECTION" TO WK-C-RPT-TITLE.         
126500     MOVE SPACES TO WK-C-RPTLINE.                                 
126600     MOVE WK-C-RPT-TITLE TO WK-C-RPTLINE(1:40).                   
126700     WRITE WK-C-RPTLINE.                                          
126800     MOVE SPACES TO WK-C-RPTLINE.                                 
126900     STRING "SECTION                  ACTUAL    BUDGET    PCT"    
127000         DELIMITED BY SIZE INTO WK-C-RPTLINE.                     
127100     WRITE WK-C-RPTLINE.                                          
127200     MOVE SPACES TO WK-C-RPTLINE.                                 
127300     WRITE WK-C-RPTLINE.                                          
127400     PERFORM D530-PRINT-ONE-SECTION                               
127500        THRU D539-PRINT-ONE-SECTION-EX                            
127600        VARYING WK-C-SCT-IX FROM 1 BY 1                           
127700        UNTIL WK-C-SCT-IX > WK-C-SCT-COUNT.                       
127800 D599-PRINT-BUDGET-PROGRESS-EX.                                   
127900     EXIT.                                                        
128000*                                                                 
128100 D510-BUILD-SECTION-BUDGETS.                                      
128200     IF  WK-C-CAT-ANN-BUDGET(WK-C-CAT-IX) < 0.01                  
128300         GO TO D510-BUILD-SECTION-BUDGETS-EX.                     
128400     MOVE WK-C-CAT-SECTION(WK-C-CAT-IX) TO WK-C-GROUP-VALUE-WORK. 
128500     PERFORM C310-FIND-OR-ADD-SECTION                             
128600        THRU C319-FIND-OR-ADD-SECTION-EX.                         
128700     ADD WK-C-CAT-ANN-BUDGET(WK-C-CAT-IX) TO                      
128800         WK-C-SCT-ANN-BUDGET(WK-C-SUBSCR2).                       
128900 D510-BUILD-SECTION-BUDGETS-EX.                                   
129000     EXIT.                                                        
129100*                                                                 
129200 D520-SORT-SECTION-TABLE.                                         
129300* BUBBLE SORT ASCENDING BY SECTION NAME - AT MOST 200 ENTRIES.    
129400     MOVE "Y" TO WK-C-SWAP-SW.                                    
129500 D522-SORT-OUTER-LOOP.                                            
129600     IF  NOT WK-C-SWAP-MADE                                       
129700         GO TO D529-SORT-SECTION-TABLE-EX.                        
129800     MOVE "N" TO WK-C-SWAP-SW.                                    
129900     PERFORM D521-SORT-PASS                                       
130000        THRU D521-SORT-PASS-EX                                    
130100        VARYING WK-C-SCT-IX FROM 1 BY 1                           
130200        UNTIL WK-C-SCT-IX > WK-C-SCT-COUNT - 1.                   
130300     GO TO D522-SORT-OUTER-LOOP.                                  
130400 D529-SORT-SECTION-TABLE-EX.                                      
130500     EXIT.                                                        
130600 D521-SORT-PASS.                                                  
130700     IF  WK-C-SCT-NAME(WK-C-SCT-IX) >                             
130800         WK-C-SCT-NAME(WK-C-SCT-IX + 1)                           
130900         MOVE WK-C-SCT-ENTRY(WK-C-SCT-IX) TO WK-C-SCT-HOLD        
131000         MOVE WK-C-SCT-ENTRY(WK-C-SCT-IX + 1) TO                  
131100             WK-C-SCT-ENTRY(WK-C-SCT-IX)                          
131200         MOVE WK-C-SCT-HOLD TO WK-C-SCT-ENTRY(WK-C-SCT-IX + 1)    
131300         MOVE "Y" TO WK-C-SWAP-SW.                                
131400 D521-SORT-PASS-EX.                                               
131500     EXIT.                                                        
131600*                                                                 
131700 D530-PRINT-ONE-SECTION.                                          
131800     COMPUTE WK-C-SCT-MTH-BUDGET ROUNDED =                        
131900         WK-C-SCT-ANN-BUDGET(WK-C-SCT-IX) / 12.                   
132000     IF  WK-C-SCT-ACTUAL(WK-C-SCT-IX) < 0.01                      
132100         AND WK-C-SCT-MTH-BUDGET < 0.01                           
132200         GO TO D539-PRINT-ONE-SECTION-EX.                         
132300     IF  WK-C-SCT-MTH-BUDGET > 0                                  
132400         COMPUTE WK-C-SCT-PERCENT ROUNDED =                       
132500             WK-C-SCT-ACTUAL(WK-C-SCT-IX) /                       
132600             WK-C-SCT-MTH-BUDGET * 100                            
132700     ELSE                                                         
132800         MOVE ZERO TO WK-C-SCT-PERCENT.                           
132900     MOVE SPACES TO WK-C-RPTLINE.                                 
133000     MOVE WK-C-SCT-NAME(WK-C-SCT-IX) TO WK-C-RPTLINE(1:25).       
133100     MOVE WK-C-SCT-ACTUAL(WK-C-SCT-IX) TO WK-C-RPT-AMT-EDIT.      
133200     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(26:11).               
133300     MOVE WK-C-SCT-MTH-BUDGET TO WK-C-RPT-AMT-EDIT.               
133400     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(37:11).               
133500     MOVE WK-C-SCT-PERCENT TO WK-C-RPT-PCT-EDIT.                  
133600     MOVE WK-C-RPT-PCT-EDIT TO WK-C-RPTLINE(49:7).                
133700     WRITE WK-C-RPTLINE.                                          
133800 D539-PRINT-ONE-SECTION-EX.                                       
133900     EXIT.                                                        
134000 EJECT                                                            
134100*---------------------- PROGRAM SUBROUTINE ----------------------*
134200* FINPD20                                                         
134300 D600-PRINT-CATEGORY-BREAKDOWN.                                   
134400*---------------------- PROGRAM SUBROUTINE ----------------------*
134500* CATEGORY BREAKDOWN ANALYTIC FOR THE LATEST MONTH ON FILE,       
134600* REQ 19488 - BUDGET-FREE, SECTION/CATEGORY GROUPS WITH A NET     
134700* EXPENSE FOR THE MONTH ONLY.  SORTED BY SECTION THEN CATEGORY    
134800* SO A CONTROL BREAK ON SECTION CAN SUBTOTAL.                     
134900     PERFORM D310-SORT-CATEGORY-TABLE                             
135000        THRU D319-SORT-CATEGORY-TABLE-EX.                         
135100     MOVE "CATEGORY BREAKDOWN" TO WK-C-RPT-TITLE.                 
135200     MOVE SPACES TO WK-C-RPTLINE.                                 
135300     MOVE WK-C-RPT-TITLE TO WK-C-RPTLINE(1:40).                   
135400     WRITE WK-C-RPTLINE.                                          
135500     MOVE SPACES TO WK-C-RPTLINE.                                 
135600     STRING "FOR MONTH " DELIMITED BY SIZE                        
135700            WK-C-PROGRESS-CCYYMM DELIMITED BY SIZE                
135800            INTO WK-C-RPTLINE.                                    
135900     WRITE WK-C-RPTLINE.                                          
136000     MOVE SPACES TO WK-C-RPTLINE.                                 
136100     STRING "CATEGORY                      SPENDING"              
136200         DELIMITED BY SIZE INTO WK-C-RPTLINE.                     
136300     WRITE WK-C-RPTLINE.                                          
136400     MOVE SPACES TO WK-C-RPTLINE.                                 
136500     WRITE WK-C-RPTLINE.                                          
136600*                                                                 
136700     MOVE SPACES TO WK-C-BRK-SECTION.                             
136800     MOVE ZERO TO WK-C-SCT-SUB-ACTUAL.                            
136900     MOVE ZERO TO WK-C-TOT-ACTUAL.                                
137000     PERFORM D610-PRINT-ONE-CATG-BREAK                            
137100        THRU D619-PRINT-ONE-CATG-BREAK-EX                         
137200        VARYING WK-C-CAT-IX FROM 1 BY 1                           
137300        UNTIL WK-C-CAT-IX > WK-C-CAT-COUNT.                       
137400     IF  WK-C-BRK-SECTION NOT = SPACES                            
137500         PERFORM D640-PRINT-CATGBRK-SUBTOTAL                      
137600            THRU D649-PRINT-CATGBRK-SUBTOTAL-EX.                  
137700*                                                                 
137800     MOVE SPACES TO WK-C-RPTLINE.                                 
137900     WRITE WK-C-RPTLINE.                                          
138000     MOVE WK-C-TOT-ACTUAL TO WK-C-RPT-AMT-EDIT.                   
138100     MOVE SPACES TO WK-C-RPTLINE.                                 
138200     STRING "GRAND TOTAL SPENDING ........ " DELIMITED BY SIZE    
138300            WK-C-RPT-AMT-EDIT         DELIMITED BY SIZE           
138400            INTO WK-C-RPTLINE.                                    
138500     WRITE WK-C-RPTLINE.                                          
138600 D699-PRINT-CATEGORY-BREAKDOWN-EX.                                
138700     EXIT.                                                        
138800*                                                                 
138900 D610-PRINT-ONE-CATG-BREAK.                                       
139000     IF  WK-C-CAT-ACTUAL-MONTH(WK-C-CAT-IX) < 0.01                
139100         GO TO D619-PRINT-ONE-CATG-BREAK-EX.                      
139200     IF  WK-C-CAT-SECTION(WK-C-CAT-IX) NOT = WK-C-BRK-SECTION     
139300         IF  WK-C-BRK-SECTION NOT = SPACES                        
139400             PERFORM D640-PRINT-CATGBRK-SUBTOTAL                  
139500                THRU D649-PRINT-CATGBRK-SUBTOTAL-EX               
139600         END-IF                                                   
139700         MOVE WK-C-CAT-SECTION(WK-C-CAT-IX) TO WK-C-BRK-SECTION   
139800         MOVE ZERO TO WK-C-SCT-SUB-ACTUAL                         
139900         MOVE SPACES TO WK-C-RPTLINE                              
140000         MOVE WK-C-BRK-SECTION TO WK-C-RPTLINE(1:30)              
140100         WRITE WK-C-RPTLINE.                                      
140200*                                                                 
140300     MOVE SPACES TO WK-C-RPTLINE.                                 
140400     MOVE WK-C-CAT-CATEGORY(WK-C-CAT-IX) TO WK-C-RPTLINE(3:18).   
140500     MOVE WK-C-CAT-ACTUAL-MONTH(WK-C-CAT-IX) TO WK-C-RPT-AMT-EDIT.
140600     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(25:11).               
140700     WRITE WK-C-RPTLINE.                                          
140800*                                                                 
140900     ADD WK-C-CAT-ACTUAL-MONTH(WK-C-CAT-IX) TO WK-C-SCT-SUB-ACTUAL
141000                                                WK-C-TOT-ACTUAL.  
141100 D619-PRINT-ONE-CATG-BREAK-EX.                                    
141200     EXIT.                                                        
141300*                                                                 
141400 D640-PRINT-CATGBRK-SUBTOTAL.                                     
141500     MOVE SPACES TO WK-C-RPTLINE.                                 
141600     MOVE WK-C-SCT-SUB-ACTUAL TO WK-C-RPT-AMT-EDIT.               
141700     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(25:11).               
141800     STRING "  SECTION TOTAL" DELIMITED BY SIZE INTO              
141900         WK-C-RPTLINE(1:20).                                      
142000     WRITE WK-C-RPTLINE.                                          
142100     MOVE SPACES TO WK-C-RPTLINE.                                 
142200     WRITE WK-C-RPTLINE.                                          
142300 D649-PRINT-CATGBRK-SUBTOTAL-EX.                                  
142400     EXIT.                                                        
142500 EJECT                                                            
142600*---------------------- PROGRAM SUBROUTINE ----------------------*
142700 E000-ENTITY-TIME-SERIES.                                         
142800*---------------------- PROGRAM SUBROUTINE ----------------------*
142900* U7 AD-HOC ENTITY TIME SERIES/DRILLDOWN.  ONLY RUN WHEN THE      
143000* ENTITYNAME RUN PARAMETER IS SUPPLIED - A THIRD PASS OVER        
143100* TRANMAST, SINCE THE SOURCE SYSTEM HOSTS THIS AS AN INTERACTIVE  
143200* DRILLDOWN RATHER THAN A STANDING REPORT.  ALSO BUILDS           
143300* WK-C-DD-TABLE FOR E100 SO THE DRILLDOWN NEED NOT READ AGAIN.    
143400     OPEN INPUT TRANMAST.                                         
143500 E010-READ-NEXT-TRANS-P3.                                         
143600     READ TRANMAST                                                
143700         AT END GO TO E018-ENTITY-SCAN-DONE.                      
143800     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE             
143900         DISPLAY "TRFRANL - READ ERROR - TRANMAST PASS 3"         
144000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
144100         GO TO Y900-ABNORMAL-TERMINATION.                         
144200     IF  TX-IS-EXCLUDED OR TX-AMOUNT NOT < ZERO                   
144300         GO TO E010-READ-NEXT-TRANS-P3.                           
144400     IF  TX-DATE < WK-C-PARM-RPTSTART                             
144500         OR TX-DATE > WK-C-PARM-RPTEND                            
144600         GO TO E010-READ-NEXT-TRANS-P3.                           
144700     MOVE WK-C-PARM-ENTGRP TO WK-C-GROUP-CODE-WORK.               
144800     PERFORM C350-DERIVE-GROUP-VALUE                              
144900        THRU C350-DERIVE-GROUP-VALUE-EX.                          
145000     IF  WK-C-GROUP-VALUE-WORK NOT = WK-C-PARM-ENTNAME            
145100         GO TO E010-READ-NEXT-TRANS-P3.                           
145200     PERFORM E020-ACCUM-TS-ENTRY THRU E029-ACCUM-TS-ENTRY-EX.     
145300     PERFORM E030-ADD-DRILLDOWN-ROW                               
145400        THRU E039-ADD-DRILLDOWN-ROW-EX.                           
145500     GO TO E010-READ-NEXT-TRANS-P3.                               
145600 E018-ENTITY-SCAN-DONE.                                           
145700     CLOSE TRANMAST.                                              
145800*                                                                 
145900     PERFORM E040-SORT-TS-TABLE THRU E049-SORT-TS-TABLE-EX.       
146000     MOVE "ENTITY TIME SERIES" TO WK-C-RPT-TITLE.                 
146100     MOVE SPACES TO WK-C-RPTLINE.                                 
146200     MOVE WK-C-RPT-TITLE TO WK-C-RPTLINE(1:40).                   
146300     WRITE WK-C-RPTLINE.                                          
146400     MOVE SPACES TO WK-C-RPTLINE.                                 
146500     MOVE WK-C-PARM-ENTNAME TO WK-C-RPTLINE(1:40).                
146600     WRITE WK-C-RPTLINE.                                          
146700     MOVE SPACES TO WK-C-RPTLINE.                                 
146800     STRING "PERIOD          AMOUNT   COUNT" DELIMITED BY         
146900         SIZE INTO WK-C-RPTLINE.                                  
147000     WRITE WK-C-RPTLINE.                                          
147100     MOVE SPACES TO WK-C-RPTLINE.                                 
147200     WRITE WK-C-RPTLINE.                                          
147300     PERFORM E050-PRINT-ONE-TS-ENTRY                              
147400        THRU E059-PRINT-ONE-TS-ENTRY-EX                           
147500        VARYING WK-C-TS-IX FROM 1 BY 1                            
147600        UNTIL WK-C-TS-IX > WK-C-TS-COUNT.                         
147700 E099-ENTITY-TIME-SERIES-EX.                                      
147800     EXIT.                                                        
147900*                                                                 
148000 E020-ACCUM-TS-ENTRY.                                             
148100     EVALUATE WK-C-PARM-ENTGRAN                                   
148200         WHEN "D"                                                 
148300             MOVE TX-DATE TO WK-C-TS-PERIOD-WORK                  
148400         WHEN "Y"                                                 
148500             MOVE SPACES TO WK-C-TS-PERIOD-WORK                   
148600             MOVE TX-DATE-CCYY TO WK-C-TS-PERIOD-WORK(1:4)        
148700         WHEN OTHER                                               
148800             MOVE SPACES TO WK-C-TS-PERIOD-WORK                   
148900             MOVE TX-DATE-CCYY TO WK-C-TS-PERIOD-WORK(1:4)        
149000             MOVE TX-DATE-MM   TO WK-C-TS-PERIOD-WORK(5:2)        
149100     END-EVALUATE.                                                
149200     MOVE ZERO TO WK-C-SUBSCR.                                    
149300     PERFORM E021-SCAN-TS-ENTRY                                   
149400        THRU E021-SCAN-TS-ENTRY-EX                                
149500        VARYING WK-C-TS-IX FROM 1 BY 1                            
149600        UNTIL WK-C-TS-IX > WK-C-TS-COUNT                          
149700           OR WK-C-SUBSCR NOT = ZERO.                             
149800     IF  WK-C-SUBSCR = ZERO AND WK-C-TS-COUNT < 400               
149900         ADD 1 TO WK-C-TS-COUNT                                   
150000         SET WK-C-TS-IX TO WK-C-TS-COUNT                          
150100         MOVE WK-C-TS-PERIOD-WORK TO WK-C-TS-PERIOD(WK-C-TS-IX)   
150200         MOVE ZERO TO WK-C-TS-TOTAL(WK-C-TS-IX)                   
150300                      WK-C-TS-TXN-COUNT(WK-C-TS-IX)               
150400         SET WK-C-SUBSCR TO WK-C-TS-IX.                           
150500     IF  WK-C-SUBSCR = ZERO                                       
150600         SET WK-C-SUBSCR TO WK-C-TS-COUNT.                        
150700     SET WK-C-TS-IX TO WK-C-SUBSCR.                               
150800     SUBTRACT TX-AMOUNT FROM WK-C-TS-TOTAL(WK-C-TS-IX).           
150900     ADD 1 TO WK-C-TS-TXN-COUNT(WK-C-TS-IX).                      
151000 E029-ACCUM-TS-ENTRY-EX.                                          
151100     EXIT.                                                        
151200 E021-SCAN-TS-ENTRY.                                              
151300     IF  WK-C-TS-PERIOD(WK-C-TS-IX) = WK-C-TS-PERIOD-WORK         
151400         SET WK-C-SUBSCR TO WK-C-TS-IX.                           
151500 E021-SCAN-TS-ENTRY-EX.                                           
151600     EXIT.                                                        
151700*                                                                 
151800 E030-ADD-DRILLDOWN-ROW.                                          
151900     IF  WK-C-DD-COUNT >= 200                                     
152000         GO TO E039-ADD-DRILLDOWN-ROW-EX.                         
152100     ADD 1 TO WK-C-DD-COUNT.                                      
152200     MOVE TX-DATE TO WK-C-DD-DATE(WK-C-DD-COUNT).                 
152300     MOVE TX-DESCRIPTION TO WK-C-DD-DESC(WK-C-DD-COUNT).          
152400     MOVE TX-AMOUNT TO WK-C-DD-AMOUNT(WK-C-DD-COUNT).             
152500 E039-ADD-DRILLDOWN-ROW-EX.                                       
152600     EXIT.                                                        
152700*                                                                 
152800 E040-SORT-TS-TABLE.                                              
152900* BUBBLE SORT ASCENDING BY PERIOD - AT MOST 400 ENTRIES.          
153000     MOVE "Y" TO WK-C-SWAP-SW.                                    
153100 E042-SORT-OUTER-LOOP.                                            
153200     IF  NOT WK-C-SWAP-MADE                                       
153300         GO TO E049-SORT-TS-TABLE-EX.                             
153400     MOVE "N" TO WK-C-SWAP-SW.                                    
153500     PERFORM E041-SORT-PASS                                       
153600        THRU E041-SORT-PASS-EX                                    
153700        VARYING WK-C-TS-IX FROM 1 BY 1                            
153800        UNTIL WK-C-TS-IX > WK-C-TS-COUNT - 1.                     
153900     GO TO E042-SORT-OUTER-LOOP.                                  
154000 E049-SORT-TS-TABLE-EX.                                           
154100     EXIT.                                                        
154200 E041-SORT-PASS.                                                  
154300     IF  WK-C-TS-PERIOD(WK-C-TS-IX) >                             
154400         WK-C-TS-PERIOD(WK-C-TS-IX + 1)                           
154500         MOVE WK-C-TS-ENTRY(WK-C-TS-IX) TO WK-C-TS-HOLD           
154600         MOVE WK-C-TS-ENTRY(WK-C-TS-IX + 1) TO                    
154700             WK-C-TS-ENTRY(WK-C-TS-IX)                            
154800         MOVE WK-C-TS-HOLD TO WK-C-TS-ENTRY(WK-C-TS-IX + 1)       
154900         MOVE "Y" TO WK-C-SWAP-SW.                                
155000 E041-SORT-PASS-EX.                                               
155100     EXIT.                                                        
155200*                                                                 
155300 E050-PRINT-ONE-TS-ENTRY.                                         
155400     MOVE SPACES TO WK-C-RPTLINE.                                 
155500     MOVE WK-C-TS-PERIOD(WK-C-TS-IX) TO WK-C-RPTLINE(1:8).        
155600     MOVE WK-C-TS-TOTAL(WK-C-TS-IX) TO WK-C-RPT-AMT-EDIT.         
155700     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(16:11).               
155800     MOVE WK-C-TS-TXN-COUNT(WK-C-TS-IX) TO WK-C-RPT-NUM-EDIT.     
155900     MOVE WK-C-RPT-NUM-EDIT TO WK-C-RPTLINE(29:6).                
156000     WRITE WK-C-RPTLINE.                                          
156100 E059-PRINT-ONE-TS-ENTRY-EX.                                      
156200     EXIT.                                                        
156300 EJECT                                                            
156400*---------------------- PROGRAM SUBROUTINE ----------------------*
156500 E100-ENTITY-DRILLDOWN.                                           
156600*---------------------- PROGRAM SUBROUTINE ----------------------*
156700* PRINTS THE RAW TRANSACTION LIST WK-C-DD-TABLE BUILT DURING      
156800* E000S SCAN - CAPPED AT 200 ROWS, THE DRILLDOWN IS MEANT FOR     
156900* ONE ENTITY OVER A BOUNDED PERIOD, NOT A FULL-FILE DUMP.         
157000     MOVE "ENTITY DRILLDOWN" TO WK-C-RPT-TITLE.                   
157100     MOVE SPACES TO WK-C-RPTLINE.                                 
157200     MOVE WK-C-RPT-TITLE TO WK-C-RPTLINE(1:40).                   
157300     WRITE WK-C-RPTLINE.                                          
157400     MOVE SPACES TO WK-C-RPTLINE.                                 
157500     STRING "DATE       DESCRIPTION                       AMOUNT" 
157600         DELIMITED BY SIZE INTO WK-C-RPTLINE.                     
157700     WRITE WK-C-RPTLINE.                                          
157800     MOVE SPACES TO WK-C-RPTLINE.                                 
157900     WRITE WK-C-RPTLINE.                                          
158000     PERFORM E110-PRINT-ONE-DD-ROW                                
158100        THRU E119-PRINT-ONE-DD-ROW-EX                             
158200        VARYING WK-C-DD-IX FROM 1 BY 1                            
158300        UNTIL WK-C-DD-IX > WK-C-DD-COUNT.                         
158400 E199-ENTITY-DRILLDOWN-EX.                                        
158500     EXIT.                                                        
158600*                                                                 
158700 E110-PRINT-ONE-DD-ROW.                                           
158800     MOVE SPACES TO WK-C-RPTLINE.                                 
158900     MOVE WK-C-DD-DATE(WK-C-DD-IX) TO WK-C-RPTLINE(1:8).          
159000     MOVE WK-C-DD-DESC(WK-C-DD-IX) TO WK-C-RPTLINE(12:35).        
159100     MOVE WK-C-DD-AMOUNT(WK-C-DD-IX) TO WK-C-RPT-AMT-EDIT.        
159200     MOVE WK-C-RPT-AMT-EDIT TO WK-C-RPTLINE(48:11).               
159300     WRITE WK-C-RPTLINE.                                          
159400 E119-PRINT-ONE-DD-ROW-EX.                                        
159500     EXIT.                                                        
159600 EJECT                                                            
159700*---------------------- PROGRAM SUBROUTINE ----------------------*
159800 Y900-ABNORMAL-TERMINATION.                                       
159900*---------------------- PROGRAM SUBROUTINE ----------------------*
160000     PERFORM Z000-END-PROGRAM-ROUTINE                             
160100        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
160200     EXIT PROGRAM.                                                
160300*                                                                 
160400 Z000-END-PROGRAM-ROUTINE.                                        
160500     CLOSE TRANMAST.                                              
160600     CLOSE CATGTXN.                                               
160700     CLOSE BUDGREC.                                               
160800     CLOSE RPTFILE.                                               
160900 Z999-END-PROGRAM-ROUTINE-EX.                                     
161000     EXIT.                                                        
161100*                                                                 
161200******************************************************************
161300**************** END OF PROGRAM SOURCE -  TRFRANL *************** 
161400******************************************************************
161500                                                                  
161600                                                                  
161700                                                                  
161800                                                                  
161900                                                                  
