000100*HISTORY OF MODIFICATION:                                         
000200*================================================================ 
000300* TAG NAME   DATE       DESCRIPTION                               
000400*---------------------------------------------------------------- 
000500* FINPP01 CHYP   12/06/1988 - ORIGINAL RECORD LAYOUT, RUN         
000600*                             PARAMETER FILE, REQ 2873  - HOLDS   
000700*                             THE BANK-FEED CUTOFF DATE AND OTHER 
000800*                             BATCH CONSTANTS SO THEY NEED NOT BE 
000900*                             HARD-CODED IN EVERY DRIVER PROGRAM  
001000*---------------------------------------------------------------- 
001100 01  PARMREC-RECORD.                                              
001200     05  PARMREC-CODE            PIC X(12).                       
001300     05  PARMREC-ATTRIBUTE       PIC X(01).                       
001400     05  PARMREC-VALUE-X         PIC X(20).                       
001500     05  PARMREC-VALUE-N REDEFINES PARMREC-VALUE-X                
001600                                 PIC 9(08).                       
001700     05  PARMREC-DESCRIPTION     PIC X(39).                       
001800     05  FILLER                  PIC X(10).                       
001900                                                                  
002000                                                                  
