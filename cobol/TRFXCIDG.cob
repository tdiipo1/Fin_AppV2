000100*************************                                         
000200 IDENTIFICATION DIVISION.                                         
000300*************************                                         
000400 PROGRAM-ID.     TRFXCIDG.                                        
000500 AUTHOR.         DESMOND LIM.                                     
000600 INSTALLATION.   FINANCE SYSTEMS - PERSONAL LEDGER.               
000700 DATE-WRITTEN.   14 FEB 1993.                                     
000800 DATE-COMPILED.                                                   
000900 SECURITY.       NONE.                                            
001000*                                                                 
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCAN THE CATEGORY     
001200*               TAXONOMY FILE (CATGTXN) AND RETURN THE NEXT       
001300*               AVAILABLE CATEGORY ID OF THE FORM SCSCnnnn.       
001400*               CALLED BY THE REFERENCE DATA LOADER (TRFLREFD)    
001500*               WHEN A NEW CATEGORY ROW IS ADDED WITHOUT AN       
001600*               ID SUPPLIED BY THE SOURCE FILE.                   
001700*                                                                 
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:                                        
002000*----------------------------------------------------------------*
002100* FINPL04 DLIM   14/02/1993 - ORIGINAL PROGRAM, REQ 5120          
002200* FINPL09 LKT     4/01/2007 - Y2K REVIEW - N/A, NO DATE FIELDS    
002300*                             USED BY THIS PROGRAM                
002400* FINPL15 TMPJAE 21/05/2009 - REQ 13677 REJECT SUFFIX VALUES      
002500*                             THAT DO NOT CONTAIN FOUR NUMERIC    
002600*                             DIGITS RATHER THAN ABEND ON THEM    
002700* FINPL22 CHYP   19/09/2012 - REQ 15203 RAISE FIN0247 WHEN THE    
002800*                             MAXIMUM SUFFIX 9999 IS ALREADY IN   
002900*                             USE - NO FURTHER IDS CAN BE ISSUED  
003000* FINPL28 AWN    14/03/2018 - REQ 18310 FORMAT NEXT ID WITH A     
003100*                             REDEFINED NUMERIC WORK FIELD SO THE 
003200*                             ZERO-PAD IS GUARANTEED ON EVERY     
003300*                             PLATFORM THIS PROGRAM RUNS ON       
003400*----------------------------------------------------------------*
003500 EJECT                                                            
003600**********************                                            
003700 ENVIRONMENT DIVISION.                                            
003800**********************                                            
003900 CONFIGURATION SECTION.                                           
004000 SOURCE-COMPUTER.  IBM-AS400.                                     
004100 OBJECT-COMPUTER.  IBM-AS400.                                     
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  
004300                   UPSI-0 IS UPSI-SWITCH-0                        
004400                     ON  STATUS IS U0-ON                          
004500                     OFF STATUS IS U0-OFF.                        
004600                                                                  
004700 INPUT-OUTPUT SECTION.                                            
004800 FILE-CONTROL.                                                    
004900     SELECT CATGTXN ASSIGN TO DATABASE-CATGTXN                    
005000            ORGANIZATION      IS SEQUENTIAL                       
005100            FILE STATUS       IS WK-C-FILE-STATUS.                
005200                                                                  
005300***************                                                   
005400 DATA DIVISION.                                                   
005500***************                                                   
005600 FILE SECTION.                                                    
005700***************                                                   
005800 FD  CATGTXN                                                      
005900     LABEL RECORDS ARE OMITTED                                    
006000     DATA RECORD IS WK-C-CATGTXN.                                 
006100 01  WK-C-CATGTXN.                                                
006200     COPY CATGTXN.                                                
006300                                                                  
006400*************************                                         
006500 WORKING-STORAGE SECTION.                                         
006600*************************                                         
006700 01  FILLER                          PIC X(24)        VALUE       
006800     "** PROGRAM TRFXCIDG **".                                    
006900                                                                  
007000* ------------------ PROGRAM WORKING STORAGE -------------------* 
007200 COPY WKCMAREA.                                                   
007300 01    WK-C-MAX-SUFFIX                PIC 9(04)        COMP       
007400                                       VALUE ZERO.                
007500 01    WK-C-THIS-SUFFIX                PIC 9(04)        COMP.     
007600 01    WK-C-CATGID-PREFIX              PIC X(04).                 
007700 01    WK-C-CATGID-SUFFIX-X            PIC X(04).                 
007800 01    WK-C-CATGID-SUFFIX-R REDEFINES WK-C-CATGID-SUFFIX-X        
007900                                       PIC 9(04).                 
008000 01    WK-C-NEXT-ID-NUM                PIC 9(04)   VALUE ZERO.    
008100 01    WK-C-NEXT-ID-EDIT               PIC 9(04).                 
008200 01    WK-C-NEXT-ID-EDIT-R REDEFINES WK-C-NEXT-ID-EDIT.           
008300     05  FILLER                        PIC 9(04).                 
008400 01    FILLER                         PIC X(04).                  
008500                                                                  
008600*****************                                                 
008700 LINKAGE SECTION.                                                 
008800*****************                                                 
008900 COPY LKCIDG.                                                     
009000 EJECT                                                            
009100*********************************************                     
009200 PROCEDURE DIVISION USING WK-C-LKCIDG.                            
009300*********************************************                     
009400 MAIN-MODULE.                                                     
009500     PERFORM A000-SCAN-MAX-SUFFIX                                 
009600        THRU A099-SCAN-MAX-SUFFIX-EX.                             
009700     PERFORM Z000-END-PROGRAM-ROUTINE                             
009800        THRU Z999-END-PROGRAM-ROUTINE-EX.                         
009900     EXIT PROGRAM.                                                
010000                                                                  
010100*---------------------------------------------------------------* 
010200 A000-SCAN-MAX-SUFFIX.                                            
010300*---------------------------------------------------------------* 
010400     OPEN INPUT CATGTXN.                                          
010500     IF  NOT WK-C-SUCCESSFUL                                      
010600         DISPLAY "TRFXCIDG - OPEN FILE ERROR - CATGTXN"           
010700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
010800         GO TO Y900-ABNORMAL-TERMINATION.                         
010900                                                                  
011000     MOVE    SPACES                  TO    WK-C-LKCIDG-NEXT-ID.   
011100     MOVE    SPACES                  TO    WK-C-LKCIDG-ERROR-CD.  
011200     MOVE    ZERO                    TO    WK-C-MAX-SUFFIX.       
011300                                                                  
011400     PERFORM A100-READ-NEXT-CATGID                                
011500        THRU A199-READ-NEXT-CATGID-EX                             
011600        UNTIL WK-C-END-OF-FILE.                                   
011700                                                                  
011800* FINPL22                                                         
011900     IF  WK-C-MAX-SUFFIX = 9999                                   
012000         MOVE   "FIN0247"            TO    WK-C-LKCIDG-ERROR-CD   
012100         GO TO A099-SCAN-MAX-SUFFIX-EX.                           
012200                                                                  
012300     ADD     1                       TO    WK-C-MAX-SUFFIX        
012400                                      GIVING WK-C-NEXT-ID-NUM.    
012500                                                                  
012600* FINPL28                                                         
012700     MOVE    WK-C-NEXT-ID-NUM        TO    WK-C-NEXT-ID-EDIT.     
012800     STRING  "SCSC"                  DELIMITED BY SIZE            
012900             WK-C-NEXT-ID-EDIT       DELIMITED BY SIZE            
013000             INTO WK-C-LKCIDG-NEXT-ID.                            
013100                                                                  
013200 A099-SCAN-MAX-SUFFIX-EX.                                         
013300     EXIT.                                                        
013400                                                                  
013500*---------------------------------------------------------------* 
013600* FINPL15                                                         
013700 A100-READ-NEXT-CATGID.                                           
013800*---------------------------------------------------------------* 
013900     READ CATGTXN.                                                
014000     IF  WK-C-END-OF-FILE                                         
014100         GO TO A199-READ-NEXT-CATGID-EX.                          
014200                                                                  
014300     MOVE    CATGTXN-CATGID (1 : 4)  TO    WK-C-CATGID-PREFIX.    
014400     IF  WK-C-CATGID-PREFIX NOT = "SCSC"                          
014500         GO TO A199-READ-NEXT-CATGID-EX.                          
014600                                                                  
014700     MOVE    CATGTXN-CATGID (5 : 4)  TO    WK-C-CATGID-SUFFIX-X.  
014800     IF  WK-C-CATGID-SUFFIX-X NOT NUMERIC                         
014900         GO TO A199-READ-NEXT-CATGID-EX.                          
015000                                                                  
015100     MOVE    WK-C-CATGID-SUFFIX-R    TO    WK-C-THIS-SUFFIX.      
015200     IF  WK-C-THIS-SUFFIX > WK-C-MAX-SUFFIX                       
015300         MOVE WK-C-THIS-SUFFIX       TO    WK-C-MAX-SUFFIX.       
015400                                                                  
015500 A199-READ-NEXT-CATGID-EX.                                        
015600     EXIT.                                                        
015700                                                                  
015800*---------------------------------------------------------------* 
015900*                   PROGRAM SUBROUTINE                         *  
016000*---------------------------------------------------------------* 
016100 Y900-ABNORMAL-TERMINATION.                                       
016200     PERFORM Z000-END-PROGRAM-ROUTINE.                            
016300     EXIT PROGRAM.                                                
016400                                                                  
016500 Z000-END-PROGRAM-ROUTINE.                                        
016600     CLOSE CATGTXN.                                               
016700     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE             
016800         DISPLAY "TRFXCIDG - CLOSE FILE ERROR - CATGTXN"          
016900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              
017000                                                                  
017100 Z999-END-PROGRAM-ROUTINE-EX.                                     
017200     EXIT.                                                        
017300                                                                  
017400******************************************************************
017500************** END OF PROGRAM SOURCE -  TRFXCIDG ***************  
017600******************************************************************
017700                                                                  
