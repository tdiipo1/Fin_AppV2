000100* MERCMAP.cpybk                                                   
000200***************************************************************** 
000300* AMENDMENT HISTORY:                                              
000400***************************************************************** 
000500* FINPM01 11/09/1994 RBH    - ORIGINAL COPY MEMBER - MERCHANT     
000600*                              STANDARDIZATION RULE RECORD        
000700* FINPM08 22/03/1999 LKT    - Y2K REVIEW - NO DATE FIELDS, NO     
000800*                              CHANGE REQUIRED                    
000900* FINPM19 05/05/2011 CHYP   - REQ 14402 ADD MERC-ACTIVE-SW SO     
001000*                              RETIRED RULES CAN BE SUPPRESSED    
001100*                              WITHOUT A DELETE                   
001200***************************************************************** 
001300     05  MERCMAP-RECORD             PIC X(107).                   
001400* I-O FORMAT: MERCMAPR  FROM FILE MERCMAP   OF LIBRARY FINPLIB    
001500     05  MERCMAPR  REDEFINES MERCMAP-RECORD.                      
001600         06  MERCMAP-RULENO          PIC 9(06).                   
001700*                                RULE SEQUENCE NUMBER             
001800         06  MERCMAP-RAWDESC         PIC X(60).                   
001900*                                EXACT RAW DESCRIPTION TO MATCH   
002000         06  MERCMAP-STDNAME         PIC X(40).                   
002100*                                STANDARDIZED MERCHANT NAME       
002200* FINPM19                                                         
002300         06  MERCMAP-ACTIVE-SW       PIC X(01).                   
002400*                                Y = ACTIVE, N = RETIRED          
002500                                                                  
