000100* HISTORY OF MODIFICATION:                                        
000200* ================================================================
000300* TAG NAME   DATE       DESCRIPTION                               
000400* ----------------------------------------------------------------
000500* FINPL03 RBH    02/10/1995 - ORIGINAL LINKAGE COPY MEMBER FOR    
000600*                             TRFVEXCL EXCLUSION MATCH            
000700* FINPL07 TMPJAE 03/04/2003 - REQ 11640 EXCLUSION TYPES EXPANDED  
000800*                             PAST EXACT, NO LINKAGE CHANGE       
000900* ----------------------------------------------------------------
001000 01  WK-C-LKEXCL.                                                 
001100     05  WK-C-LKEXCL-INPUT.                                       
001200         10  WK-C-LKEXCL-DESC        PIC X(60).                   
001300     05  WK-C-LKEXCL-OUTPUT.                                      
001400         10  WK-C-LKEXCL-EXCL-SW     PIC X(01).                   
001500             88  WK-C-LKEXCL-EXCLUDED      VALUE "Y".             
001600         10  WK-C-LKEXCL-ERROR-CD    PIC X(08).                   
001700                                                                  
