000100* FEEDIN.cpybk                                                    
000200***************************************************************** 
000300* AMENDMENT HISTORY:                                              
000400***************************************************************** 
000500* FINPG01 15/08/1995 LKT    - ORIGINAL COPY MEMBER - ONE ROW PER  
000600*                              BANK-FEED TRANSACTION RETURNED BY  
000700*                              THE OVERNIGHT FEED EXTRACT, BEFORE 
000800*                              IT IS STAGED TO STAGETXN BY TRFBSYN
000900***************************************************************** 
001000    05  FEEDIN-RECORD              PIC X(180).                    
001100* RAW FEED ROW, ONE ACCOUNT-ID/TRANSACTION-ID PAIR PER RECORD     
001200    05  FEEDINR  REDEFINES FEEDIN-RECORD.                         
001300        06  FI-ACCOUNT-ID           PIC X(12).                    
001400*                                FEED-SIDE ACCOUNT IDENTIFIER     
001500        06  FI-TXN-ID               PIC X(20).                    
001600*                                FEED-SIDE TRANSACTION IDENTIFIER 
001700        06  FI-DATE                 PIC 9(08).                    
001800*                                POSTED DATE, CCYYMMDD            
001900        06  FI-AMOUNT               PIC S9(07)V9(02).             
002000*                                SIGNED AMOUNT, FEED SUPPLIES SIGN
002100        06  FI-PAYEE                PIC X(40).                    
002200*                                FEED PAYEE NAME, MAY BE BLANK    
002300        06  FI-DESCRIPTION          PIC X(40).                    
002400*                                FEED DESCRIPTION, MAY BE BLANK   
002500        06  FI-ACCOUNT-NAME         PIC X(40).                    
002600*                                "ORG - ACCOUNT" FOR ST-ACCT-NAME 
002700        06  FILLER                  PIC X(11).                    

