000100* STATREC.cpybk                                                   
000200***************************************************************** 
000300* AMENDMENT HISTORY:                                              
000400***************************************************************** 
000500* FINPR01 02/10/1995 RBH    - ORIGINAL COPY MEMBER - RUN CONTROL  
000600*                              TOTALS FOR THE IMPORT ENGINE       
000700* FINPR14 22/11/2004 CHYP   - REQ 13310 SPLIT STATREC-SKIPPED     
000800*                              INTO SKIPPED / EXISTING SO WE CAN  
000900*                              TELL "ALREADY POSTED" FROM OTHER   
001000*                              SKIP REASONS ON THE STATS REPORT   
001100***************************************************************** 
001200 01  WK-C-STATREC.                                                
001300     05  STATREC-TOTAL-ROWS         PIC 9(06)     COMP.           
001400     05  STATREC-ADDED              PIC 9(06)     COMP.           
001500     05  STATREC-SKIPPED            PIC 9(06)     COMP.           
001600* FINPR14                                                         
001700     05  STATREC-EXISTING           PIC 9(06)     COMP.           
001800     05  STATREC-ERRORS             PIC 9(06)     COMP.           
001900     05  FILLER                     PIC X(04).                    
002000                                                                  
